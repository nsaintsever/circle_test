      ****************************************************************  000100
      *  CVREFVAL  --  CIRCLE ALLOWED-VALUES REFERENCE RECORD         *  000200
      *  FILE      :  CVREFIN  (SEQUENTIAL, FIXED, 24 BYTES)          *  000300
      *  SORTED BY REF-FIELD-CODE THEN REF-VALUE.  LOADED ONCE AT     *  000400
      *  START OF JOB INTO WS-REF-ENTRY (CVTABLES.cpy).               *  000500
      ****************************************************************  000600
       01  CV-REF-VALUE-RECORD.                                          000700
           05  REF-FIELD-CODE          PIC X(04).                        000800
           05  REF-VALUE               PIC X(20).                        000900
      ****************************************************************  001000
      *  RECORD LENGTH = 24 -- NO FILLER SLACK REMAINS.                *  001100
      ****************************************************************  001200
