      ****************************************************************  000100
      *  CVRULCFG  --  CIRCLE VALIDATION RULE CONFIGURATION RECORD    *  000200
      *  FILE      :  CVRULIN  (SEQUENTIAL, FIXED, 213 BYTES)         *  000300
      *  ONE RECORD PER (FIELD CODE, RULE) PAIR.  FILE ORDER IS THE   *  000400
      *  EVALUATION ORDER (SEE COVS02 P13000-APPLY-RULE-TABLE).       *  000500
      ****************************************************************  000600
       01  CV-RULE-CONFIG-RECORD.                                        000700
           05  RUL-FIELD-CODE          PIC X(04).                        000800
           05  RUL-TYPE                PIC X(02).                        000900
               88  RUL-TYPE-SINGLE-VALUE        VALUE 'SV'.               001000
               88  RUL-TYPE-DUPLICATE-VALUE     VALUE 'DU'.               001100
               88  RUL-TYPE-FORBIDDEN-VALUE     VALUE 'FV'.               001200
               88  RUL-TYPE-MATCH-VALUE         VALUE 'MV'.               001300
               88  RUL-TYPE-IN-DATABASE         VALUE 'DB'.               001400
               88  RUL-TYPE-IN-DB-COMBINATION   VALUE 'DC'.               001500
               88  RUL-TYPE-DEPENDENCY          VALUE 'DP'.               001600
               88  RUL-TYPE-EXCL-COMBINATION    VALUE 'EX'.               001700
               88  RUL-TYPE-CASKET-VALUE        VALUE 'CV'.               001800
           05  RUL-PARAM-CNT           PIC 9(02).                        001900
           05  RUL-PARAM               PIC X(20) OCCURS 8 TIMES.          002000
           05  RUL-SRC-CODE            PIC X(04).                        002100
           05  RUL-SRC-VALUE           PIC X(20).                        002200
           05  RUL-TGT-VALUE           PIC X(20).                        002300
           05  RUL-MATCH-LEN           PIC X(01).                        002400
               88  RUL-MATCH-LEN-BY-COUNT       VALUE 'Y'.               002500
      ****************************************************************  002600
      *  RECORD LENGTH = 213 -- FIELDS FILL THE RECORD EXACTLY, NO    *  002700
      *  FILLER SLACK REMAINS (SAME CONVENTION AS THE SHOP'S DCLGEN   *  002800
      *  DECLARED-TABLE COPYBOOKS).                                   *  002900
      ****************************************************************  003000
