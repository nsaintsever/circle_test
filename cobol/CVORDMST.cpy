      ****************************************************************  000100
      *  CVORDMST  --  CIRCLE ORDER MASTER RECORD                     *  000200
      *  FILE (OUT) :  CVMSTOUT  WRITTEN BY COVB01 AT END OF JOB       *  000300
      *  FILE (IN)  :  CVMSTIN   READ BY COVB02 FOR THE HOLDER EXTRACT *  000400
      *  DURING THE RUN THE MASTER IS AN IN-MEMORY TABLE, KEYED BY     *  000500
      *  MST-CLE (SEE WS-MST-ENTRY, CVTABLES.cpy); THIS COPYBOOK IS    *  000600
      *  ALSO THE SHAPE OF EACH TABLE ENTRY, ROW FOR ROW.              *  000700
      ****************************************************************  000800
       01  CV-ORDER-MASTER-RECORD.                                       000900
           05  MST-CLE                 PIC X(16).                        001000
           05  MST-HOLDER              PIC X(20).                        001100
           05  MST-STATUS              PIC X(20).                        001200
               88  MST-STATUS-NEW               VALUE 'NEW'.             001300
               88  MST-STATUS-PENDING-CASTLE     VALUE 'PENDING-CASTLE'. 001400
               88  MST-STATUS-AMENDED            VALUE 'AMENDED'.         001500
               88  MST-STATUS-ACCEPTED           VALUE 'ACCEPTED'.        001600
           05  MST-CREATED-BY          PIC X(20).                        001700
           05  MST-MODIFIED-BY         PIC X(20).                        001800
           05  MST-FIELD-CNT           PIC 9(02).                        001900
           05  MST-FIELD OCCURS 20 TIMES.                                 002000
               10  MST-FLD-CODE        PIC X(04).                        002100
               10  MST-FLD-VALUE-CNT   PIC 9(02).                        002200
               10  MST-FLD-VALUE       PIC X(20) OCCURS 10 TIMES.        002300
      ****************************************************************  002400
      *  RECORD LENGTH = 4218  (16+20+20+20+20+2 + 20*(4+2+200))       *  002500
      *  FIELDS FILL THE RECORD EXACTLY, NO FILLER SLACK REMAINS.      *  002600
      ****************************************************************  002700
