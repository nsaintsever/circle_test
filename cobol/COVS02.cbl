       IDENTIFICATION DIVISION.                                         000100
       PROGRAM-ID. COVS02.                                              000200
       AUTHOR. R. DELACROIX.                                            000300
       INSTALLATION. CIRCLE EXCHANGE SERVICES.                          000400
       DATE-WRITTEN. 04/22/1991.                                        000500
       DATE-COMPILED.                                                   000600
       SECURITY.  CIRCLE EXCHANGE SERVICES -- PROPRIETARY.  NOT FOR     000700
           DISTRIBUTION OUTSIDE THE MEMBER CASTLES, MERCHANTS AND       000800
           WAREHOUSES PARTY TO THE CIRCLE EXCHANGE AGREEMENT.           000900
      *                                                                 001000
      ***************************************************************** 001100
      *              CIRCLE ORDER VALIDATION & LIFECYCLE (COVL)       * 001200
      *                   CIRCLE EXCHANGE SERVICES                    * 001300
      *                                                               * 001400
      * PROGRAM :   COVS02                                            * 001500
      *                                                               * 001600
      * FUNCTION:   COVS02 IS THE ORDER VALIDATOR.  IT IS CALLED BY   * 001700
      *             COVB01 ONCE FOR EVERY ORDER-CREATE OR ORDER-      * 001800
      *             UPDATE TRANSACTION, AFTER THE FIELD ENTRIES HAVE  * 001900
      *             BEEN ASSEMBLED INTO WS-CUR-ORDER-AREA.  IT WALKS  * 002000
      *             THE RULE CONFIGURATION TABLE IN FILE ORDER,       * 002100
      *             DISPATCHES EACH RULE TO THE MATCHING RULE-TYPE    * 002200
      *             PARAGRAPH (SV/DU/FV/MV/DB/DC/DP/EX/CV), AND ALSO  * 002300
      *             RUNS THE PRODUCT/VINTAGE-RANGE CHECK.  EVERY      * 002400
      *             FAILURE IS APPENDED TO WS-VALIDATION-RESULT AND   * 002500
      *             COUNTED BY RULE TYPE.  AN ORDER WITH NO ENTRIES   * 002600
      *             IN WS-VALIDATION-RESULT IS VALID.                 * 002700
      *                                                               * 002800
      *             A RULE FOR A FIELD CODE THE ORDER DOES NOT CARRY  * 002900
      *             IS SKIPPED -- WE NEVER MANUFACTURE AN ERROR FOR A * 003000
      *             FIELD THE SENDER DID NOT SUPPLY.                  * 003100
      *                                                               * 003200
      * FILES   :   NONE                                              * 003300
      *                                                               * 003400
      * CALLED BY:  COVB01                                            * 003500
      *                                                               * 003600
      ***************************************************************** 003700
      *             PROGRAM CHANGE LOG                                * 003800
      *             -------------------                               * 003900
      *                                                               * 004000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 004100
      *  --------   --------------------  --------------------------  * 004200
      *  04/22/91   R. DELACROIX          COVL-0010  INITIAL VERSION  * 004300
      *                                   -- SV, DU, FV AND DB RULES  * 004400
      *                                   ONLY.                       * 004500
      *  09/02/93   M. FONTAINE           COVL-0115  ADDED MV (MATCH  * 004600
      *                                   VALUE) FOR THE NEW LABEL    * 004700
      *                                   URL FIELDS.                 * 004800
      *  06/14/94   M. FONTAINE           COVL-0151  ADDED DC (IN-    * 004900
      *                                   DATABASE COMBINATION) AND   * 005000
      *                                   DP (DEPENDENCY) RULES.      * 005100
      *  02/11/96   J. OKONKWO            COVL-0289  ADDED EX         * 005200
      *                                   (EXCLUDED COMBINATIONS) AND * 005300
      *                                   CV (CASKET VALUE) RULES,    * 005400
      *                                   PLUS THE CASKET-MODE SWITCH * 005500
      *                                   ON C2 = '00'.               * 005600
      *  11/30/98   S. VANHOUTTE          Y2K-0042  CURRENT-YEAR      * 005700
      *                                   COMPARE IN THE PRODUCT      * 005800
      *                                   CHECK NOW USES A FULL 4-    * 005900
      *                                   DIGIT YEAR FROM FUNCTION    * 006000
      *                                   CURRENT-DATE -- REMOVED THE * 006100
      *                                   OLD 2-DIGIT WINDOWED YEAR.  * 006200
      *  06/07/01   P. ESCARRA            COVL-0504  PRODUCT/VINTAGE  * 006300
      *                                   RANGE CHECK ADDED AS ITS    * 006400
      *                                   OWN STEP, RUN AFTER THE     * 006500
      *                                   RULE TABLE FOR EVERY ORDER  * 006600
      *                                   CARRYING C10 AND C11.       * 006700
      *  03/19/04   T. BRISBOIS           COVL-0642  DC RULE'S MODE   * 006800
      *                                   PARAMETER IS NOW TAKEN FROM * 006900
      *                                   THE LAST OCCUPIED RUL-PARAM * 007000
      *                                   SLOT (SEE CASTLE HELPDESK   * 007100
      *                                   TICKET #5209).              * 007200
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 007300
      *                                                               * 007400
      ***************************************************************** 007500
                                                                        007600
       ENVIRONMENT DIVISION.                                            007700
       CONFIGURATION SECTION.                                           007800
       SPECIAL-NAMES.                                                   007900
           C01 IS TOP-OF-FORM.                                          008000
       DATA DIVISION.                                                   008100
           EJECT                                                        008200
       WORKING-STORAGE SECTION.                                         008300
                                                                        008400
      ***************************************************************** 008500
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 008600
      ***************************************************************** 008700
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         008800
       77  WS-SUB2                     PIC S9(4) COMP VALUE +0.         008900
       77  WS-SUB3                     PIC S9(4) COMP VALUE +0.         009000
       77  WS-GROUP-CNT                PIC S9(4) COMP VALUE +0.         009100
       77  WS-PREFIX-LEN               PIC S9(4) COMP VALUE +0.         009110
       77  WS-DC-ENSEMBLES             PIC S9(4) COMP VALUE +0.         009120
       77  WS-DC-REMAINDER             PIC S9(4) COMP VALUE +0.         009130
       77  WS-DC-POS                   PIC S9(4) COMP VALUE +0.         009140
       77  WS-DP-TARGET-IDX            PIC S9(4) COMP VALUE +0.         009150
       77  WS-DP-SOURCE-IDX            PIC S9(4) COMP VALUE +0.         009160
       77  WS-CV-TARGET-IDX            PIC S9(4) COMP VALUE +0.         009170
       77  WS-CV-C2-CNT                PIC S9(4) COMP VALUE +1.         009180
       77  WS-PV-C10-IDX               PIC S9(4) COMP VALUE +0.         009190
       77  WS-PV-C11-IDX               PIC S9(4) COMP VALUE +0.         009200
       77  WS-EX-TEXT-LEN              PIC S9(4) COMP VALUE +0.         009210
                                                                        009200
      ***************************************************************** 009300
      *    SWITCHES                                                   * 009400
      ***************************************************************** 009500
       01  WS-SWITCHES.                                                 009600
           05  WS-CASKET-MODE-SW       PIC X     VALUE 'N'.             009700
               88  CASKET-MODE-ON               VALUE 'Y'.              009800
               88  CASKET-MODE-OFF               VALUE 'N'.             009900
           05  WS-FIELD-PRESENT-SW     PIC X     VALUE 'N'.             010000
               88  ORDER-FIELD-PRESENT           VALUE 'Y'.             010100
               88  ORDER-FIELD-ABSENT             VALUE 'N'.            010200
           05  WS-VERSION-FOUND-SW     PIC X     VALUE 'N'.             010300
               88  VERSION-WAS-FOUND             VALUE 'Y'.             010400
           05  WS-VALUE-FOUND-SW       PIC X     VALUE 'N'.             010500
               88  VALUE-WAS-FOUND               VALUE 'Y'.             010600
               88  VALUE-NOT-FOUND                VALUE 'N'.            010700
           05  WS-RULE-STOP-SW         PIC X     VALUE 'N'.             010800
               88  RULE-STOP-PROCESSING           VALUE 'Y'.            010900
           05  FILLER                  PIC X(04).                       010950
           EJECT                                                        011000
      ***************************************************************** 011100
      *    VERSION CONTEXT -- DERIVED FROM THE ORDER'S C0 VALUE       * 011200
      ***************************************************************** 011300
       01  WS-VERSION-AREA.                                             011400
           05  WS-VERSION-VALUE        PIC X(20) VALUE SPACES.          011500
           05  FILLER                  PIC X(04) VALUE SPACES.          011550
                                                                        011600
      ***************************************************************** 011700
      *    RUN DATE -- USED BY THE PRODUCT/VINTAGE CHECK              * 011800
      ***************************************************************** 011900
       01  WS-RUN-DATE-AREA.                                            012000
           05  WS-RD-CURRENT-DATE      PIC 9(08).                       012100
           05  WS-RD-CURRENT-DATE-R REDEFINES WS-RD-CURRENT-DATE.       012200
               10  WS-RD-CUR-YEAR      PIC 9(04).                       012300
               10  WS-RD-CUR-MONTH     PIC 9(02).                       012400
               10  WS-RD-CUR-DAY       PIC 9(02).                       012500
           05  FILLER                  PIC X(04).                       012550
           EJECT                                                        012600
      ***************************************************************** 012700
      *    RULE-DISPATCH WORK AREA -- CURRENT RULE AND CURRENT FIELD  * 012800
      ***************************************************************** 012900
       01  WS-RULE-WORK.                                                013000
           05  WS-SEARCH-CODE          PIC X(04) VALUE SPACES.          013050
           05  WS-RW-DC-MODE           PIC X(20) VALUE SPACES.          013100
               88  WS-RW-DC-COMBINED            VALUE 'COMBINED'.       013200
               88  WS-RW-DC-SINGLE                VALUE 'SINGLE'.       013300
           05  WS-RW-DC-CODE-CNT       PIC 9(02) COMP-3 VALUE ZERO.            013400
           05  WS-RW-VINTAGE-TEXT      PIC X(04) VALUE SPACES.          013500
           05  WS-RW-VINTAGE-TEXT-R REDEFINES WS-RW-VINTAGE-TEXT.       013600
               10  WS-RW-VINTAGE-NUM   PIC 9(04).                       013700
           05  FILLER                  PIC X(04).                       013750
                                                                        013800
       01  WS-MESSAGE-WORK             PIC X(90) VALUE SPACES.          013900
       01  WS-MSG-NUMS.                                                 013910
           05  WS-MSG-NUM              PIC ZZ9.                         013920
           05  WS-MSG-NUM2             PIC ZZ9.                         013930
           05  FILLER                  PIC X(04).                       013935
                                                                        013940
      ***************************************************************** 013950
      *    EX-RULE PATTERN WORK -- SPLITS A '/TEXT/' ANCHORED-PREFIX  * 013960
      *    PATTERN OUT OF ITS DELIMITING SLASHES.                     * 013970
      ***************************************************************** 013980
       01  WS-EX-PATTERN-WORK.                                          013990
           05  WS-EX-SPLIT-1           PIC X(20) VALUE SPACES.          014000
           05  WS-EX-SPLIT-2           PIC X(20) VALUE SPACES.          014010
           05  WS-EX-SPLIT-3           PIC X(20) VALUE SPACES.          014020
           05  FILLER                  PIC X(04) VALUE SPACES.          014025
       01  WS-EX-PATTERN-SW            PIC X     VALUE 'N'.             014030
           88  WS-EX-PATTERN-MATCHES            VALUE 'Y'.              014040
                                                                        014000
      ***************************************************************** 014100
      *    EX-RULE MATCHED-VALUE ASSEMBLY AREA -- BUILDS THE "A + B"  * 014200
      *    LIST NAMED IN THE EXCLUDED-COMBINATION ERROR MESSAGE.      * 014300
      ***************************************************************** 014400
       01  WS-EX-MATCHED-TEXT          PIC X(200) VALUE SPACES.         014500
       01  WS-EX-MATCHED-SLOTS REDEFINES WS-EX-MATCHED-TEXT.            014600
           05  WS-EX-MATCHED-SLOT      PIC X(20) OCCURS 10 TIMES.       014700
       01  WS-EX-JOINED-TEXT           PIC X(200) VALUE SPACES.         014720
       01  WS-EX-JOIN-PTR              PIC S9(4) COMP VALUE +1.         014740
       01  WS-EX-CONSUMED-SW.                                           014800
           05  WS-EX-CONSUMED  OCCURS 10 TIMES PIC X VALUE 'N'.         014900
           05  FILLER                  PIC X(04) VALUE SPACES.          014950
       01  WS-EX-MATCH-CNT              PIC S9(4) COMP VALUE +0.        015000
           EJECT                                                        015100
      ***************************************************************** 015200
      *    L I N K A G E     S E C T I O N                            * 015300
      ***************************************************************** 015400
                                                                        015500
       LINKAGE SECTION.                                                 015600
                                                                        015700
           COPY CVTABLES.                                               015800
                                                                        015900
      ***************************************************************** 016000
      *    P R O C E D U R E    D I V I S I O N                       * 016100
      ***************************************************************** 016200
                                                                        016300
       PROCEDURE DIVISION USING WS-CUR-ORDER-AREA                       016400
                                WS-RULE-TABLE                            016500
                                WS-REF-VALUE-TABLE                       016600
                                WS-PRODUCT-TABLE                         016700
                                WS-VALIDATION-RESULT.                    016800
                                                                        016900
       P00000-MAINLINE.                                                 017000
                                                                        017100
           MOVE 'Y'                    TO WS-VR-VALID-SW.               017200
           MOVE ZERO                   TO WS-VR-ERROR-CNT.              017300
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RD-CURRENT-DATE.       017350
                                                                        017400
           PERFORM P11000-LOOKUP-VERSION   THRU P11000-EXIT.            017500
           PERFORM P12000-SET-CASKET-MODE  THRU P12000-EXIT.            017600
           PERFORM P13000-APPLY-RULE-TABLE THRU P13000-EXIT.            017700
           PERFORM P30000-VALIDATE-PRODUCT-VINTAGE                      017800
                   THRU P30000-EXIT.                                    017900
                                                                        018000
           IF WS-VR-ERROR-CNT NOT = ZERO                                018100
               MOVE 'N'                TO WS-VR-VALID-SW.               018200
                                                                        018300
           GOBACK.                                                      018400
                                                                        018500
       P00000-EXIT.                                                     018600
           EXIT.                                                        018700
           EJECT                                                        018800
      ***************************************************************** 018900
      *                                                               * 019000
      *    PARAGRAPH:  P11000-LOOKUP-VERSION                          * 019100
      *                                                               * 019200
      *    FUNCTION :  IF THE ORDER CARRIES A C0 FIELD AND ITS FIRST  * 019300
      *                VALUE IS FOUND UNDER CODE C0 IN THE ALLOWED-   * 019400
      *                VALUES TABLE, THAT VALUE BECOMES THE VERSION   * 019500
      *                CONTEXT.  NOTHING TODAY VARIES BY VERSION --   * 019600
      *                THE PLUMBING IS KEPT FOR THE NEXT CIRCLE       * 019700
      *                REVISION.                                     * 019800
      *                                                               * 019900
      ***************************************************************** 020000
                                                                        020100
       P11000-LOOKUP-VERSION.                                           020200
                                                                        020300
           MOVE SPACES                 TO WS-VERSION-VALUE.             020400
           MOVE 'N'                    TO WS-VERSION-FOUND-SW.          020500
                                                                        020600
           MOVE 'C0  '                 TO WS-SEARCH-CODE.               020700
           PERFORM P13100-FIND-ORDER-FIELD THRU P13100-EXIT.            020800
                                                                        020900
           IF ORDER-FIELD-ABSENT                                        021000
               GO TO P11000-EXIT.                                       021100
                                                                        021200
           MOVE WS-CO-FLD-VALUE(WS-CO-IDX, 1) TO WS-VERSION-VALUE.      021300
                                                                        021400
           SET WS-REF-IDX              TO 1.                            021500
           SEARCH ALL WS-REF-ENTRY                                      021600
               AT END                                                   021700
                   MOVE SPACES         TO WS-VERSION-VALUE               021800
               WHEN WS-REF-CODE(WS-REF-IDX) = 'C0  '                    021900
                AND WS-REF-VALUE(WS-REF-IDX) = WS-VERSION-VALUE          022000
                   MOVE 'Y'            TO WS-VERSION-FOUND-SW.          022100
                                                                        022200
       P11000-EXIT.                                                     022300
           EXIT.                                                        022400
           EJECT                                                        022500
      ***************************************************************** 022600
      *                                                               * 022700
      *    PARAGRAPH:  P12000-SET-CASKET-MODE                         * 022800
      *                                                               * 022900
      *    FUNCTION :  CASKET MODE IS ON WHEN THE ORDER'S C2 FIELD    * 023000
      *                CARRIES A FIRST VALUE OF '00'.                 * 023100
      *                                                               * 023200
      ***************************************************************** 023300
                                                                        023400
       P12000-SET-CASKET-MODE.                                          023500
                                                                        023600
           MOVE 'N'                    TO WS-CASKET-MODE-SW.            023700
                                                                        023800
           MOVE 'C2  '                 TO WS-SEARCH-CODE.               023900
           PERFORM P13100-FIND-ORDER-FIELD THRU P13100-EXIT.            024000
                                                                        024100
           IF ORDER-FIELD-ABSENT                                        024200
               GO TO P12000-EXIT.                                       024300
                                                                        024400
           IF WS-CO-FLD-VALUE(WS-CO-IDX, 1)(1:2) = '00'                 024500
               MOVE 'Y'                TO WS-CASKET-MODE-SW.            024600
                                                                        024700
       P12000-EXIT.                                                     024800
           EXIT.                                                        024900
           EJECT                                                        025000
      ***************************************************************** 025100
      *                                                               * 025200
      *    PARAGRAPH:  P13000-APPLY-RULE-TABLE                        * 025300
      *                                                               * 025400
      *    FUNCTION :  WALK THE RULE TABLE IN FILE ORDER.  A RULE FOR * 025500
      *                A FIELD THE ORDER DOES NOT CARRY IS SKIPPED.   * 025600
      *                OTHERWISE DISPATCH TO THE MATCHING RULE-TYPE   * 025700
      *                PARAGRAPH.                                     * 025800
      *                                                               * 025900
      ***************************************************************** 026000
                                                                        026100
       P13000-APPLY-RULE-TABLE.                                         026200
                                                                        026300
           PERFORM P13500-APPLY-ONE-RULE THRU P13500-EXIT               026400
               VARYING WS-RUL-IDX FROM 1 BY 1                           026500
               UNTIL WS-RUL-IDX > WS-RUL-COUNT.                         026600
                                                                        026700
       P13000-EXIT.                                                     026800
           EXIT.                                                        026900
                                                                        027000
       P13500-APPLY-ONE-RULE.                                           027100
                                                                        027200
           MOVE WS-RUL-FIELD-CODE(WS-RUL-IDX) TO WS-SEARCH-CODE.        027300
           PERFORM P13100-FIND-ORDER-FIELD THRU P13100-EXIT.            027400
                                                                        027500
           IF ORDER-FIELD-ABSENT                                        027600
               GO TO P13500-EXIT.                                       027700
                                                                        027800
           EVALUATE WS-RUL-TYPE(WS-RUL-IDX)                             027900
               WHEN 'SV'                                                028000
                   PERFORM P20000-RULE-SV THRU P20000-EXIT              028100
               WHEN 'DU'                                                028200
                   PERFORM P21000-RULE-DU THRU P21000-EXIT              028300
               WHEN 'FV'                                                028400
                   PERFORM P22000-RULE-FV THRU P22000-EXIT              028500
               WHEN 'MV'                                                028600
                   PERFORM P23000-RULE-MV THRU P23000-EXIT              028700
               WHEN 'DB'                                                028800
                   PERFORM P24000-RULE-DB THRU P24000-EXIT              028900
               WHEN 'DC'                                                029000
                   PERFORM P25000-RULE-DC THRU P25000-EXIT              029100
               WHEN 'DP'                                                029200
                   PERFORM P26000-RULE-DP THRU P26000-EXIT              029300
               WHEN 'EX'                                                029400
                   PERFORM P27000-RULE-EX THRU P27000-EXIT              029500
               WHEN 'CV'                                                029600
                   PERFORM P28000-RULE-CV THRU P28000-EXIT              029700
               WHEN OTHER                                               029800
                   NEXT SENTENCE                                        029900
           END-EVALUATE.                                                030000
                                                                        030100
       P13500-EXIT.                                                     030200
           EXIT.                                                        030300
           EJECT                                                        030400
      ***************************************************************** 030500
      *                                                               * 030600
      *    PARAGRAPH:  P13100-FIND-ORDER-FIELD                        * 030700
      *                                                               * 030800
      *    FUNCTION :  LOCATE WS-SEARCH-CODE (SET BY THE CALLER)      * 030900
      *                IN WS-CO-FIELD.  SETS WS-CO-IDX AND THE        * 031000
      *                FIELD-PRESENT SWITCH.                          * 031100
      *                                                               * 031200
      ***************************************************************** 031300
                                                                        031400
       P13100-FIND-ORDER-FIELD.                                         031500
                                                                        031600
           MOVE 'N'                    TO WS-FIELD-PRESENT-SW.          031700
           SET WS-CO-IDX               TO 1.                            031800
           SEARCH WS-CO-FIELD                                           031900
               AT END                                                   032000
                   MOVE 'N'            TO WS-FIELD-PRESENT-SW           032100
               WHEN WS-CO-FLD-CODE(WS-CO-IDX) = WS-SEARCH-CODE          032200
                   MOVE 'Y'            TO WS-FIELD-PRESENT-SW.          032700
                                                                        032800
       P13100-EXIT.                                                     032900
           EXIT.                                                        033000
           EJECT                                                        033100
      ***************************************************************** 033200
      *                                                               * 033300
      *    PARAGRAPH:  P19000-ADD-ERROR-ENTRY                         * 033400
      *                                                               * 033500
      *    FUNCTION :  APPEND WS-MESSAGE-WORK TO WS-VALIDATION-RESULT * 033600
      *                UNDER THE FIELD CODE/RULE TYPE OF THE RULE     * 033700
      *                CURRENTLY BEING APPLIED (WS-RUL-IDX), AND BUMP * 033800
      *                THE PER-RULE-TYPE COUNTER.  SILENTLY DROPS     * 033900
      *                THE 51ST AND LATER ERROR ON ONE ORDER.         * 034000
      *                                                               * 034100
      ***************************************************************** 034200
                                                                        034300
       P19000-ADD-ERROR-ENTRY.                                          034400
                                                                        034500
           IF WS-VR-ERROR-CNT NOT < 50                                  034600
               GO TO P19000-EXIT.                                       034700
                                                                        034800
           ADD 1 TO WS-VR-ERROR-CNT.                                    034900
           MOVE WS-RUL-FIELD-CODE(WS-RUL-IDX)                           035000
                               TO WS-VR-FIELD-CODE(WS-VR-ERROR-CNT).    035100
           MOVE WS-RUL-TYPE(WS-RUL-IDX)                                 035200
                               TO WS-VR-RULE-TYPE(WS-VR-ERROR-CNT).     035300
           MOVE WS-MESSAGE-WORK                                         035400
                               TO WS-VR-MESSAGE(WS-VR-ERROR-CNT).       035500
                                                                        035600
           EVALUATE WS-RUL-TYPE(WS-RUL-IDX)                             035700
               WHEN 'SV'  ADD 1 TO WS-VR-CNT-SV                         035800
               WHEN 'DU'  ADD 1 TO WS-VR-CNT-DU                         035900
               WHEN 'FV'  ADD 1 TO WS-VR-CNT-FV                         036000
               WHEN 'MV'  ADD 1 TO WS-VR-CNT-MV                         036100
               WHEN 'DB'  ADD 1 TO WS-VR-CNT-DB                         036200
               WHEN 'DC'  ADD 1 TO WS-VR-CNT-DC                         036300
               WHEN 'DP'  ADD 1 TO WS-VR-CNT-DP                         036400
               WHEN 'EX'  ADD 1 TO WS-VR-CNT-EX                         036500
               WHEN 'CV'  ADD 1 TO WS-VR-CNT-CV                         036600
               WHEN OTHER NEXT SENTENCE                                 036700
           END-EVALUATE.                                                036800
                                                                        036900
       P19000-EXIT.                                                     037000
           EXIT.                                                        037100
           EJECT                                                        037200
      ***************************************************************** 037300
      *                                                               * 037400
      *    PARAGRAPH:  P19100-ADD-PRODUCT-ERROR                       * 037500
      *                                                               * 037600
      *    FUNCTION :  SAME AS P19000 ABOVE, FOR THE PRODUCT/VINTAGE  * 037700
      *                CHECK, WHICH IS NOT DRIVEN OFF A RULE-TABLE    * 037800
      *                ENTRY AND SO HAS NO WS-RUL-IDX OF ITS OWN.     * 037900
      *                                                               * 038000
      ***************************************************************** 038100
                                                                        038200
       P19100-ADD-PRODUCT-ERROR.                                        038300
                                                                        038400
           IF WS-VR-ERROR-CNT NOT < 50                                  038500
               GO TO P19100-EXIT.                                       038600
                                                                        038700
           ADD 1 TO WS-VR-ERROR-CNT.                                    038800
           MOVE 'C11 '         TO WS-VR-FIELD-CODE(WS-VR-ERROR-CNT).    038900
           MOVE 'PR'           TO WS-VR-RULE-TYPE(WS-VR-ERROR-CNT).     039000
           MOVE WS-MESSAGE-WORK                                         039100
                               TO WS-VR-MESSAGE(WS-VR-ERROR-CNT).       039200
           ADD 1 TO WS-VR-CNT-PRODUCT.                                  039300
                                                                        039400
       P19100-EXIT.                                                     039500
           EXIT.                                                        039600
           EJECT                                                        039700
      ***************************************************************** 039800
      *                                                               * 039900
      *    PARAGRAPH:  P20000-RULE-SV  (SINGLE_VALUE)                 * 040000
      *                                                               * 040100
      *    FUNCTION :  SKIPPED WHEN CASKET MODE IS ON.  OTHERWISE     * 040200
      *                FAILS WHEN THE FIELD HAS MORE THAN ONE VALUE.  * 040300
      *                                                               * 040400
      ***************************************************************** 040500
                                                                        040600
       P20000-RULE-SV.                                                  040700
                                                                        040800
           IF CASKET-MODE-ON                                            040900
               GO TO P20000-EXIT.                                       041000
                                                                        041100
           IF WS-CO-FLD-VALUE-CNT(WS-CO-IDX) = 1                        041200
               GO TO P20000-EXIT.                                       041300
                                                                        041400
           MOVE WS-CO-FLD-VALUE-CNT(WS-CO-IDX) TO WS-MSG-NUM.           041500
           STRING 'FIELD '     DELIMITED BY SIZE                        041600
                  WS-CO-FLD-CODE(WS-CO-IDX)    DELIMITED BY SIZE        041700
                  ' HAS '      DELIMITED BY SIZE                        041800
                  WS-MSG-NUM   DELIMITED BY SIZE                        041900
                  ' VALUE(S), SINGLE VALUE REQUIRED (RULE SV)'          042000
                               DELIMITED BY SIZE                        042100
               INTO WS-MESSAGE-WORK.                                    042200
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             042300
                                                                        042400
       P20000-EXIT.                                                     042500
           EXIT.                                                        042600
           EJECT                                                        042700
      ***************************************************************** 042800
      *                                                               * 042900
      *    PARAGRAPH:  P21000-RULE-DU  (DUPLICATE_VALUE)              * 043000
      *                                                               * 043100
      *    FUNCTION :  FAILS WHEN THE FIELD'S VALUE LIST CONTAINS THE * 043200
      *                SAME VALUE MORE THAN ONCE.  FIRST DUPLICATE    * 043300
      *                PAIR FOUND WINS.                               * 043400
      *                                                               * 043500
      ***************************************************************** 043600
                                                                        043700
       P21000-RULE-DU.                                                  043800
                                                                        043900
           IF WS-CO-FLD-VALUE-CNT(WS-CO-IDX) < 2                        044000
               GO TO P21000-EXIT.                                       044100
                                                                        044200
           MOVE 'N' TO WS-RULE-STOP-SW.                                 044300
           PERFORM P21100-DU-OUTER THRU P21100-EXIT                     044400
               VARYING WS-SUB1 FROM 1 BY 1                              044500
               UNTIL WS-SUB1 > WS-CO-FLD-VALUE-CNT(WS-CO-IDX) - 1       044600
                  OR RULE-STOP-PROCESSING.                              044700
                                                                        044800
       P21000-EXIT.                                                     044900
           EXIT.                                                        045000
                                                                        045100
       P21100-DU-OUTER.                                                 045200
                                                                        045300
           PERFORM P21200-DU-INNER THRU P21200-EXIT                     045400
               VARYING WS-SUB2 FROM WS-SUB1 + 1 BY 1                    045500
               UNTIL WS-SUB2 > WS-CO-FLD-VALUE-CNT(WS-CO-IDX)           045600
                  OR RULE-STOP-PROCESSING.                              045700
                                                                        045800
       P21100-EXIT.                                                     045900
           EXIT.                                                        046000
                                                                        046100
       P21200-DU-INNER.                                                 046200
                                                                        046300
           IF WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1) NOT =                 046400
              WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB2)                       046500
               GO TO P21200-EXIT.                                       046600
                                                                        046700
           STRING 'FIELD '     DELIMITED BY SIZE                        046800
                  WS-CO-FLD-CODE(WS-CO-IDX)    DELIMITED BY SIZE        046900
                  ' HAS DUPLICATE VALUE '       DELIMITED BY SIZE       047000
                  WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1) DELIMITED BY SIZE 047100
                  ' (RULE DU)'  DELIMITED BY SIZE                       047200
               INTO WS-MESSAGE-WORK.                                    047300
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             047400
           MOVE 'Y' TO WS-RULE-STOP-SW.                                 047500
                                                                        047600
       P21200-EXIT.                                                     047700
           EXIT.                                                        047800
           EJECT                                                        047900
      ***************************************************************** 048000
      *                                                               * 048100
      *    PARAGRAPH:  P22000-RULE-FV  (FORBIDDEN_VALUE)              * 048200
      *                                                               * 048300
      *    FUNCTION :  FAILS WHEN ANY VALUE OF THE FIELD APPEARS IN   * 048400
      *                THE RULE'S FORBIDDEN-VALUES PARAMETER LIST.    * 048500
      *                MESSAGE NAMES THE FIRST VIOLATING VALUE.       * 048600
      *                                                               * 048700
      ***************************************************************** 048800
                                                                        048900
       P22000-RULE-FV.                                                  049000
                                                                        049100
           MOVE 'N' TO WS-RULE-STOP-SW.                                 049200
           PERFORM P22100-FV-CHECK-VALUE THRU P22100-EXIT               049300
               VARYING WS-SUB1 FROM 1 BY 1                              049400
               UNTIL WS-SUB1 > WS-CO-FLD-VALUE-CNT(WS-CO-IDX)           049500
                  OR RULE-STOP-PROCESSING.                              049600
                                                                        049700
       P22000-EXIT.                                                     049800
           EXIT.                                                        049900
                                                                        050000
       P22100-FV-CHECK-VALUE.                                           050100
                                                                        050200
           MOVE 'N' TO WS-VALUE-FOUND-SW.                               050300
           PERFORM P22200-FV-CHECK-PARAM THRU P22200-EXIT               050400
               VARYING WS-SUB2 FROM 1 BY 1                              050500
               UNTIL WS-SUB2 > WS-RUL-PARAM-CNT(WS-RUL-IDX)             050600
                  OR VALUE-WAS-FOUND.                                   050700
                                                                        050800
           IF VALUE-NOT-FOUND                                           050900
               GO TO P22100-EXIT.                                       051000
                                                                        051100
           STRING 'FIELD '     DELIMITED BY SIZE                        051200
                  WS-CO-FLD-CODE(WS-CO-IDX)    DELIMITED BY SIZE        051300
                  ' HAS FORBIDDEN VALUE '       DELIMITED BY SIZE       051400
                  WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1) DELIMITED BY SIZE 051500
                  ' (RULE FV)'  DELIMITED BY SIZE                       051600
               INTO WS-MESSAGE-WORK.                                    051700
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             051800
           MOVE 'Y' TO WS-RULE-STOP-SW.                                 051900
                                                                        052000
       P22100-EXIT.                                                     052100
           EXIT.                                                        052200
                                                                        052300
       P22200-FV-CHECK-PARAM.                                           052400
                                                                        052500
           IF WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1) =                     052600
              WS-RUL-PARAM(WS-RUL-IDX, WS-SUB2)                         052700
               MOVE 'Y' TO WS-VALUE-FOUND-SW.                           052800
                                                                        052900
       P22200-EXIT.                                                     053000
           EXIT.                                                        053100
           EJECT                                                        053200
      ***************************************************************** 053300
      *                                                               * 053400
      *    PARAGRAPH:  P23000-RULE-MV  (MATCH_VALUE)                  * 053500
      *                                                               * 053600
      *    FUNCTION :  EACH VALUE MUST BEGIN WITH THE RULE'S FIRST    * 053700
      *                PARAMETER (AN ANCHORED PREFIX, E.G. 'HTTPS://')* 053800
      *                FAILS ON THE FIRST VALUE THAT DOES NOT.        * 053900
      *                                                               * 054000
      ***************************************************************** 054100
                                                                        054200
       P23000-RULE-MV.                                                  054300
                                                                        054400
           MOVE 'N' TO WS-RULE-STOP-SW.                                 054500
           PERFORM P23100-MV-CHECK-VALUE THRU P23100-EXIT               054600
               VARYING WS-SUB1 FROM 1 BY 1                              054700
               UNTIL WS-SUB1 > WS-CO-FLD-VALUE-CNT(WS-CO-IDX)           054800
                  OR RULE-STOP-PROCESSING.                              054900
                                                                        055000
       P23000-EXIT.                                                     055100
           EXIT.                                                        055200
                                                                        055300
       P23100-MV-CHECK-VALUE.                                           055400
                                                                        055500
           MOVE ZERO TO WS-PREFIX-LEN.                                  055600
           INSPECT WS-RUL-PARAM(WS-RUL-IDX, 1) TALLYING WS-PREFIX-LEN   055700
               FOR CHARACTERS BEFORE INITIAL ' '.                       055800
                                                                        055900
           IF WS-PREFIX-LEN = ZERO                                      056000
               GO TO P23100-EXIT.                                       056100
                                                                        056200
           IF WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1)(1:WS-PREFIX-LEN) =    056300
              WS-RUL-PARAM(WS-RUL-IDX, 1)(1:WS-PREFIX-LEN)              056400
               GO TO P23100-EXIT.                                       056500
                                                                        056600
           STRING 'FIELD '     DELIMITED BY SIZE                        056700
                  WS-CO-FLD-CODE(WS-CO-IDX)    DELIMITED BY SIZE        056800
                  ' VALUE '     DELIMITED BY SIZE                       056900
                  WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1) DELIMITED BY SIZE 057000
                  ' DOES NOT MATCH REQUIRED PATTERN (RULE MV)'          057100
                               DELIMITED BY SIZE                        057200
               INTO WS-MESSAGE-WORK.                                    057300
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             057400
           MOVE 'Y' TO WS-RULE-STOP-SW.                                 057500
                                                                        057600
       P23100-EXIT.                                                     057700
           EXIT.                                                        057800
           EJECT                                                        057900
      ***************************************************************** 058000
      *                                                               * 058100
      *    PARAGRAPH:  P24000-RULE-DB  (IN_DATABASE)                  * 058200
      *                                                               * 058300
      *    FUNCTION :  EVERY VALUE OF THE FIELD MUST APPEAR IN THE    * 058400
      *                ALLOWED-VALUES TABLE UNDER THE FIELD'S OWN     * 058500
      *                CODE.  FAILS ON THE FIRST VALUE NOT FOUND.     * 058600
      *                                                               * 058700
      ***************************************************************** 058800
                                                                        058900
       P24000-RULE-DB.                                                  059000
                                                                        059100
           MOVE 'N' TO WS-RULE-STOP-SW.                                 059200
           PERFORM P24100-DB-CHECK-VALUE THRU P24100-EXIT               059300
               VARYING WS-SUB1 FROM 1 BY 1                              059400
               UNTIL WS-SUB1 > WS-CO-FLD-VALUE-CNT(WS-CO-IDX)           059500
                  OR RULE-STOP-PROCESSING.                              059600
                                                                        059700
       P24000-EXIT.                                                     059800
           EXIT.                                                        059900
                                                                        060000
       P24100-DB-CHECK-VALUE.                                           060100
                                                                        060200
           SET WS-REF-IDX TO 1.                                         060300
           SEARCH ALL WS-REF-ENTRY                                      060400
               AT END                                                   060500
                   STRING 'FIELD '  DELIMITED BY SIZE                   060600
                      WS-CO-FLD-CODE(WS-CO-IDX) DELIMITED BY SIZE       060700
                      ' VALUE '     DELIMITED BY SIZE                   060800
                      WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1)               060900
                                    DELIMITED BY SIZE                   061000
                      ' NOT FOUND IN ALLOWED VALUES (RULE DB)'          061100
                                    DELIMITED BY SIZE                   061200
                      INTO WS-MESSAGE-WORK                              061300
                   PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT      061400
                   MOVE 'Y' TO WS-RULE-STOP-SW                          061500
               WHEN WS-REF-CODE(WS-REF-IDX) = WS-CO-FLD-CODE(WS-CO-IDX) 061600
                AND WS-REF-VALUE(WS-REF-IDX) =                          061700
                    WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1)                 061800
                   NEXT SENTENCE.                                       061900
                                                                        062000
       P24100-EXIT.                                                     062100
           EXIT.                                                        062200
           EJECT                                                        062300
      ***************************************************************** 062400
      *                                                               * 062500
      *    PARAGRAPH:  P25000-RULE-DC  (IN_DATABASE_COMBINATION)      * 062600
      *                                                               * 062700
      *    FUNCTION :  COMPONENT FIELD CODES ARE THE FIRST N-1        * 062800
      *                OCCUPIED RUL-PARAM SLOTS; THE MODE (COMBINED   * 062900
      *                OR SINGLE) IS THE LAST OCCUPIED SLOT.  A       * 063000
      *                SINGLE VALUE OF '00' PASSES UNCONDITIONALLY.   * 063100
      *                                                               * 063200
      ***************************************************************** 063300
                                                                        063400
       P25000-RULE-DC.                                                  063500
                                                                        063600
           IF WS-CO-FLD-VALUE-CNT(WS-CO-IDX) = 1                        063700
              AND WS-CO-FLD-VALUE(WS-CO-IDX, 1)(1:2) = '00'             063800
               GO TO P25000-EXIT.                                       063900
                                                                        064000
           COMPUTE WS-RW-DC-CODE-CNT =                                  064100
               WS-RUL-PARAM-CNT(WS-RUL-IDX) - 1.                        064200
           MOVE WS-RUL-PARAM(WS-RUL-IDX, WS-RUL-PARAM-CNT(WS-RUL-IDX))  064300
                               TO WS-RW-DC-MODE.                        064400
                                                                        064500
           IF WS-RW-DC-COMBINED                                         064600
               PERFORM P25100-DC-COMBINED THRU P25100-EXIT              064700
               GO TO P25000-EXIT.                                       064800
                                                                        064900
           IF WS-RW-DC-SINGLE                                           065000
               PERFORM P25200-DC-SINGLE THRU P25200-EXIT                065100
               GO TO P25000-EXIT.                                       065200
                                                                        065300
           STRING 'FIELD '     DELIMITED BY SIZE                        065400
                  WS-CO-FLD-CODE(WS-CO-IDX)    DELIMITED BY SIZE        065500
                  ' HAS UNKNOWN COMBINATION MODE (RULE DC)'             065600
                               DELIMITED BY SIZE                        065700
               INTO WS-MESSAGE-WORK.                                    065800
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             065900
                                                                        066000
       P25000-EXIT.                                                     066100
           EXIT.                                                        066200
           EJECT                                                        066300
      ***************************************************************** 066400
      *    COMBINED MODE -- ONE ENSEMBLE = ONE GROUP OF N CONSECUTIVE * 066500
      *    VALUE SLOTS, N = NUMBER OF COMPONENT CODES.                * 066600
      ***************************************************************** 066700
                                                                        066800
       P25100-DC-COMBINED.                                              066900
                                                                        067000
           IF WS-RW-DC-CODE-CNT = ZERO                                  067100
               GO TO P25100-EXIT.                                       067200
                                                                        067300
           DIVIDE WS-CO-FLD-VALUE-CNT(WS-CO-IDX) BY WS-RW-DC-CODE-CNT   067400
               GIVING WS-DC-ENSEMBLES REMAINDER WS-DC-REMAINDER.        067500
                                                                        067600
           IF WS-DC-REMAINDER NOT = ZERO                                067700
               STRING 'FIELD '  DELIMITED BY SIZE                       067800
                  WS-CO-FLD-CODE(WS-CO-IDX) DELIMITED BY SIZE           067900
                  ' VALUE COUNT NOT A MULTIPLE OF THE COMBINATION '     068000
                  'SIZE (RULE DC)' DELIMITED BY SIZE                    068100
                  INTO WS-MESSAGE-WORK                                  068200
               PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT          068300
               GO TO P25100-EXIT.                                       068400
                                                                        068500
           MOVE 'N' TO WS-RULE-STOP-SW.                                 068600
           PERFORM P25110-DC-ENSEMBLE THRU P25110-EXIT                  068700
               VARYING WS-SUB1 FROM 1 BY 1                              068800
               UNTIL WS-SUB1 > WS-DC-ENSEMBLES                          068900
                  OR RULE-STOP-PROCESSING.                              069000
                                                                        069100
       P25100-EXIT.                                                     069200
           EXIT.                                                        069300
                                                                        069400
       P25110-DC-ENSEMBLE.                                              069500
                                                                        069600
           PERFORM P25120-DC-ELEMENT THRU P25120-EXIT                   069700
               VARYING WS-SUB2 FROM 1 BY 1                              069800
               UNTIL WS-SUB2 > WS-RW-DC-CODE-CNT                        069900
                  OR RULE-STOP-PROCESSING.                              070000
                                                                        070100
       P25110-EXIT.                                                     070200
           EXIT.                                                        070300
                                                                        070400
       P25120-DC-ELEMENT.                                               070500
                                                                        070600
           COMPUTE WS-DC-POS =                                          070700
               ((WS-SUB1 - 1) * WS-RW-DC-CODE-CNT) + WS-SUB2.           070800
                                                                        070900
           SET WS-REF-IDX TO 1.                                         071000
           SEARCH ALL WS-REF-ENTRY                                      071100
               AT END                                                   071200
                   STRING 'FIELD ' DELIMITED BY SIZE                    071300
                      WS-CO-FLD-CODE(WS-CO-IDX) DELIMITED BY SIZE       071400
                      ' COMPONENT '  DELIMITED BY SIZE                  071500
                      WS-RUL-PARAM(WS-RUL-IDX, WS-SUB2)                 071600
                                    DELIMITED BY SIZE                   071700
                      ' VALUE '      DELIMITED BY SIZE                  071800
                      WS-CO-FLD-VALUE(WS-CO-IDX, WS-DC-POS)             071900
                                    DELIMITED BY SIZE                   072000
                      ' NOT FOUND (RULE DC)' DELIMITED BY SIZE          072100
                      INTO WS-MESSAGE-WORK                              072200
                   PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT      072300
                   MOVE 'Y' TO WS-RULE-STOP-SW                          072400
               WHEN WS-REF-CODE(WS-REF-IDX) =                           072500
                    WS-RUL-PARAM(WS-RUL-IDX, WS-SUB2)                   072600
                AND WS-REF-VALUE(WS-REF-IDX) =                          072700
                    WS-CO-FLD-VALUE(WS-CO-IDX, WS-DC-POS)               072800
                   NEXT SENTENCE.                                       072900
                                                                        073000
       P25120-EXIT.                                                     073100
           EXIT.                                                        073200
           EJECT                                                        073300
      ***************************************************************** 073400
      *    SINGLE MODE -- EXACTLY ONE VALUE PER COMPONENT CODE,       * 073500
      *    POSITIONALLY.                                              * 073600
      ***************************************************************** 073700
                                                                        073800
       P25200-DC-SINGLE.                                                073900
                                                                        074000
           IF WS-CO-FLD-VALUE-CNT(WS-CO-IDX) NOT = WS-RW-DC-CODE-CNT    074100
               STRING 'FIELD ' DELIMITED BY SIZE                        074200
                  WS-CO-FLD-CODE(WS-CO-IDX) DELIMITED BY SIZE           074300
                  ' VALUE COUNT DOES NOT MATCH COMPONENT COUNT '        074400
                  '(RULE DC)' DELIMITED BY SIZE                         074500
                  INTO WS-MESSAGE-WORK                                  074600
               PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT          074700
               GO TO P25200-EXIT.                                       074800
                                                                        074900
           MOVE 'N' TO WS-RULE-STOP-SW.                                 075000
           PERFORM P25210-DC-SINGLE-ELEMENT THRU P25210-EXIT            075100
               VARYING WS-SUB2 FROM 1 BY 1                              075200
               UNTIL WS-SUB2 > WS-RW-DC-CODE-CNT                        075300
                  OR RULE-STOP-PROCESSING.                              075400
                                                                        075500
       P25200-EXIT.                                                     075600
           EXIT.                                                        075700
                                                                        075800
       P25210-DC-SINGLE-ELEMENT.                                        075900
                                                                        076000
           SET WS-REF-IDX TO 1.                                         076100
           SEARCH ALL WS-REF-ENTRY                                      076200
               AT END                                                   076300
                   STRING 'FIELD ' DELIMITED BY SIZE                    076400
                      WS-CO-FLD-CODE(WS-CO-IDX) DELIMITED BY SIZE       076500
                      ' COMPONENT '  DELIMITED BY SIZE                  076600
                      WS-RUL-PARAM(WS-RUL-IDX, WS-SUB2)                 076700
                                    DELIMITED BY SIZE                   076800
                      ' VALUE '      DELIMITED BY SIZE                  076900
                      WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB2)               077000
                                    DELIMITED BY SIZE                   077100
                      ' NOT FOUND (RULE DC)' DELIMITED BY SIZE          077200
                      INTO WS-MESSAGE-WORK                              077300
                   PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT      077400
                   MOVE 'Y' TO WS-RULE-STOP-SW                          077500
               WHEN WS-REF-CODE(WS-REF-IDX) =                           077600
                    WS-RUL-PARAM(WS-RUL-IDX, WS-SUB2)                   077700
                AND WS-REF-VALUE(WS-REF-IDX) =                          077800
                    WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB2)                 077900
                   NEXT SENTENCE.                                       078000
                                                                        078100
       P25210-EXIT.                                                     078200
           EXIT.                                                        078300
           EJECT                                                        078400
      ***************************************************************** 078500
      *                                                               * 078600
      *    PARAGRAPH:  P26000-RULE-DP  (DEPENDENCY)                   * 078700
      *                                                               * 078800
      *    FUNCTION :  IF THE SOURCE FIELD'S VALUE LIST CONTAINS THE  * 078900
      *                SOURCE VALUE, THIS FIELD'S VALUE LIST MUST     * 079000
      *                CONTAIN THE TARGET VALUE.  PASSES IF THE       * 079100
      *                SOURCE VALUE IS ABSENT OR THE SOURCE FIELD     * 079200
      *                ITSELF IS NOT ON THE ORDER.                    * 079300
      *                                                               * 079400
      ***************************************************************** 079500
                                                                        079600
       P26000-RULE-DP.                                                  079700
                                                                        079800
           SET WS-DP-TARGET-IDX FROM WS-CO-IDX.                         079900
                                                                        080000
           MOVE WS-RUL-SRC-CODE(WS-RUL-IDX) TO WS-SEARCH-CODE.          080100
           PERFORM P13100-FIND-ORDER-FIELD THRU P13100-EXIT.            080200
                                                                        080300
           IF ORDER-FIELD-ABSENT                                        080400
               GO TO P26000-EXIT.                                       080500
                                                                        080600
           SET WS-DP-SOURCE-IDX FROM WS-CO-IDX.                         080700
                                                                        080800
           MOVE 'N' TO WS-VALUE-FOUND-SW.                               080900
           PERFORM P26100-DP-CHECK-SOURCE THRU P26100-EXIT              081000
               VARYING WS-SUB1 FROM 1 BY 1                              081100
               UNTIL WS-SUB1 > WS-CO-FLD-VALUE-CNT(WS-DP-SOURCE-IDX)    081200
                  OR VALUE-WAS-FOUND.                                   081300
                                                                        081400
           IF VALUE-NOT-FOUND                                           081500
               GO TO P26000-EXIT.                                       081600
                                                                        081700
           MOVE 'N' TO WS-VALUE-FOUND-SW.                               081800
           PERFORM P26200-DP-CHECK-TARGET THRU P26200-EXIT              081900
               VARYING WS-SUB1 FROM 1 BY 1                              082000
               UNTIL WS-SUB1 > WS-CO-FLD-VALUE-CNT(WS-DP-TARGET-IDX)    082100
                  OR VALUE-WAS-FOUND.                                   082200
                                                                        082300
           IF VALUE-WAS-FOUND                                           082400
               GO TO P26000-EXIT.                                       082500
                                                                        082600
           STRING 'FIELD '  DELIMITED BY SIZE                           082700
                  WS-CO-FLD-CODE(WS-DP-TARGET-IDX) DELIMITED BY SIZE    082800
                  ' MUST CONTAIN '  DELIMITED BY SIZE                   082900
                  WS-RUL-TGT-VALUE(WS-RUL-IDX)      DELIMITED BY SIZE   083000
                  ' WHEN FIELD '    DELIMITED BY SIZE                   083100
                  WS-RUL-SRC-CODE(WS-RUL-IDX)        DELIMITED BY SIZE  083200
                  ' CONTAINS '      DELIMITED BY SIZE                   083300
                  WS-RUL-SRC-VALUE(WS-RUL-IDX)        DELIMITED BY SIZE 083400
                  ' (RULE DP)'      DELIMITED BY SIZE                   083500
               INTO WS-MESSAGE-WORK.                                    083600
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             083700
                                                                        083800
       P26000-EXIT.                                                     083900
           EXIT.                                                        084000
                                                                        084100
       P26100-DP-CHECK-SOURCE.                                          084200
                                                                        084300
           IF WS-CO-FLD-VALUE(WS-DP-SOURCE-IDX, WS-SUB1) =              084400
              WS-RUL-SRC-VALUE(WS-RUL-IDX)                              084500
               MOVE 'Y' TO WS-VALUE-FOUND-SW.                           084600
                                                                        084700
       P26100-EXIT.                                                     084800
           EXIT.                                                        084900
                                                                        085000
       P26200-DP-CHECK-TARGET.                                          085100
                                                                        085200
           IF WS-CO-FLD-VALUE(WS-DP-TARGET-IDX, WS-SUB1) =              085300
              WS-RUL-TGT-VALUE(WS-RUL-IDX)                              085400
               MOVE 'Y' TO WS-VALUE-FOUND-SW.                           085500
                                                                        085600
       P26200-EXIT.                                                     085700
           EXIT.                                                        085800
           EJECT                                                        085900
      ***************************************************************** 086000
      *                                                               * 086100
      *    PARAGRAPH:  P27000-RULE-EX  (EXCLUDED_COMBINATIONS)        * 086200
      *                                                               * 086300
      *    FUNCTION :  ONE EX RULE = ONE EXCLUDED COMBINATION, WHOSE  * 086400
      *                PATTERNS ARE THE RULE'S PARAMETER LIST.  FAILS * 086500
      *                WHEN EVERY PATTERN CAN BE MATCHED, GREEDY      * 086600
      *                LEFT-TO-RIGHT, AGAINST A DISTINCT VALUE OF     * 086700
      *                THE FIELD.  MULTIPLE EXCLUDED COMBINATIONS ARE * 086800
      *                CONFIGURED AS MULTIPLE EX RULES ON THE SAME    * 086900
      *                CODE, EACH TESTED HERE INDEPENDENTLY.          * 087000
      *                                                               * 087100
      ***************************************************************** 087200
                                                                        087300
       P27000-RULE-EX.                                                  087400
                                                                        087500
           MOVE SPACES TO WS-EX-MATCHED-TEXT.                           087600
           MOVE ZERO   TO WS-EX-MATCH-CNT.                              087700
           PERFORM P27050-EX-RESET-CONSUMED THRU P27050-EXIT            087800
               VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 10.          087900
                                                                        088000
           MOVE 'N' TO WS-RULE-STOP-SW.                                 088100
           PERFORM P27100-EX-MATCH-PATTERN THRU P27100-EXIT             088200
               VARYING WS-SUB1 FROM 1 BY 1                              088300
               UNTIL WS-SUB1 > WS-RUL-PARAM-CNT(WS-RUL-IDX)             088400
                  OR RULE-STOP-PROCESSING.                              088500
                                                                        088600
           IF RULE-STOP-PROCESSING                                      088700
               GO TO P27000-EXIT.                                       088800
                                                                        088900
           PERFORM P27400-BUILD-MATCHED-TEXT THRU P27400-EXIT.          089050
                                                                        089060
           STRING 'FIELD '  DELIMITED BY SIZE                           089000
                  WS-CO-FLD-CODE(WS-CO-IDX)    DELIMITED BY SIZE        089100
                  ' HAS EXCLUDED COMBINATION '  DELIMITED BY SIZE       089200
                  WS-EX-JOINED-TEXT(1:80)       DELIMITED BY SIZE       089300
                  ' (RULE EX)'  DELIMITED BY SIZE                       089400
               INTO WS-MESSAGE-WORK.                                    089500
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             089600
                                                                        089700
       P27000-EXIT.                                                     089800
           EXIT.                                                        089900
                                                                        090000
       P27050-EX-RESET-CONSUMED.                                        090100
                                                                        090200
           MOVE 'N' TO WS-EX-CONSUMED(WS-SUB1).                         090300
                                                                        090400
       P27050-EXIT.                                                     090500
           EXIT.                                                        090600
                                                                        090700
       P27100-EX-MATCH-PATTERN.                                         090800
                                                                        090900
           MOVE 'N' TO WS-VALUE-FOUND-SW.                               091000
           PERFORM P27200-EX-TRY-VALUE THRU P27200-EXIT                 091100
               VARYING WS-SUB2 FROM 1 BY 1                              091200
               UNTIL WS-SUB2 > WS-CO-FLD-VALUE-CNT(WS-CO-IDX)           091300
                  OR VALUE-WAS-FOUND.                                   091400
                                                                        091500
           IF VALUE-NOT-FOUND                                           091600
               MOVE 'Y' TO WS-RULE-STOP-SW.                             091700
                                                                        091800
       P27100-EXIT.                                                     091900
           EXIT.                                                        092000
                                                                        092100
       P27200-EX-TRY-VALUE.                                             092200
                                                                        092300
           IF WS-EX-CONSUMED(WS-SUB2) = 'Y'                             092400
               GO TO P27200-EXIT.                                       092500
                                                                        092600
           PERFORM P27300-EX-PATTERN-MATCH THRU P27300-EXIT.            092700
                                                                        092800
           IF NOT WS-EX-PATTERN-MATCHES                                 092900
               GO TO P27200-EXIT.                                       093000
                                                                        093100
           MOVE 'Y' TO WS-EX-CONSUMED(WS-SUB2).                         093200
           ADD 1 TO WS-EX-MATCH-CNT.                                    093300
           MOVE WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB2)                     093400
                       TO WS-EX-MATCHED-SLOT(WS-EX-MATCH-CNT).          093500
           MOVE 'Y' TO WS-VALUE-FOUND-SW.                               093600
                                                                        093700
       P27200-EXIT.                                                     093800
           EXIT.                                                        093900
                                                                        094000
       P27300-EX-PATTERN-MATCH.                                         094100
                                                                        094200
           MOVE 'N' TO WS-EX-PATTERN-SW.                                094300
                                                                        094400
           IF WS-RUL-PARAM(WS-RUL-IDX, WS-SUB1)(1:1) = '/'              094500
               GO TO P27310-EX-PREFIX-MATCH.                            094600
                                                                        094700
           IF WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB2) =                     094800
              WS-RUL-PARAM(WS-RUL-IDX, WS-SUB1)                         094900
               MOVE 'Y' TO WS-EX-PATTERN-SW.                            095000
           GO TO P27300-EXIT.                                           095100
                                                                        095200
       P27310-EX-PREFIX-MATCH.                                          095300
                                                                        095400
           UNSTRING WS-RUL-PARAM(WS-RUL-IDX, WS-SUB1) DELIMITED BY '/'  095500
               INTO WS-EX-SPLIT-1 WS-EX-SPLIT-2 WS-EX-SPLIT-3.          095600
           MOVE ZERO TO WS-EX-TEXT-LEN.                                 095700
           INSPECT WS-EX-SPLIT-2 TALLYING WS-EX-TEXT-LEN                095800
               FOR CHARACTERS BEFORE INITIAL ' '.                       095900
                                                                        096000
           IF WS-EX-TEXT-LEN = ZERO                                     096100
               GO TO P27300-EXIT.                                       096200
                                                                        096300
           IF WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB2)(1:WS-EX-TEXT-LEN) =   096400
              WS-EX-SPLIT-2(1:WS-EX-TEXT-LEN)                           096500
               MOVE 'Y' TO WS-EX-PATTERN-SW.                            096600
                                                                        096700
       P27300-EXIT.                                                     096800
           EXIT.                                                        096900
           EJECT                                                        097000
      ***************************************************************** 097010
      *    JOIN THE WS-EX-MATCH-CNT MATCHED VALUES WITH ' + ' FOR THE  * 097020
      *    ERROR MESSAGE (COVL-0642 -- MESSAGE READ AS ONE BLOB OF     * 097030
      *    FIXED-WIDTH SLOTS BEFORE THIS, WHICH LOOKED WRONG ON THE    * 097040
      *    PRINTOUT WHEN A MATCHED VALUE WAS SHORTER THAN 20 BYTES).   * 097050
      ***************************************************************** 097060
                                                                        097070
       P27400-BUILD-MATCHED-TEXT.                                       097080
                                                                        097090
           MOVE SPACES TO WS-EX-JOINED-TEXT.                            097100
           MOVE 1      TO WS-EX-JOIN-PTR.                                097110
           PERFORM P27410-JOIN-ONE-SLOT THRU P27410-EXIT                097120
               VARYING WS-SUB1 FROM 1 BY 1                              097130
               UNTIL WS-SUB1 > WS-EX-MATCH-CNT.                         097140
                                                                        097150
       P27400-EXIT.                                                     097160
           EXIT.                                                        097170
                                                                        097180
       P27410-JOIN-ONE-SLOT.                                            097190
                                                                        097200
           IF WS-SUB1 > 1                                               097210
               STRING ' + ' DELIMITED BY SIZE                           097220
                   INTO WS-EX-JOINED-TEXT                               097230
                   WITH POINTER WS-EX-JOIN-PTR.                         097240
                                                                        097250
           STRING WS-EX-MATCHED-SLOT(WS-SUB1) DELIMITED BY SPACE        097260
               INTO WS-EX-JOINED-TEXT                                   097270
               WITH POINTER WS-EX-JOIN-PTR.                             097280
                                                                        097290
       P27410-EXIT.                                                     097300
           EXIT.                                                        097310
           EJECT                                                        097320
      ***************************************************************** 097100
      *                                                               * 097200
      *    PARAGRAPH:  P28000-RULE-CV  (CASKET_VALUE)                 * 097300
      *                                                               * 097400
      *    FUNCTION :  ONLY EVALUATED WHEN CASKET MODE IS ON.  EITHER * 097500
      *                MATCH-ARRAY-LENGTH MODE (VS. THE C2 FIELD'S    * 097600
      *                VALUE COUNT) OR ALLOWED-VALUES MODE (VS. THE   * 097700
      *                RULE'S PARAMETER LIST).                        * 097800
      *                                                               * 097900
      ***************************************************************** 098000
                                                                        098100
       P28000-RULE-CV.                                                  098200
                                                                        098300
           IF CASKET-MODE-OFF                                           098400
               GO TO P28000-EXIT.                                       098500
                                                                        098600
           IF WS-RUL-MATCH-LEN(WS-RUL-IDX) = 'Y'                        098700
               PERFORM P28100-CV-MATCH-LENGTH THRU P28100-EXIT          098800
               GO TO P28000-EXIT.                                       098900
                                                                        099000
           PERFORM P28200-CV-ALLOWED-VALUES THRU P28200-EXIT.           099100
                                                                        099200
       P28000-EXIT.                                                     099300
           EXIT.                                                        099400
                                                                        099500
       P28100-CV-MATCH-LENGTH.                                          099600
                                                                        099700
           SET WS-CV-TARGET-IDX FROM WS-CO-IDX.                         099800
           MOVE 1 TO WS-CV-C2-CNT.                                      099900
           MOVE 'C2  ' TO WS-SEARCH-CODE.                                100000
           PERFORM P13100-FIND-ORDER-FIELD THRU P13100-EXIT.            100100
                                                                        100200
           IF ORDER-FIELD-PRESENT                                       100300
               MOVE WS-CO-FLD-VALUE-CNT(WS-CO-IDX) TO WS-CV-C2-CNT.     100400
                                                                        100500
           IF WS-CO-FLD-VALUE-CNT(WS-CV-TARGET-IDX) = WS-CV-C2-CNT      100600
               GO TO P28100-EXIT.                                       100700
                                                                        100800
           MOVE WS-CV-C2-CNT TO WS-MSG-NUM.                             100900
           MOVE WS-CO-FLD-VALUE-CNT(WS-CV-TARGET-IDX) TO WS-MSG-NUM2.   101000
           STRING 'FIELD '  DELIMITED BY SIZE                           101100
                  WS-CO-FLD-CODE(WS-CV-TARGET-IDX) DELIMITED BY SIZE    101200
                  ' HAS '        DELIMITED BY SIZE                      101300
                  WS-MSG-NUM2     DELIMITED BY SIZE                     101400
                  ' VALUE(S), EXPECTED ' DELIMITED BY SIZE              101500
                  WS-MSG-NUM      DELIMITED BY SIZE                     101600
                  ' TO MATCH C2 (RULE CV)' DELIMITED BY SIZE            101700
               INTO WS-MESSAGE-WORK.                                    101800
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             101900
                                                                        102000
       P28100-EXIT.                                                     102100
           EXIT.                                                        102200
                                                                        102300
       P28200-CV-ALLOWED-VALUES.                                        102400
                                                                        102500
           MOVE 'N' TO WS-RULE-STOP-SW.                                 102600
           PERFORM P28210-CV-CHECK-VALUE THRU P28210-EXIT               102700
               VARYING WS-SUB1 FROM 1 BY 1                              102800
               UNTIL WS-SUB1 > WS-CO-FLD-VALUE-CNT(WS-CO-IDX)           102900
                  OR RULE-STOP-PROCESSING.                              103000
                                                                        103100
       P28200-EXIT.                                                     103200
           EXIT.                                                        103300
                                                                        103400
       P28210-CV-CHECK-VALUE.                                           103500
                                                                        103600
           MOVE 'N' TO WS-VALUE-FOUND-SW.                               103700
           PERFORM P28220-CV-CHECK-PARAM THRU P28220-EXIT               103800
               VARYING WS-SUB2 FROM 1 BY 1                              103900
               UNTIL WS-SUB2 > WS-RUL-PARAM-CNT(WS-RUL-IDX)             104000
                  OR VALUE-WAS-FOUND.                                   104100
                                                                        104200
           IF VALUE-WAS-FOUND                                           104300
               GO TO P28210-EXIT.                                       104400
                                                                        104500
           STRING 'FIELD '  DELIMITED BY SIZE                           104600
                  WS-CO-FLD-CODE(WS-CO-IDX) DELIMITED BY SIZE           104700
                  ' VALUE '      DELIMITED BY SIZE                      104800
                  WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1) DELIMITED BY SIZE 104900
                  ' NOT AN ALLOWED CASKET VALUE (RULE CV)'              105000
                               DELIMITED BY SIZE                        105100
               INTO WS-MESSAGE-WORK.                                    105200
           PERFORM P19000-ADD-ERROR-ENTRY THRU P19000-EXIT.             105300
           MOVE 'Y' TO WS-RULE-STOP-SW.                                 105400
                                                                        105500
       P28210-EXIT.                                                     105600
           EXIT.                                                        105700
                                                                        105800
       P28220-CV-CHECK-PARAM.                                           105900
                                                                        106000
           IF WS-CO-FLD-VALUE(WS-CO-IDX, WS-SUB1) =                     106100
              WS-RUL-PARAM(WS-RUL-IDX, WS-SUB2)                         106200
               MOVE 'Y' TO WS-VALUE-FOUND-SW.                           106300
                                                                        106400
       P28220-EXIT.                                                     106500
           EXIT.                                                        106600
           EJECT                                                        106700
      ***************************************************************** 106800
      *                                                               * 106900
      *    PARAGRAPH:  P30000-VALIDATE-PRODUCT-VINTAGE                * 107000
      *                                                               * 107100
      *    FUNCTION :  APPLIED WHEN THE ORDER CARRIES BOTH C10        * 107200
      *                (PRODUCT) AND C11 (VINTAGE) AND THE PRODUCT    * 107300
      *                CODE IS FOUND IN THE PRODUCT REFERENCE TABLE.  * 107400
      *                CHECKS EXCLUDED VINTAGES, THE START/END RANGE  * 107500
      *                (UNLESS 'ND'), AND THE CURRENT CALENDAR YEAR.  * 107600
      *                                                               * 107700
      ***************************************************************** 107800
                                                                        107900
       P30000-VALIDATE-PRODUCT-VINTAGE.                                 108000
                                                                        108100
           MOVE 'C10 ' TO WS-SEARCH-CODE.                               108200
           PERFORM P13100-FIND-ORDER-FIELD THRU P13100-EXIT.            108300
           IF ORDER-FIELD-ABSENT                                        108400
               GO TO P30000-EXIT.                                       108500
           SET WS-PV-C10-IDX FROM WS-CO-IDX.                            108600
                                                                        108700
           MOVE 'C11 ' TO WS-SEARCH-CODE.                                108800
           PERFORM P13100-FIND-ORDER-FIELD THRU P13100-EXIT.            108900
           IF ORDER-FIELD-ABSENT                                        109000
               GO TO P30000-EXIT.                                       109100
           SET WS-PV-C11-IDX FROM WS-CO-IDX.                            109200
                                                                        109300
           MOVE 'N' TO WS-VALUE-FOUND-SW.                               109400
           SET WS-PRD-IDX TO 1.                                         109500
           SEARCH WS-PRD-ENTRY                                          109600
               AT END                                                   109700
                   MOVE 'N' TO WS-VALUE-FOUND-SW                        109800
               WHEN WS-PRD-CODE(WS-PRD-IDX) =                           109900
                    WS-CO-FLD-VALUE(WS-PV-C10-IDX, 1)                   110000
                   MOVE 'Y' TO WS-VALUE-FOUND-SW.                       110100
                                                                        110200
           IF VALUE-NOT-FOUND                                           110300
               GO TO P30000-EXIT.                                       110400
                                                                        110500
           MOVE WS-CO-FLD-VALUE(WS-PV-C11-IDX, 1)(1:4)                  110600
                               TO WS-RW-VINTAGE-TEXT.                   110700
                                                                        110800
           PERFORM P30100-PV-CHECK-EXCLUDED THRU P30100-EXIT.           110900
                                                                        111000
           IF RULE-STOP-PROCESSING                                      111100
               GO TO P30000-EXIT.                                       111200
                                                                        111300
           PERFORM P30200-PV-CHECK-RANGE THRU P30200-EXIT.              111400
                                                                        111500
       P30000-EXIT.                                                     111600
           EXIT.                                                        111700
           EJECT                                                        111800
      ***************************************************************** 111900
      *    EXCLUDED-VINTAGE CHECK                                     * 112000
      ***************************************************************** 112100
                                                                        112200
       P30100-PV-CHECK-EXCLUDED.                                        112300
                                                                        112400
           MOVE 'N' TO WS-RULE-STOP-SW.                                 112500
           IF WS-PRD-EXCL-CNT(WS-PRD-IDX) = ZERO                        112600
               GO TO P30100-EXIT.                                       112700
                                                                        112800
           PERFORM P30110-PV-CHECK-ONE-EXCL THRU P30110-EXIT            112900
               VARYING WS-SUB1 FROM 1 BY 1                              113000
               UNTIL WS-SUB1 > WS-PRD-EXCL-CNT(WS-PRD-IDX)              113100
                  OR RULE-STOP-PROCESSING.                              113200
                                                                        113300
       P30100-EXIT.                                                     113400
           EXIT.                                                        113500
                                                                        113600
       P30110-PV-CHECK-ONE-EXCL.                                        113700
                                                                        113800
           IF WS-PRD-EXCL-VINT(WS-PRD-IDX, WS-SUB1) NOT =               113900
              WS-RW-VINTAGE-TEXT                                        114000
               GO TO P30110-EXIT.                                       114100
                                                                        114200
           PERFORM P30900-PV-BUILD-MESSAGE THRU P30900-EXIT.            114300
           PERFORM P19100-ADD-PRODUCT-ERROR THRU P19100-EXIT.           114400
           MOVE 'Y' TO WS-RULE-STOP-SW.                                 114500
                                                                        114600
       P30110-EXIT.                                                     114700
           EXIT.                                                        114800
           EJECT                                                        114900
      ***************************************************************** 115000
      *    START/END RANGE CHECK, THEN CURRENT-CALENDAR-YEAR CHECK    * 115100
      ***************************************************************** 115200
                                                                        115300
       P30200-PV-CHECK-RANGE.                                           115400
                                                                        115500
           IF WS-PRD-START-VINT(WS-PRD-IDX) = 'ND  '                    115600
               GO TO P30200-CHECK-END.                                  115700
           IF WS-RW-VINTAGE-NUM NOT < WS-PRD-START-VINT-N(WS-PRD-IDX)   115800
               GO TO P30200-CHECK-END.                                  115900
           PERFORM P30900-PV-BUILD-MESSAGE THRU P30900-EXIT.            116000
           PERFORM P19100-ADD-PRODUCT-ERROR THRU P19100-EXIT.           116100
           GO TO P30200-EXIT.                                           116200
                                                                        116300
       P30200-CHECK-END.                                                116400
                                                                        116500
           IF WS-PRD-END-VINT(WS-PRD-IDX) = 'ND  '                      116600
               GO TO P30200-CHECK-CURRENT.                              116700
           IF WS-RW-VINTAGE-NUM NOT > WS-PRD-END-VINT-N(WS-PRD-IDX)     116800
               GO TO P30200-CHECK-CURRENT.                              116900
           PERFORM P30900-PV-BUILD-MESSAGE THRU P30900-EXIT.            117000
           PERFORM P19100-ADD-PRODUCT-ERROR THRU P19100-EXIT.           117100
           GO TO P30200-EXIT.                                           117200
                                                                        117300
       P30200-CHECK-CURRENT.                                            117400
                                                                        117500
           IF WS-RW-VINTAGE-NUM NOT > WS-RD-CUR-YEAR                    117600
               GO TO P30200-EXIT.                                       117700
           PERFORM P30900-PV-BUILD-MESSAGE THRU P30900-EXIT.            117800
           PERFORM P19100-ADD-PRODUCT-ERROR THRU P19100-EXIT.           117900
                                                                        118000
       P30200-EXIT.                                                     118100
           EXIT.                                                        118200
           EJECT                                                        118300
      ***************************************************************** 118400
      *    BUILD THE STANDARD "VINTAGE V DOES NOT EXIST FOR PRODUCT P"* 118500
      *    MESSAGE TEXT.                                              * 118600
      ***************************************************************** 118700
                                                                        118800
       P30900-PV-BUILD-MESSAGE.                                         118900
                                                                        119000
           STRING 'VINTAGE '  DELIMITED BY SIZE                         119100
                  WS-RW-VINTAGE-TEXT  DELIMITED BY SIZE                 119200
                  ' DOES NOT EXIST FOR PRODUCT '  DELIMITED BY SIZE     119300
                  WS-PRD-CODE(WS-PRD-IDX)          DELIMITED BY SIZE    119400
                  ' (RULE PRODUCT)'  DELIMITED BY SIZE                  119500
               INTO WS-MESSAGE-WORK.                                    119600
                                                                        119700
       P30900-EXIT.                                                     119800
           EXIT.                                                        119900
