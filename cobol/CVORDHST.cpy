      ****************************************************************  000100
      *  CVORDHST  --  CIRCLE ORDER HISTORY (APPEND-ONLY AUDIT) RECORD *  000200
      *  FILE      :  CVHSTOUT  (SEQUENTIAL, FIXED, 96 BYTES, APPEND)  *  000300
      *  ONE RECORD PER LIFECYCLE EVENT -- CREATED, AMENDED,           *  000400
      *  TRANSITION, REJECTED.  WRITTEN BY COVB01, NEVER READ BACK     *  000500
      *  IN THIS SYSTEM.                                               *  000600
      ****************************************************************  000700
       01  CV-ORDER-HISTORY-RECORD.                                      000800
           05  HST-CLE                 PIC X(16).                        000900
           05  HST-ACTOR               PIC X(20).                        001000
           05  HST-ACTION              PIC X(20).                        001100
               88  HST-ACTION-CREATED           VALUE 'CREATED'.         001200
               88  HST-ACTION-AMENDED           VALUE 'AMENDED'.         001300
               88  HST-ACTION-TRANSITION        VALUE 'TRANSITION'.      001400
               88  HST-ACTION-REJECTED          VALUE 'REJECTED'.        001500
           05  HST-DETAIL              PIC X(40).                        001600
      ****************************************************************  001700
      *  RECORD LENGTH = 96 -- NO FILLER SLACK REMAINS.                *  001800
      ****************************************************************  001900
