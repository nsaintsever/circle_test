       IDENTIFICATION DIVISION.                                          000100
       PROGRAM-ID. COVB02.                                               000200
       AUTHOR. M. FONTAINE.                                              000300
       INSTALLATION. CIRCLE EXCHANGE SERVICES.                           000400
       DATE-WRITTEN. 11/03/1992.                                         000500
       DATE-COMPILED.                                                    000600
       SECURITY.  CIRCLE EXCHANGE SERVICES -- PROPRIETARY.  NOT FOR      000700
           DISTRIBUTION OUTSIDE THE MEMBER CASTLES, MERCHANTS AND        000800
           WAREHOUSES PARTY TO THE CIRCLE EXCHANGE AGREEMENT.            000900
      *                                                                  001000
      ***************************************************************** 001100
      *              CIRCLE ORDER VALIDATION & LIFECYCLE (COVL)        * 001200
      *                   CIRCLE EXCHANGE SERVICES                     * 001300
      *                                                                * 001400
      * PROGRAM :   COVB02                                             * 001500
      *                                                                * 001600
      * FUNCTION:   COVB02 IS THE ORDERS-BY-HOLDER EXTRACT.  IT RUNS   * 001700
      *             AFTER THE MAIN COVB01 LIFECYCLE STEP AND ANSWERS   * 001800
      *             THE CASTLE-DESK QUESTION "WHAT ORDERS DOES THIS    * 001900
      *             HOLDER HAVE RIGHT NOW" -- ONE CONTROL CARD NAMES   * 002000
      *             THE HOLDER ID AND, OPTIONALLY, A STATUS TO FILTER  * 002100
      *             ON; THE ORDER MASTER IS SCANNED SEQUENTIALLY AND   * 002200
      *             EACH MATCHING RECORD IS PRINTED.                   * 002300
      *                                                                * 002400
      * FILES   :   CVPARMIN  HOLDER / STATUS PARAMETER CARD (INPUT)   * 002500
      *             CVMSTIN   ORDER MASTER                   (INPUT)   * 002600
      *             CVRPT02O  ORDERS-BY-HOLDER EXTRACT REPORT (OUTPUT) * 002700
      *                                                                * 002800
      * CALLS   :   NONE                                               * 002900
      *                                                                * 003000
      ***************************************************************** 003100
      *             PROGRAM CHANGE LOG                                 * 003200
      *             -------------------                                * 003300
      *                                                                * 003400
      *  DATE       UPDATED BY            CHANGE DESCRIPTION           * 003500
      *  --------   --------------------  --------------------------  * 003600
      *  11/03/92   M. FONTAINE           COVL-0089 INITIAL VERSION -- * 003700
      *                                   HOLDER ID ONLY, NO STATUS    * 003800
      *                                   FILTER.                     * 003900
      *  09/02/93   M. FONTAINE           COVL-0115 ADDED THE OPTIONAL * 004000
      *                                   STATUS FILTER TO THE CONTROL * 004100
      *                                   CARD.                       * 004200
      *  02/11/96   J. OKONKWO            COVL-0289 BLANK HOLDER ID ON * 004300
      *                                   THE CONTROL CARD NOW ABENDS  * 004400
      *                                   THE RUN RATHER THAN SCANNING * 004500
      *                                   THE WHOLE MASTER -- CASTLE   * 004600
      *                                   HELPDESK TICKET #2960.       * 004700
      *  11/30/98   S. VANHOUTTE          Y2K-0042 REVIEWED -- NO      * 004800
      *                                   WINDOWED YEAR DATA IN THIS   * 004900
      *                                   PROGRAM, CERTIFIED COMPLIANT * 005000
      *                                   AS-IS.                      * 005100
      *  06/07/01   P. ESCARRA            COVL-0504 MATCH COUNT LINE   * 005200
      *                                   ADDED AT END OF REPORT.      * 005300
      *  XX/XX/XX   XXX                   XXXXXXXXXXXXXXXXXXXXXXXXXX   * 005400
      ***************************************************************** 005500
           EJECT                                                         005600
       ENVIRONMENT DIVISION.                                             005700
                                                                         005800
       CONFIGURATION SECTION.                                            005900
                                                                         006000
       SPECIAL-NAMES.                                                    006100
           C01 IS TOP-OF-FORM.                                           006200
                                                                         006300
       INPUT-OUTPUT SECTION.                                             006400
                                                                         006500
       FILE-CONTROL.                                                     006600
                                                                         006700
           SELECT CV-PARM-FILE         ASSIGN TO CVPARMIN                006800
                                       FILE STATUS IS WS-PARM-FILE-STATUS.006900
                                                                         007000
           SELECT CV-MST-FILE          ASSIGN TO CVMSTIN                 007100
                                       FILE STATUS IS WS-MST-FILE-STATUS. 007200
                                                                         007300
           SELECT CV-RPT-FILE          ASSIGN TO CVRPT02O                007400
                                       FILE STATUS IS WS-RPT-FILE-STATUS. 007500
           EJECT                                                         007600
       DATA DIVISION.                                                    007700
                                                                         007800
       FILE SECTION.                                                     007900
                                                                         008000
       FD  CV-PARM-FILE                                                  008100
           LABEL RECORDS ARE STANDARD                                    008200
           RECORDING MODE IS F                                           008300
           RECORD CONTAINS 41 CHARACTERS.                                008400
       01  CV-PARM-FILE-REC            PIC X(41).                        008500
                                                                         008600
       FD  CV-MST-FILE                                                   008700
           LABEL RECORDS ARE STANDARD                                    008800
           RECORDING MODE IS F                                           008900
           RECORD CONTAINS 4218 CHARACTERS.                              009000
       01  CV-MST-FILE-REC             PIC X(4218).                      009100
                                                                         009200
       FD  CV-RPT-FILE                                                   009300
           LABEL RECORDS ARE STANDARD                                    009400
           RECORDING MODE IS F                                           009500
           RECORD CONTAINS 132 CHARACTERS.                               009600
       01  CV-RPT-FILE-REC             PIC X(132).                       009700
           EJECT                                                         009800
       WORKING-STORAGE SECTION.                                          009900
                                                                         010000
      ***************************************************************** 010100
      *    CONTROL CARD LAYOUT -- ONE CARD, HOLDER ID + OPTIONAL       * 010200
      *    STATUS FILTER (SPACES = NO FILTER, ALL STATUSES PRINTED).   * 010300
      ***************************************************************** 010400
                                                                         010500
       01  CV-HOLDER-PARM-RECORD.                                        010600
           05  PARM-HOLDER-ID          PIC X(20).                        010650
           05  PARM-HOLDER-ID-R REDEFINES PARM-HOLDER-ID.                010670
               10  PARM-HOLDER-ID-1ST  PIC X(01).                        010680
               10  PARM-HOLDER-ID-REST PIC X(19).                        010690
           05  PARM-STATUS-FILTER      PIC X(20).                        010800
           05  FILLER                  PIC X(01).                        010900
                                                                         011000
      ***************************************************************** 011100
      *    SWITCHES                                                    * 011200
      ***************************************************************** 011300
                                                                         011400
       01  WS-SWITCHES.                                                  011500
           05  WS-MST-EOF-SW           PIC X VALUE 'N'.                  011600
               88  MST-FILE-EOF                VALUE 'Y'.                011700
               88  MST-FILE-NOT-EOF             VALUE 'N'.               011800
           05  WS-FILTER-ON-SW         PIC X VALUE 'N'.                  011900
               88  STATUS-FILTER-ACTIVE        VALUE 'Y'.                012000
               88  STATUS-FILTER-INACTIVE       VALUE 'N'.               012100
           05  FILLER                  PIC X(04).                        012150
                                                                         012200
      ***************************************************************** 012300
      *    FILE STATUS AREAS                                           * 012400
      ***************************************************************** 012500
                                                                         012600
       01  WS-FILE-STATUS-AREA.                                          012700
           05  WS-PARM-FILE-STATUS     PIC XX VALUE SPACES.              012800
               88  PARM-FILE-OK                VALUE '00'.               012900
           05  WS-MST-FILE-STATUS      PIC XX VALUE SPACES.              013000
               88  MST-FILE-OK                 VALUE '00'.               013100
               88  MST-FILE-END                VALUE '10'.               013200
           05  WS-RPT-FILE-STATUS      PIC XX VALUE SPACES.              013300
               88  RPT-FILE-OK                 VALUE '00'.               013400
           05  FILLER                  PIC X(04).                        013450
           EJECT                                                         013500
      ***************************************************************** 013600
      *    MISCELLANEOUS WORK FIELDS                                   * 013700
      ***************************************************************** 013800
                                                                         013900
       77  WS-MATCH-CNT                PIC S9(6) COMP VALUE +0.          014000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.          014100
                                                                         014200
       01  WS-HELD-PARM.                                                 014300
           05  WS-HP-HOLDER-ID         PIC X(20) VALUE SPACES.           014400
           05  WS-HP-HOLDER-ID-R REDEFINES WS-HP-HOLDER-ID.              014450
               10  WS-HP-HOLDER-1ST    PIC X(01).                        014460
               10  WS-HP-HOLDER-REST   PIC X(19).                        014470
           05  WS-HP-STATUS-FILTER     PIC X(20) VALUE SPACES.           014500
           05  WS-HP-STATUS-FILTER-R REDEFINES WS-HP-STATUS-FILTER.      014600
               10  WS-HP-FILTER-1ST    PIC X(01).                        014700
               10  WS-HP-FILTER-REST   PIC X(19).                        014800
           05  FILLER                  PIC X(04).                        014850
           EJECT                                                         014900
      ***************************************************************** 015000
      *    RECORD LAYOUT FOR THE ORDER MASTER (READ SEQUENTIALLY)      * 015100
      ***************************************************************** 015200
                                                                         015300
           COPY CVORDMST.                                                015400
           EJECT                                                         015500
      ***************************************************************** 015600
      *    PRINT LINE LAYOUTS                                          * 015700
      ***************************************************************** 015800
                                                                         015900
           COPY CVRPTLIN.                                                016000
           EJECT                                                         016100
      ***************************************************************** 016200
      *    GENERAL FILE-STATUS ERROR TRACE (BATCH ABEND)               * 016300
      ***************************************************************** 016400
                                                                         016500
           COPY CVERRWS.                                                 016600
           EJECT                                                         016700
      ***************************************************************** 016800
      *    P R O C E D U R E    D I V I S I O N                        * 016900
      ***************************************************************** 017000
                                                                         017100
       PROCEDURE DIVISION.                                               017200
                                                                         017300
      ***************************************************************** 017400
      *                                                                * 017500
      *    PARAGRAPH:  P00000-MAINLINE                                 * 017600
      *                                                                * 017700
      *    FUNCTION :  READ THE CONTROL CARD, SCAN THE MASTER, PRINT   * 017800
      *                MATCHING RECORDS AND THE FINAL MATCH COUNT.     * 017900
      *                                                                * 018000
      ***************************************************************** 018100
                                                                         018200
       P00000-MAINLINE.                                                  018300
                                                                         018400
           OPEN INPUT  CV-PARM-FILE                                      018500
                       CV-MST-FILE                                       018600
                OUTPUT CV-RPT-FILE.                                      018700
                                                                         018800
           PERFORM P01000-READ-CONTROL-CARD THRU P01000-EXIT.            018900
           PERFORM P02000-WRITE-HEADING     THRU P02000-EXIT.            019000
                                                                         019100
           PERFORM P10100-READ-MASTER-RECORD THRU P10100-EXIT.           019200
           PERFORM P10000-EXTRACT-LOOP      THRU P10000-EXIT             019300
               UNTIL MST-FILE-EOF.                                       019400
                                                                         019500
           PERFORM P90000-WRITE-COUNT-LINE  THRU P90000-EXIT.            019600
                                                                         019700
           CLOSE CV-PARM-FILE                                            019800
                 CV-MST-FILE                                             019900
                 CV-RPT-FILE.                                            020000
                                                                         020100
           GOBACK.                                                       020200
                                                                         020300
       P00000-EXIT.                                                      020400
           EXIT.                                                         020500
           EJECT                                                         020600
      ***************************************************************** 020700
      *    READ AND VALIDATE THE CONTROL CARD.  A BLANK HOLDER ID     * 020800
      *    ABENDS THE RUN (COVL-0289) -- THERE IS NO SENSIBLE MEANING * 020900
      *    FOR "EXTRACT ORDERS FOR NOBODY".                            * 021000
      ***************************************************************** 021100
                                                                         021200
       P01000-READ-CONTROL-CARD.                                         021300
                                                                         021400
           READ CV-PARM-FILE INTO CV-HOLDER-PARM-RECORD.                 021500
           IF NOT PARM-FILE-OK                                           021600
               MOVE 'P01000'                TO WCFE-PARAGRAPH            021700
               MOVE 'CVPARMIN'              TO WCFE-FILE-NAME            021800
               MOVE WS-PARM-FILE-STATUS     TO WCFE-FILE-STATUS          021900
               PERFORM P95000-FILE-ERROR-ABEND THRU P95000-EXIT.         022000
                                                                         022100
           MOVE PARM-HOLDER-ID           TO WS-HP-HOLDER-ID.             022200
           MOVE PARM-STATUS-FILTER       TO WS-HP-STATUS-FILTER.         022300
                                                                         022400
           IF WS-HP-HOLDER-ID = SPACES                                   022500
               MOVE 'P01000'                TO WCFE-PARAGRAPH            022600
               MOVE 'CVPARMIN'              TO WCFE-FILE-NAME            022700
               MOVE '  '                    TO WCFE-FILE-STATUS          022800
               PERFORM P95000-FILE-ERROR-ABEND THRU P95000-EXIT.         022900
                                                                         023000
           IF WS-HP-STATUS-FILTER = SPACES                               023100
               MOVE 'N' TO WS-FILTER-ON-SW                               023200
           ELSE                                                          023300
               MOVE 'Y' TO WS-FILTER-ON-SW.                              023400
                                                                         023500
       P01000-EXIT.                                                      023600
           EXIT.                                                         023700
           EJECT                                                         023800
      ***************************************************************** 023900
      *    WRITE THE REPORT HEADING -- HOLDER ID AND, WHEN ACTIVE,     * 024000
      *    THE STATUS FILTER IN EFFECT.                                * 024100
      ***************************************************************** 024200
                                                                         024300
       P02000-WRITE-HEADING.                                             024400
                                                                         024500
           MOVE WS-HP-HOLDER-ID          TO WRHH-HOLDER-ID.              024600
           IF STATUS-FILTER-ACTIVE                                       024700
               MOVE ' STATUS FILTER = '  TO WRHH-STATUS-FILTER-LIT       024800
               MOVE WS-HP-STATUS-FILTER  TO WRHH-STATUS-FILTER           024900
           ELSE                                                          025000
               MOVE SPACES               TO WRHH-STATUS-FILTER-LIT       025100
               MOVE SPACES               TO WRHH-STATUS-FILTER.          025200
           WRITE CV-RPT-FILE-REC FROM WS-RPT-HOLDER-HEADING-LINE.        025300
                                                                         025400
       P02000-EXIT.                                                      025500
           EXIT.                                                         025600
           EJECT                                                         025700
      ***************************************************************** 025800
      *                                                                * 025900
      *    PARAGRAPH:  P10000-EXTRACT-LOOP                             * 026000
      *                                                                * 026100
      *    FUNCTION :  ONE ITERATION = ONE ORDER MASTER RECORD.        * 026200
      *                                                                * 026300
      ***************************************************************** 026400
                                                                         026500
       P10000-EXTRACT-LOOP.                                              026600
                                                                         026700
           IF MST-HOLDER = WS-HP-HOLDER-ID                               026800
               IF STATUS-FILTER-INACTIVE                                 026900
                   PERFORM P10200-WRITE-DETAIL-LINE THRU P10200-EXIT     027000
               ELSE                                                      027100
                   IF MST-STATUS = WS-HP-STATUS-FILTER                   027200
                       PERFORM P10200-WRITE-DETAIL-LINE THRU P10200-EXIT.027300
                                                                         027400
           PERFORM P10100-READ-MASTER-RECORD THRU P10100-EXIT.           027500
                                                                         027600
       P10000-EXIT.                                                      027700
           EXIT.                                                         027800
           EJECT                                                         027900
      ***************************************************************** 028000
      *    READ ONE ORDER MASTER RECORD                                * 028100
      ***************************************************************** 028200
                                                                         028300
       P10100-READ-MASTER-RECORD.                                        028400
                                                                         028500
           READ CV-MST-FILE INTO CV-ORDER-MASTER-RECORD.                 028600
           IF MST-FILE-END                                               028700
               GO TO P10100-EXIT.                                        028800
           IF NOT MST-FILE-OK                                            028900
               MOVE 'P10100'                TO WCFE-PARAGRAPH            029000
               MOVE 'CVMSTIN '              TO WCFE-FILE-NAME            029100
               MOVE WS-MST-FILE-STATUS      TO WCFE-FILE-STATUS          029200
               PERFORM P95000-FILE-ERROR-ABEND THRU P95000-EXIT.         029300
                                                                         029400
       P10100-EXIT.                                                      029500
           EXIT.                                                         029600
           EJECT                                                         029700
      ***************************************************************** 029800
      *    WRITE ONE MATCHING DETAIL LINE                              * 029900
      ***************************************************************** 030000
                                                                         030100
       P10200-WRITE-DETAIL-LINE.                                         030200
                                                                         030300
           MOVE MST-CLE            TO WRHD-CLE.                          030400
           MOVE MST-STATUS         TO WRHD-STATUS.                       030500
           MOVE MST-HOLDER         TO WRHD-HOLDER.                       030600
           MOVE MST-CREATED-BY     TO WRHD-CREATED-BY.                   030700
           WRITE CV-RPT-FILE-REC FROM WS-RPT-HOLDER-DETAIL-LINE.         030800
           ADD 1 TO WS-MATCH-CNT.                                        030900
                                                                         031000
       P10200-EXIT.                                                      031100
           EXIT.                                                         031200
           EJECT                                                         031300
      ***************************************************************** 031400
      *    WRITE THE FINAL MATCH-COUNT LINE                            * 031500
      ***************************************************************** 031600
                                                                         031700
       P90000-WRITE-COUNT-LINE.                                          031800
                                                                         031900
           MOVE WS-MATCH-CNT       TO WRHC-COUNT.                        032000
           WRITE CV-RPT-FILE-REC FROM WS-RPT-HOLDER-COUNT-LINE.          032100
                                                                         032200
       P90000-EXIT.                                                      032300
           EXIT.                                                         032400
           EJECT                                                         032500
      ***************************************************************** 032600
      *                                                                * 032700
      *    PARAGRAPH:  P95000-FILE-ERROR-ABEND                        * 032800
      *                                                                * 032900
      *    FUNCTION :  DISPLAY THE FILE-STATUS TRACE AND END THE RUN.  * 033000
      *                                                                * 033100
      ***************************************************************** 033200
                                                                         033300
       P95000-FILE-ERROR-ABEND.                                          033400
                                                                         033500
           MOVE 'COVB02' TO WCFE-PROGRAM-ID.                             033600
           DISPLAY WCEA-ERROR-01.                                        033700
           DISPLAY WCEA-ERROR-02.                                        033800
           DISPLAY WCEA-ERROR-03.                                        033900
           DISPLAY WS-CV-FILE-ERROR-01.                                  034000
           DISPLAY WS-CV-FILE-ERROR-02.                                  034100
           MOVE 4 TO RETURN-CODE.                                        034200
           STOP RUN.                                                     034300
                                                                         034400
       P95000-EXIT.                                                      034500
           EXIT.                                                         034600
