      ****************************************************************  000100
      *  CVTABLES  --  CIRCLE IN-MEMORY WORK TABLES                   *  000200
      *                                                                *  000300
      *  SHARED SHAPE BETWEEN COVB01 (BUILDS/OWNS THESE, WORKING-      *  000400
      *  STORAGE SECTION) AND COVS02 (RECEIVES THEM ON THE CALL, IN    *  000500
      *  ITS LINKAGE SECTION).  KEEP THE TWO COPIES IN STEP.           *  000600
      ****************************************************************  000700

      ****************************************************************  000800
      *  ONE ORDER'S FIELD ENTRIES, AS GROUPED FROM CVORDTRN RECORDS   *  000900
      *  SHARING THE SAME ORD-SEQ.  BUILT BY COVB01 P10000-ORDER-LOOP, *  001000
      *  CONSUMED BY COVS02 P10000-VALIDATE-ORDER.                     *  001100
      ****************************************************************  001200
       01  WS-CUR-ORDER-AREA.                                            001300
           05  WS-CO-SEQ               PIC 9(04).                        001400
           05  WS-CO-ACTION            PIC X(01).                        001500
           05  WS-CO-CLE-REF           PIC X(16).                        001600
           05  WS-CO-SENDER            PIC X(20).                        001700
           05  WS-CO-RECEIVER          PIC X(20).                        001800
           05  WS-CO-NEW-STATUS        PIC X(20).                        001900
           05  WS-CO-FIELD-CNT         PIC 9(02) COMP-3 VALUE ZERO.      002000
           05  WS-CO-FIELD OCCURS 20 TIMES INDEXED BY WS-CO-IDX.         002100
               10  WS-CO-FLD-CODE          PIC X(04).                    002200
               10  WS-CO-FLD-CODE-R REDEFINES WS-CO-FLD-CODE.            002300
                   15  WS-CO-FLD-CODE-1ST  PIC X(01).                    002400
                   15  WS-CO-FLD-CODE-REST PIC X(03).                    002500
               10  WS-CO-FLD-VALUE-CNT     PIC 9(02) COMP-3.             002600
               10  WS-CO-FLD-VALUE OCCURS 10 TIMES PIC X(20).            002700
           05  FILLER                  PIC X(20).                        002800

      ****************************************************************  002900
      *  RULE CONFIGURATION TABLE -- MAX 100 RULES, FILE ORDER KEPT.   *  003000
      ****************************************************************  003100
       01  WS-RULE-TABLE.                                                003200
           05  WS-RUL-COUNT            PIC S9(04) COMP VALUE ZERO.       003300
           05  WS-RUL-ENTRY OCCURS 100 TIMES INDEXED BY WS-RUL-IDX.      003400
               10  WS-RUL-FIELD-CODE       PIC X(04).                    003500
               10  WS-RUL-TYPE              PIC X(02).                   003600
               10  WS-RUL-PARAM-CNT         PIC 9(02) COMP-3.            003700
               10  WS-RUL-PARAM OCCURS 8 TIMES PIC X(20).                003800
               10  WS-RUL-SRC-CODE          PIC X(04).                   003900
               10  WS-RUL-SRC-VALUE         PIC X(20).                   004000
               10  WS-RUL-TGT-VALUE         PIC X(20).                   004100
               10  WS-RUL-MATCH-LEN         PIC X(01).                   004200
               10  FILLER                   PIC X(10).                   004300

      ****************************************************************  004400
      *  ALLOWED-VALUES TABLE -- MAX 500 (CODE,VALUE) PAIRS, SORTED    *  004500
      *  BY CODE THEN VALUE (SAME ORDER AS THE INPUT FILE).            *  004600
      ****************************************************************  004700
       01  WS-REF-VALUE-TABLE.                                           004800
           05  WS-REF-COUNT            PIC S9(04) COMP VALUE ZERO.       004900
           05  WS-REF-ENTRY OCCURS 500 TIMES INDEXED BY WS-REF-IDX        005000
                   ASCENDING KEY IS WS-REF-CODE WS-REF-VALUE.            005100
               10  WS-REF-CODE              PIC X(04).                   005200
               10  WS-REF-VALUE             PIC X(20).                   005300

      ****************************************************************  005400
      *  PRODUCT / VINTAGE-RANGE TABLE -- MAX 50 PRODUCTS.             *  005500
      ****************************************************************  005600
       01  WS-PRODUCT-TABLE.                                             005700
           05  WS-PRD-COUNT            PIC S9(04) COMP VALUE ZERO.       005800
           05  WS-PRD-ENTRY OCCURS 50 TIMES INDEXED BY WS-PRD-IDX.       005900
               10  WS-PRD-CODE              PIC X(20).                   006000
               10  WS-PRD-START-VINT        PIC X(04).                   006100
               10  WS-PRD-START-VINT-R REDEFINES WS-PRD-START-VINT.      006200
                   15  WS-PRD-START-VINT-N  PIC 9(04).                   006300
               10  WS-PRD-END-VINT          PIC X(04).                   006400
               10  WS-PRD-END-VINT-R REDEFINES WS-PRD-END-VINT.          006500
                   15  WS-PRD-END-VINT-N    PIC 9(04).                   006600
               10  WS-PRD-EXCL-CNT          PIC 9(02) COMP-3.            006700
               10  WS-PRD-EXCL-VINT OCCURS 10 TIMES PIC X(04).           006800

      ****************************************************************  006900
      *  VALIDATION RESULT -- RETURNED BY COVS02 TO COVB01 ON EVERY     *  007000
      *  CALL.  MAX 50 ERROR LINES PER ORDER (20 FIELDS, A FEW RULES    *  007100
      *  APIECE IS THE PRACTICAL CEILING).                              *  007200
      ****************************************************************  007300
       01  WS-VALIDATION-RESULT.                                         007400
           05  WS-VR-VALID-SW          PIC X       VALUE 'Y'.            007500
               88  WS-VR-ORDER-VALID           VALUE 'Y'.                007600
               88  WS-VR-ORDER-INVALID         VALUE 'N'.                007700
           05  WS-VR-ERROR-CNT         PIC 9(03) COMP-3 VALUE ZERO.      007800
           05  WS-VR-ERROR-ENTRY OCCURS 50 TIMES INDEXED BY WS-VR-IDX.   007900
               10  WS-VR-FIELD-CODE         PIC X(04).                   008000
               10  WS-VR-RULE-TYPE          PIC X(02).                   008100
               10  WS-VR-MESSAGE            PIC X(90).                   008200
           05  WS-VR-RULE-COUNTS.                                        008300
               10  WS-VR-CNT-SV             PIC 9(05) COMP-3 VALUE ZERO. 008400
               10  WS-VR-CNT-DU             PIC 9(05) COMP-3 VALUE ZERO. 008500
               10  WS-VR-CNT-FV             PIC 9(05) COMP-3 VALUE ZERO. 008600
               10  WS-VR-CNT-MV             PIC 9(05) COMP-3 VALUE ZERO. 008700
               10  WS-VR-CNT-DB             PIC 9(05) COMP-3 VALUE ZERO. 008800
               10  WS-VR-CNT-DC             PIC 9(05) COMP-3 VALUE ZERO. 008900
               10  WS-VR-CNT-DP             PIC 9(05) COMP-3 VALUE ZERO. 009000
               10  WS-VR-CNT-EX             PIC 9(05) COMP-3 VALUE ZERO. 009100
               10  WS-VR-CNT-CV             PIC 9(05) COMP-3 VALUE ZERO. 009200
               10  WS-VR-CNT-PRODUCT        PIC 9(05) COMP-3 VALUE ZERO. 009300
           05  FILLER                  PIC X(10).                        009400
