      ****************************************************************  000100
      *  CVORDTRN  --  CIRCLE ORDER TRANSACTION RECORD                *  000200
      *  FILE      :  CVORDIN  (SEQUENTIAL, FIXED, 289 BYTES)         *  000300
      *  ONE RECORD PER FIELD OCCURRENCE.  RECORDS SHARING THE SAME   *  000400
      *  ORD-SEQ VALUE BELONG TO THE SAME ORDER AND ARE GROUPED BY    *  000500
      *  THE CALLING PROGRAM (SEE COVB01 P10000-ORDER-LOOP).          *  000600
      ****************************************************************  000700
       01  CV-ORDER-TRANS-RECORD.                                        000800
           05  ORD-SEQ                 PIC 9(04).                        000900
           05  ORD-ACTION              PIC X(01).                        001000
               88  ORD-ACTION-CREATE           VALUE 'C'.                001100
               88  ORD-ACTION-UPDATE           VALUE 'U'.                001200
               88  ORD-ACTION-TRANSITION       VALUE 'T'.                001300
           05  ORD-CLE-REF             PIC X(16).                        001400
           05  ORD-SENDER              PIC X(20).                        001500
           05  ORD-RECEIVER            PIC X(20).                        001600
           05  ORD-NEW-STATUS          PIC X(20).                        001700
           05  ORD-FIELD-CODE          PIC X(04).                        001800
           05  ORD-VALUE-CNT           PIC 9(02).                        001900
           05  ORD-VALUE               PIC X(20) OCCURS 10 TIMES.        002000
           05  FILLER                  PIC X(02).                        002100
      ****************************************************************  002200
      *  RECORD LENGTH = 289                                          *  002300
      ****************************************************************  002400
