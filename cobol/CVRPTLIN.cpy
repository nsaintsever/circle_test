      ****************************************************************  000100
      *  CVRPTLIN  --  CIRCLE BATCH PRINT LINE LAYOUTS  (132 COLUMNS) *  000200
      *  USED BY COVB01 FOR THE REJECTION & CONTROL REPORT (CVRPT01O) *  000300
      *  AND BY COVB02 FOR THE ORDERS-BY-HOLDER EXTRACT (CVRPT02O).   *  000400
      ****************************************************************  000500
       01  WS-RPT-TITLE-LINE.                                            000600
           05  WRT-CC                  PIC X      VALUE '1'.             000700
           05  FILLER                  PIC X(30)  VALUE SPACES.          000800
           05  FILLER                  PIC X(40)  VALUE                 000900
               'CIRCLE ORDER VALIDATION & LIFECYCLE RUN'.                001000
           05  FILLER                  PIC X(11)  VALUE ' -- RUN ON '.  001100
           05  WRT-RUN-MONTH           PIC XX.                           001200
           05  FILLER                  PIC X      VALUE '/'.             001300
           05  WRT-RUN-DAY             PIC XX.                           001400
           05  FILLER                  PIC X      VALUE '/'.             001500
           05  WRT-RUN-YEAR            PIC X(04).                        001600
           05  FILLER                  PIC X(41)  VALUE SPACES.          001700
      ****************************************************************  001800
       01  WS-RPT-HEADING-LINE.                                          001900
           05  WRH-CC                  PIC X      VALUE '-'.             002000
           05  FILLER                  PIC X(06)  VALUE SPACES.          002100
           05  FILLER                  PIC X(05)  VALUE 'ORDER'.         002200
           05  FILLER                  PIC X(06)  VALUE SPACES.          002300
           05  FILLER                  PIC X(04)  VALUE 'CODE'.         002400
           05  FILLER                  PIC X(06)  VALUE SPACES.          002500
           05  FILLER                  PIC X(04)  VALUE 'RULE'.         002600
           05  FILLER                  PIC X(05)  VALUE SPACES.          002700
           05  FILLER                  PIC X(31)  VALUE 'MESSAGE'.       002800
           05  FILLER                  PIC X(65)  VALUE SPACES.          002900
      ****************************************************************  003000
      *  ONE LINE PER VALIDATION ERROR --                              *  003100
      *  'ORDER nnnn  CODE xxxx  RULE tt  <message>'                   *  003200
      ****************************************************************  003300
       01  WS-RPT-ERROR-LINE.                                            003400
           05  WRE-CC                  PIC X      VALUE ' '.             003500
           05  FILLER                  PIC X(06)  VALUE SPACES.          003600
           05  FILLER                  PIC X(06)  VALUE 'ORDER '.        003700
           05  WRE-ORDER-SEQ           PIC 9(04).                        003800
           05  FILLER                  PIC X(02)  VALUE SPACES.          003900
           05  FILLER                  PIC X(05)  VALUE 'CODE '.         004000
           05  WRE-FIELD-CODE          PIC X(04).                        004100
           05  FILLER                  PIC X(02)  VALUE SPACES.          004200
           05  FILLER                  PIC X(05)  VALUE 'RULE '.         004300
           05  WRE-RULE-TYPE           PIC X(02).                        004400
           05  FILLER                  PIC X(02)  VALUE SPACES.          004500
           05  WRE-MESSAGE             PIC X(90).                        004600
      ****************************************************************  004700
      *  CONTROL BREAK AT END OF EACH REJECTED ORDER --                *  004800
      *  'ORDER nnnn REJECTED WITH nn ERROR(S)'                        *  004900
      ****************************************************************  005000
       01  WS-RPT-REJECT-LINE.                                           005100
           05  WRJ-CC                  PIC X      VALUE ' '.             005200
           05  FILLER                  PIC X(06)  VALUE SPACES.          005300
           05  FILLER                  PIC X(06)  VALUE 'ORDER '.        005400
           05  WRJ-ORDER-SEQ           PIC 9(04).                        005500
           05  FILLER                  PIC X(10)  VALUE ' REJECTED '.   005600
           05  FILLER                  PIC X(05)  VALUE 'WITH '.        005700
           05  WRJ-ERROR-CNT           PIC ZZ9.                          005800
           05  FILLER                  PIC X(10)  VALUE ' ERROR(S)'.    005900
           05  FILLER                  PIC X(85)  VALUE SPACES.          006000
      ****************************************************************  006100
      *  END-OF-JOB CONTROL TOTALS BLOCK                               *  006200
      ****************************************************************  006300
       01  WS-RPT-TOTAL-LINE.                                            006400
           05  WRT2-CC                 PIC X      VALUE ' '.             006500
           05  FILLER                  PIC X(06)  VALUE SPACES.          006600
           05  WRT2-LABEL              PIC X(35)  VALUE SPACES.          006700
           05  FILLER                  PIC X(04)  VALUE SPACES.          006800
           05  WRT2-COUNT              PIC ZZZ,ZZ9.                      006900
           05  FILLER                  PIC X(80)  VALUE SPACES.          007000
      ****************************************************************  007100
      *  PER-RULE-TYPE ERROR COUNT TABLE, ONE LINE PER RULE TYPE       *  007200
      ****************************************************************  007300
       01  WS-RPT-RULE-COUNT-LINE.                                       007400
           05  WRR-CC                  PIC X      VALUE ' '.             007500
           05  FILLER                  PIC X(10)  VALUE SPACES.          007600
           05  FILLER                  PIC X(11)  VALUE 'RULE TYPE '.    007700
           05  WRR-RULE-TYPE           PIC X(10).                        007800
           05  FILLER                  PIC X(04)  VALUE SPACES.          007900
           05  FILLER                  PIC X(15)  VALUE 'ERROR COUNT = '. 008000
           05  WRR-RULE-COUNT          PIC ZZZ,ZZ9.                      008100
           05  FILLER                  PIC X(75)  VALUE SPACES.          008200
      ****************************************************************  008300
      *  ORDERS-BY-HOLDER EXTRACT SECTION (COVB02)                     *  008400
      ****************************************************************  008500
       01  WS-RPT-HOLDER-HEADING-LINE.                                   008600
           05  WRHH-CC                 PIC X      VALUE '1'.             008700
           05  FILLER                  PIC X(06)  VALUE SPACES.          008800
           05  FILLER                  PIC X(19)  VALUE                 008900
               'ORDERS FOR HOLDER '.                                     009000
           05  WRHH-HOLDER-ID          PIC X(20).                        009100
           05  WRHH-STATUS-FILTER-LIT  PIC X(15)  VALUE SPACES.          009200
           05  WRHH-STATUS-FILTER      PIC X(20)  VALUE SPACES.          009300
           05  FILLER                  PIC X(51)  VALUE SPACES.          009400
      ****************************************************************  009500
       01  WS-RPT-HOLDER-DETAIL-LINE.                                    009600
           05  WRHD-CC                 PIC X      VALUE ' '.             009700
           05  FILLER                  PIC X(06)  VALUE SPACES.          009800
           05  FILLER                  PIC X(05)  VALUE 'CLE '.         009900
           05  WRHD-CLE                PIC X(16).                        010000
           05  FILLER                  PIC X(02)  VALUE SPACES.          010100
           05  FILLER                  PIC X(08)  VALUE 'STATUS '.      010200
           05  WRHD-STATUS             PIC X(20).                        010300
           05  FILLER                  PIC X(02)  VALUE SPACES.          010400
           05  FILLER                  PIC X(08)  VALUE 'HOLDER '.      010500
           05  WRHD-HOLDER             PIC X(20).                        010600
           05  FILLER                  PIC X(02)  VALUE SPACES.          010700
           05  FILLER                  PIC X(13)  VALUE 'CREATED-BY '. 010800
           05  WRHD-CREATED-BY         PIC X(20).                        010900
           05  FILLER                  PIC X(09)  VALUE SPACES.          011000
      ****************************************************************  011100
       01  WS-RPT-HOLDER-COUNT-LINE.                                     011200
           05  WRHC-CC                 PIC X      VALUE ' '.             011300
           05  FILLER                  PIC X(06)  VALUE SPACES.          011400
           05  WRHC-COUNT              PIC ZZZ,ZZ9.                      011500
           05  FILLER                  PIC X(19)  VALUE                 011600
               ' ORDER(S) MATCHED'.                                      011700
           05  FILLER                  PIC X(100) VALUE SPACES.          011800
      ****************************************************************  011900
