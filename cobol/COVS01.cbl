       IDENTIFICATION DIVISION.                                         000100
       PROGRAM-ID. COVS01.                                              000200
       AUTHOR. R. DELACROIX.                                            000300
       INSTALLATION. CIRCLE EXCHANGE SERVICES.                          000400
       DATE-WRITTEN. 04/15/1991.                                        000500
       DATE-COMPILED.                                                   000600
       SECURITY.  CIRCLE EXCHANGE SERVICES -- PROPRIETARY.  NOT FOR     000700
           DISTRIBUTION OUTSIDE THE MEMBER CASTLES, MERCHANTS AND       000800
           WAREHOUSES PARTY TO THE CIRCLE EXCHANGE AGREEMENT.           000900
      *                                                                 001000
      ***************************************************************** 001100
      *              CIRCLE ORDER VALIDATION & LIFECYCLE (COVL)       * 001200
      *                   CIRCLE EXCHANGE SERVICES                    * 001300
      *                                                               * 001400
      * PROGRAM :   COVS01                                            * 001500
      *                                                               * 001600
      * FUNCTION:   COVS01 IS A CALLED SUBROUTINE THAT DERIVES THE    * 001700
      *             UNIQUE ORDER KEY (CLE) FOR ONE ORDER.  IT IS      * 001800
      *             CALLED BY COVB01 P14100-GENERATE-CLE FOR EVERY    * 001900
      *             ORDER-CREATE TRANSACTION THAT PASSES VALIDATION.  * 002000
      *                                                               * 002100
      *             THE CLE IS BUILT FROM THE ORDER'S KEY FIELDS      * 002200
      *             (C0, C1, C10, C11 -- FIRST VALUE OF EACH, ONLY    * 002300
      *             THOSE PRESENT), SORTED ASCENDING AS STRINGS AND   * 002400
      *             CONCATENATED, THEN FOLDED TO A 16-CHARACTER       * 002500
      *             UPPERCASE HEX DIGEST BY THE HOUSE HASH BELOW.     * 002600
      *             IF NONE OF THE KEY FIELDS IS PRESENT THE ORDER    * 002700
      *             SEQUENCE NUMBER IS FOLDED INSTEAD, SO THE CLE IS  * 002800
      *             STILL UNIQUE WITHIN THE BATCH.                    * 002900
      *                                                               * 003000
      *             THE FOLD IS OUR OWN -- NOT SHA-256 -- AN EIGHT-   * 003100
      *             ACCUMULATOR ROLLING MULTIPLY/DIVIDE-REMAINDER     * 003200
      *             HASH OVER THE CHARACTER STREAM, USING ONLY        * 003300
      *             DIVIDE ... GIVING ... REMAINDER (NO INTRINSIC     * 003400
      *             FUNCTIONS).  IT IS DETERMINISTIC FOR THE SAME     * 003500
      *             INPUT WITHIN A RUN, WHICH IS ALL THE STANDARD     * 003600
      *             REQUIRES.                                         * 003700
      *                                                               * 003800
      * FILES   :   NONE                                              * 003900
      *                                                               * 004000
      * CALLED BY:  COVB01                                            * 004100
      *                                                               * 004200
      ***************************************************************** 004300
      *             PROGRAM CHANGE LOG                                * 004400
      *             -------------------                               * 004500
      *                                                               * 004600
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 004700
      *  --------   --------------------  --------------------------  * 004800
      *  04/15/91   R. DELACROIX          COVL-0009  INITIAL VERSION  * 004900
      *                                   OF THE CLE GENERATOR, CALLED* 005000
      *                                   FROM THE NIGHTLY VALIDATION * 005100
      *                                   RUN.                        * 005200
      *  09/02/93   M. FONTAINE           COVL-0114  ADDED C1 AS A    * 005300
      *                                   KEY FIELD -- SINGLE-PRODUCT * 005400
      *                                   ORDERS ON DIFFERENT DOCUMENT* 005500
      *                                   TYPES WERE COLLIDING.       * 005600
      *  02/11/96   J. OKONKWO            COVL-0288  KEY FIELDS ARE   * 005700
      *                                   NOW SORTED ASCENDING BEFORE * 005800
      *                                   THE FOLD -- MATCHES THE     * 005900
      *                                   ORDER OF OPERATIONS IN THE  * 006000
      *                                   CASTLE-SIDE RECONCILIATION  * 006100
      *                                   JOB.                        * 006200
      *  11/30/98   S. VANHOUTTE          Y2K-0041  REVIEWED -- NO    * 006300
      *                                   WINDOWED YEAR DATA IN THIS  * 006400
      *                                   PROGRAM, CERTIFIED COMPLIANT* 006500
      *                                   AS-IS.                      * 006600
      *  06/07/01   P. ESCARRA            COVL-0503  ORDER-SEQUENCE   * 006700
      *                                   FALLBACK ADDED FOR ORDERS   * 006800
      *                                   WITH NO KEY FIELDS PRESENT  * 006900
      *                                   (SEE CASTLE HELPDESK TICKET * 007000
      *                                   #4471).                     * 007100
      *  03/19/04   T. BRISBOIS           COVL-0641  WIDENED THE      * 007200
      *                                   CHARACTER-VALUE TABLE TO    * 007300
      *                                   COVER THE FULL SET OF       * 007400
      *                                   PUNCTUATION SEEN IN LABEL   * 007500
      *                                   OPTION VALUES (C5x CODES).  * 007600
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 007700
      *                                                               * 007800
      ***************************************************************** 007900
                                                                        008000
       ENVIRONMENT DIVISION.                                            008100
       CONFIGURATION SECTION.                                           008200
       SPECIAL-NAMES.                                                   008300
           C01 IS TOP-OF-FORM.                                          008400
       DATA DIVISION.                                                   008500
           EJECT                                                        008600
       WORKING-STORAGE SECTION.                                         008700
                                                                        008800
      ***************************************************************** 008900
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 009000
      ***************************************************************** 009100
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         009200
       77  WS-SUB2                     PIC S9(4) COMP VALUE +0.         009300
       77  WS-KEY-LEN                  PIC S9(4) COMP VALUE +0.         009400
                                                                        009500
      ***************************************************************** 009600
      *    SWITCHES                                                   * 009700
      ***************************************************************** 009800
                                                                        009900
       01  WS-SWITCHES.                                                 010000
           05  WS-KEY-FOUND-SW         PIC X     VALUE 'N'.             010100
               88  KEY-FIELD-FOUND               VALUE 'Y'.             010200
               88  NO-KEY-FIELD-FOUND             VALUE 'N'.            010300
           05  WS-CHAR-FOUND-SW        PIC X     VALUE 'N'.             010400
               88  CHAR-VALUE-FOUND               VALUE 'Y'.            010500
               88  CHAR-VALUE-NOT-FOUND            VALUE 'N'.           010600
           05  FILLER                  PIC X(04).                       010650
           EJECT                                                        010700
      ***************************************************************** 010800
      *    KEY-FIELD WORK AREA -- UP TO 4 CANDIDATE STRINGS, SORTED   * 010900
      *    ASCENDING BEFORE THE FOLD                                  * 011000
      ***************************************************************** 011100
                                                                        011200
       01  WS-KEY-CANDIDATES.                                           011300
           05  WS-KC-ENTRY OCCURS 4 TIMES INDEXED BY WS-KC-IDX.         011400
               10  WS-KC-VALUE          PIC X(20) VALUE SPACES.         011500
               10  WS-KC-PRESENT        PIC X     VALUE 'N'.            011600
                   88  WS-KC-IS-PRESENT          VALUE 'Y'.             011700
           05  WS-KC-COUNT              PIC S9(4) COMP VALUE +0.        011800
           05  WS-KC-HOLD               PIC X(20) VALUE SPACES.         011900
           05  FILLER                   PIC X(04).                      011950
                                                                        012000
       01  WS-KEY-STRING                PIC X(80) VALUE SPACES.         012100
       01  WS-KEY-STRING-CHARS REDEFINES WS-KEY-STRING.                 012200
           05  WS-KS-CHAR               PIC X(01) OCCURS 80 TIMES.      012300
                                                                        012400
       01  WS-SEQ-FALLBACK.                                             012500
           05  FILLER                  PIC X(16) VALUE                 012600
               'ORDER-SEQ-NBR-  '.                                      012700
           05  WS-SEQ-FALLBACK-R REDEFINES WS-SEQ-FALLBACK.             012800
               10  FILLER              PIC X(12).                       012900
               10  WS-SF-SEQ           PIC 9(04).                       013000
           EJECT                                                        013100
      ***************************************************************** 013200
      *    CHARACTER-VALUE TABLE -- MAPS ONE CHARACTER TO A NUMERIC   * 013300
      *    WEIGHT (0-39) FOR THE HASH, BUILT AS A LITERAL VALUE TABLE * 013400
      *    THE WAY THIS SHOP KEEPS ANY SHORT FIXED LOOKUP LIST.       * 013500
      *    UNRECOGNISED CHARACTERS WEIGH ZERO.                       * 013550
      ***************************************************************** 013600
                                                                        013700
       01  WS-CHAR-VALUE-LITERALS.                                      013800
           05  FILLER  PIC X(01) VALUE ' '.                              013900
           05  FILLER  PIC X(01) VALUE '0'.                              014000
           05  FILLER  PIC X(01) VALUE '1'.                              014100
           05  FILLER  PIC X(01) VALUE '2'.                              014200
           05  FILLER  PIC X(01) VALUE '3'.                              014300
           05  FILLER  PIC X(01) VALUE '4'.                              014400
           05  FILLER  PIC X(01) VALUE '5'.                              014500
           05  FILLER  PIC X(01) VALUE '6'.                              014600
           05  FILLER  PIC X(01) VALUE '7'.                              014700
           05  FILLER  PIC X(01) VALUE '8'.                              014800
           05  FILLER  PIC X(01) VALUE '9'.                              014900
           05  FILLER  PIC X(01) VALUE 'A'.                              015000
           05  FILLER  PIC X(01) VALUE 'B'.                              015100
           05  FILLER  PIC X(01) VALUE 'C'.                              015200
           05  FILLER  PIC X(01) VALUE 'D'.                              015300
           05  FILLER  PIC X(01) VALUE 'E'.                              015400
           05  FILLER  PIC X(01) VALUE 'F'.                              015500
           05  FILLER  PIC X(01) VALUE 'G'.                              015600
           05  FILLER  PIC X(01) VALUE 'H'.                              015700
           05  FILLER  PIC X(01) VALUE 'I'.                              015800
           05  FILLER  PIC X(01) VALUE 'J'.                              015900
           05  FILLER  PIC X(01) VALUE 'K'.                              016000
           05  FILLER  PIC X(01) VALUE 'L'.                              016100
           05  FILLER  PIC X(01) VALUE 'M'.                              016200
           05  FILLER  PIC X(01) VALUE 'N'.                              016300
           05  FILLER  PIC X(01) VALUE 'O'.                              016400
           05  FILLER  PIC X(01) VALUE 'P'.                              016500
           05  FILLER  PIC X(01) VALUE 'Q'.                              016600
           05  FILLER  PIC X(01) VALUE 'R'.                              016700
           05  FILLER  PIC X(01) VALUE 'S'.                              016800
           05  FILLER  PIC X(01) VALUE 'T'.                              016900
           05  FILLER  PIC X(01) VALUE 'U'.                              017000
           05  FILLER  PIC X(01) VALUE 'V'.                              017100
           05  FILLER  PIC X(01) VALUE 'W'.                              017200
           05  FILLER  PIC X(01) VALUE 'X'.                              017300
           05  FILLER  PIC X(01) VALUE 'Y'.                              017400
           05  FILLER  PIC X(01) VALUE 'Z'.                              017500
           05  FILLER  PIC X(01) VALUE '-'.                              017600
           05  FILLER  PIC X(01) VALUE '.'.                              017700
           05  FILLER  PIC X(01) VALUE '/'.                              017800
           05  FILLER  PIC X(01) VALUE ':'.                              017900
       01  WS-CHAR-VALUE-TABLE REDEFINES WS-CHAR-VALUE-LITERALS.        018000
           05  WS-CV-CHAR              PIC X(01) OCCURS 40 TIMES        018100
                                       INDEXED BY WS-CV-IDX.            018200
           EJECT                                                        018300
      ***************************************************************** 018400
      *    HASH ACCUMULATORS -- 8 SEEDS, ONE PER OUTPUT HEX PAIR      * 018500
      ***************************************************************** 018600
                                                                        018700
       01  WS-HASH-SEED-LITERALS.                                       018800
           05  FILLER                  PIC 9(03) COMP VALUE 1.          018900
           05  FILLER                  PIC 9(03) COMP VALUE 3.          019000
           05  FILLER                  PIC 9(03) COMP VALUE 7.          019100
           05  FILLER                  PIC 9(03) COMP VALUE 11.         019200
           05  FILLER                  PIC 9(03) COMP VALUE 13.         019300
           05  FILLER                  PIC 9(03) COMP VALUE 17.         019400
           05  FILLER                  PIC 9(03) COMP VALUE 19.         019500
           05  FILLER                  PIC 9(03) COMP VALUE 23.         019600
       01  WS-HASH-SEED-TABLE REDEFINES WS-HASH-SEED-LITERALS.          019700
           05  WS-HASH-SEED            PIC 9(03) COMP OCCURS 8 TIMES.   019800
                                                                        019900
       01  WS-HASH-ACC-TABLE.                                           020000
           05  WS-HASH-ACC             PIC 9(03) COMP OCCURS 8 TIMES    020100
                                       VALUE ZERO.                      020200
           05  FILLER                  PIC X(04).                      020250
                                                                        020300
       01  WS-HASH-WORK.                                                020400
           05  WS-HW-TEMP              PIC 9(09) COMP VALUE ZERO.       020500
           05  WS-HW-QUOTIENT          PIC 9(06) COMP VALUE ZERO.       020600
           05  WS-HW-HIGH-NIBBLE       PIC 9(02) COMP VALUE ZERO.       020700
           05  WS-HW-LOW-NIBBLE        PIC 9(02) COMP VALUE ZERO.       020800
           05  WS-HW-CHAR-VALUE        PIC 9(02) COMP VALUE ZERO.       020900
           05  FILLER                  PIC X(04).                       020950
                                                                        021000
       01  WS-HEX-DIGIT-LITERALS.                                       021100
           05  FILLER PIC X(01) VALUE '0'.                              021200
           05  FILLER PIC X(01) VALUE '1'.                              021300
           05  FILLER PIC X(01) VALUE '2'.                              021400
           05  FILLER PIC X(01) VALUE '3'.                              021500
           05  FILLER PIC X(01) VALUE '4'.                              021600
           05  FILLER PIC X(01) VALUE '5'.                              021700
           05  FILLER PIC X(01) VALUE '6'.                              021800
           05  FILLER PIC X(01) VALUE '7'.                              021900
           05  FILLER PIC X(01) VALUE '8'.                              022000
           05  FILLER PIC X(01) VALUE '9'.                              022100
           05  FILLER PIC X(01) VALUE 'A'.                              022200
           05  FILLER PIC X(01) VALUE 'B'.                              022300
           05  FILLER PIC X(01) VALUE 'C'.                              022400
           05  FILLER PIC X(01) VALUE 'D'.                              022500
           05  FILLER PIC X(01) VALUE 'E'.                              022600
           05  FILLER PIC X(01) VALUE 'F'.                              022700
       01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-LITERALS.          022800
           05  WS-HEX-DIGIT            PIC X(01) OCCURS 16 TIMES.       022900
                                                                        023000
       01  WS-CLE-OUTPUT                PIC X(16) VALUE SPACES.         023100
       01  WS-CLE-OUTPUT-PAIRS REDEFINES WS-CLE-OUTPUT.                 023200
           05  WS-CLE-PAIR             PIC X(02) OCCURS 8 TIMES.        023300
           EJECT                                                        023400
      ***************************************************************** 023500
      *    L I N K A G E     S E C T I O N                            * 023600
      ***************************************************************** 023700
                                                                        023800
       LINKAGE SECTION.                                                 023900
                                                                        024000
       01  LS-COVS01-PARMS.                                             024100
           05  LS-CLE-ORDER-SEQ        PIC 9(04).                       024200
           05  LS-CLE-C0-VALUE         PIC X(20).                       024300
           05  LS-CLE-C0-PRESENT       PIC X.                           024400
               88  LS-CLE-C0-IS-PRESENT       VALUE 'Y'.                024500
           05  LS-CLE-C1-VALUE         PIC X(20).                       024600
           05  LS-CLE-C1-PRESENT       PIC X.                           024700
               88  LS-CLE-C1-IS-PRESENT       VALUE 'Y'.                024800
           05  LS-CLE-C10-VALUE        PIC X(20).                       024900
           05  LS-CLE-C10-PRESENT      PIC X.                           025000
               88  LS-CLE-C10-IS-PRESENT      VALUE 'Y'.                025100
           05  LS-CLE-C11-VALUE        PIC X(20).                       025200
           05  LS-CLE-C11-PRESENT      PIC X.                           025300
               88  LS-CLE-C11-IS-PRESENT      VALUE 'Y'.                025400
           05  LS-CLE-RESULT           PIC X(16).                       025500
           05  FILLER                  PIC X(04).                       025520
                                                                        025600
      ***************************************************************** 025700
      *    P R O C E D U R E    D I V I S I O N                       * 025800
      ***************************************************************** 025900
                                                                        026000
       PROCEDURE DIVISION USING LS-COVS01-PARMS.                        026100
                                                                        026200
       P00000-MAINLINE.                                                 026300
                                                                        026400
           PERFORM P01000-BUILD-KEY-CANDIDATES                          026500
               THRU P01000-EXIT.                                        026600
                                                                        026700
           IF NO-KEY-FIELD-FOUND                                        026800
               PERFORM P04000-BUILD-SEQ-FALLBACK                        026900
                   THRU P04000-EXIT                                     027000
           ELSE                                                         027100
               PERFORM P02000-SORT-AND-CONCATENATE                      027200
                   THRU P02000-EXIT                                     027300
           END-IF.                                                      027400
                                                                        027500
           PERFORM P03000-FOLD-KEY-STRING                               027600
               THRU P03000-EXIT.                                        027700
                                                                        027800
           MOVE WS-CLE-OUTPUT          TO LS-CLE-RESULT.                027900
                                                                        028000
           GOBACK.                                                      028100
                                                                        028200
       P00000-EXIT.                                                     028300
           EXIT.                                                        028400
           EJECT                                                        028500
      ***************************************************************** 028600
      *                                                               * 028700
      *    PARAGRAPH:  P01000-BUILD-KEY-CANDIDATES                    * 028800
      *                                                               * 028900
      *    FUNCTION :  COLLECT THE FIRST VALUE OF EACH KEY FIELD      * 029000
      *                (C0, C1, C10, C11) THAT IS PRESENT ON THIS     * 029100
      *                ORDER, IN THAT ORDER, INTO WS-KC-ENTRY.         * 029200
      *                                                               * 029300
      ***************************************************************** 029400
                                                                        029500
       P01000-BUILD-KEY-CANDIDATES.                                     029600
                                                                        029700
           MOVE ZERO                  TO WS-KC-COUNT.                   029800
           MOVE 'N'                   TO WS-KEY-FOUND-SW.               029900
                                                                        030000
           IF LS-CLE-C0-IS-PRESENT                                      030100
               ADD 1 TO WS-KC-COUNT                                     030200
               MOVE LS-CLE-C0-VALUE   TO WS-KC-VALUE(WS-KC-COUNT)       030300
               MOVE 'Y'               TO WS-KC-PRESENT(WS-KC-COUNT)     030400
               MOVE 'Y'               TO WS-KEY-FOUND-SW                030500
           END-IF.                                                      030600
                                                                        030700
           IF LS-CLE-C1-IS-PRESENT                                      030800
               ADD 1 TO WS-KC-COUNT                                     030900
               MOVE LS-CLE-C1-VALUE   TO WS-KC-VALUE(WS-KC-COUNT)       031000
               MOVE 'Y'               TO WS-KC-PRESENT(WS-KC-COUNT)     031100
               MOVE 'Y'               TO WS-KEY-FOUND-SW                031200
           END-IF.                                                      031300
                                                                        031400
           IF LS-CLE-C10-IS-PRESENT                                     031500
               ADD 1 TO WS-KC-COUNT                                     031600
               MOVE LS-CLE-C10-VALUE  TO WS-KC-VALUE(WS-KC-COUNT)       031700
               MOVE 'Y'               TO WS-KC-PRESENT(WS-KC-COUNT)     031800
               MOVE 'Y'               TO WS-KEY-FOUND-SW                031900
           END-IF.                                                      032000
                                                                        032100
           IF LS-CLE-C11-IS-PRESENT                                     032200
               ADD 1 TO WS-KC-COUNT                                     032300
               MOVE LS-CLE-C11-VALUE  TO WS-KC-VALUE(WS-KC-COUNT)       032400
               MOVE 'Y'               TO WS-KC-PRESENT(WS-KC-COUNT)     032500
               MOVE 'Y'               TO WS-KEY-FOUND-SW                032600
           END-IF.                                                      032700
                                                                        032800
       P01000-EXIT.                                                     032900
           EXIT.                                                        033000
           EJECT                                                        033100
      ***************************************************************** 033200
      *                                                               * 033300
      *    PARAGRAPH:  P02000-SORT-AND-CONCATENATE                    * 033400
      *                                                               * 033500
      *    FUNCTION :  BUBBLE-SORT THE (AT MOST 4) CANDIDATE STRINGS  * 033600
      *                ASCENDING, THEN CONCATENATE THEM LEFT-JUSTIFIED* 033700
      *                INTO WS-KEY-STRING.                            * 033800
      *                                                               * 033900
      ***************************************************************** 034000
                                                                        034100
       P02000-SORT-AND-CONCATENATE.                                     034200
                                                                        034300
           MOVE SPACES                TO WS-KEY-STRING.                 034400
                                                                        034500
           IF WS-KC-COUNT < 2                                           034600
               GO TO P02500-CONCATENATE.                                034700
                                                                        034800
           PERFORM P02100-OUTER-PASS  THRU P02100-EXIT                  034900
               VARYING WS-SUB1 FROM 1 BY 1                              035000
               UNTIL WS-SUB1 > WS-KC-COUNT - 1.                         035100
                                                                        035200
           GO TO P02500-CONCATENATE.                                    035300
                                                                        035400
      ***************************************************************** 035500
      *    ONE BUBBLE-SORT PASS -- WALKS THE UNSORTED TAIL OF THE     * 035600
      *    CANDIDATE LIST, SWAPPING ADJACENT OUT-OF-ORDER ENTRIES.    * 035700
      ***************************************************************** 035800
                                                                        035900
       P02100-OUTER-PASS.                                               036000
                                                                        036100
           PERFORM P02200-INNER-COMPARE THRU P02200-EXIT                036200
               VARYING WS-SUB2 FROM 1 BY 1                              036300
               UNTIL WS-SUB2 > WS-KC-COUNT - WS-SUB1.                   036400
                                                                        036500
       P02100-EXIT.                                                     036600
           EXIT.                                                        036700
                                                                        036800
       P02200-INNER-COMPARE.                                            036900
                                                                        037000
           IF WS-KC-VALUE(WS-SUB2) NOT > WS-KC-VALUE(WS-SUB2 + 1)      037100
               GO TO P02200-EXIT.                                       037200
                                                                        037300
           MOVE WS-KC-VALUE(WS-SUB2)      TO WS-KC-HOLD.                037400
           MOVE WS-KC-VALUE(WS-SUB2 + 1)  TO WS-KC-VALUE(WS-SUB2).      037500
           MOVE WS-KC-HOLD                TO WS-KC-VALUE(WS-SUB2 + 1). 037600
                                                                        037700
       P02200-EXIT.                                                     037800
           EXIT.                                                        037900
                                                                        038000
       P02500-CONCATENATE.                                              036600
                                                                        036700
           MOVE WS-KC-VALUE(1)        TO WS-KEY-STRING(1:20).           036800
           IF WS-KC-COUNT > 1                                           036900
               MOVE WS-KC-VALUE(2)    TO WS-KEY-STRING(21:20)           037000
           END-IF.                                                      037100
           IF WS-KC-COUNT > 2                                           037200
               MOVE WS-KC-VALUE(3)    TO WS-KEY-STRING(41:20)           037300
           END-IF.                                                      037400
           IF WS-KC-COUNT > 3                                           037500
               MOVE WS-KC-VALUE(4)    TO WS-KEY-STRING(61:20)           037600
           END-IF.                                                      037700
                                                                        037800
       P02000-EXIT.                                                     037900
           EXIT.                                                        038000
           EJECT                                                        038100
      ***************************************************************** 038200
      *                                                               * 038300
      *    PARAGRAPH:  P03000-FOLD-KEY-STRING                         * 038400
      *                                                               * 038500
      *    FUNCTION :  FOLD WS-KEY-STRING TO A 16-CHARACTER UPPERCASE * 038600
      *                HEX DIGEST -- SEE THE HOUSE-HASH NOTE IN THE   * 038700
      *                PROGRAM BANNER ABOVE.                          * 038800
      *                                                               * 038900
      ***************************************************************** 039000
                                                                        039100
       P03000-FOLD-KEY-STRING.                                          039200
                                                                        039300
           MOVE WS-HASH-SEED-TABLE    TO WS-HASH-ACC-TABLE.             039400
                                                                        039500
           PERFORM P03050-FOLD-ONE-CHAR THRU P03050-EXIT                039600
               VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 80.          039700
                                                                        039800
           PERFORM P03080-EMIT-HEX-PAIR THRU P03080-EXIT                039900
               VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 8.           040000
                                                                        040100
       P03000-EXIT.                                                     040200
           EXIT.                                                        040300
           EJECT                                                        040400
      ***************************************************************** 040500
      *    FOLD ONE CHARACTER OF THE KEY STRING INTO ALL 8 HASH       * 040600
      *    ACCUMULATORS.                                              * 040700
      ***************************************************************** 040800
                                                                        040900
       P03050-FOLD-ONE-CHAR.                                            041000
                                                                        041100
           PERFORM P03100-LOOKUP-CHAR-VALUE THRU P03100-EXIT.           041200
                                                                        041300
           PERFORM P03060-FOLD-ONE-ACCUM THRU P03060-EXIT               041400
               VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 8.           041500
                                                                        041600
       P03050-EXIT.                                                     041700
           EXIT.                                                        041800
                                                                        041900
       P03060-FOLD-ONE-ACCUM.                                           042000
                                                                        042100
           COMPUTE WS-HW-TEMP =                                         042200
               (WS-HASH-ACC(WS-SUB2) * WS-HASH-SEED(WS-SUB2))           042300
               + WS-HW-CHAR-VALUE + WS-SUB1.                            042400
           DIVIDE WS-HW-TEMP BY 256                                     042500
               GIVING WS-HW-QUOTIENT                                    042600
               REMAINDER WS-HASH-ACC(WS-SUB2).                          042700
                                                                        042800
       P03060-EXIT.                                                     042900
           EXIT.                                                        043000
           EJECT                                                        043100
      ***************************************************************** 043200
      *                                                               * 043300
      *    PARAGRAPH:  P03100-LOOKUP-CHAR-VALUE                       * 043400
      *                                                               * 043500
      *    FUNCTION :  RETURN THE NUMERIC WEIGHT OF WS-KS-CHAR         * 043600
      *                (WS-SUB1) FROM WS-CV-CHAR, ZERO IF NOT FOUND.  * 043700
      *                                                               * 043800
      ***************************************************************** 043900
                                                                        044000
       P03100-LOOKUP-CHAR-VALUE.                                        044100
                                                                        044200
           MOVE ZERO                  TO WS-HW-CHAR-VALUE.              044300
           MOVE 'N'                   TO WS-CHAR-FOUND-SW.              044400
                                                                        044500
           SET WS-CV-IDX              TO 1.                             044600
           SEARCH WS-CV-CHAR                                            044700
               AT END                                                   044800
                   MOVE 'N'           TO WS-CHAR-FOUND-SW               044900
               WHEN WS-CV-CHAR(WS-CV-IDX) = WS-KS-CHAR(WS-SUB1)         045000
                   COMPUTE WS-HW-CHAR-VALUE = WS-CV-IDX - 1             045100
                   MOVE 'Y'           TO WS-CHAR-FOUND-SW.              045200
                                                                        045300
       P03100-EXIT.                                                     045400
           EXIT.                                                        045500
           EJECT                                                        045600
      ***************************************************************** 045700
      *                                                               * 045800
      *    PARAGRAPH:  P03080-EMIT-HEX-PAIR                           * 045900
      *                                                               * 046000
      *    FUNCTION :  RENDER ONE HASH ACCUMULATOR AS TWO UPPERCASE   * 046100
      *                HEX DIGITS IN THE OUTPUT CLE.                  * 046200
      *                                                               * 046300
      ***************************************************************** 046400
                                                                        046500
       P03080-EMIT-HEX-PAIR.                                            046600
                                                                        046700
           DIVIDE WS-HASH-ACC(WS-SUB1) BY 16                            046800
               GIVING WS-HW-HIGH-NIBBLE                                 046900
               REMAINDER WS-HW-LOW-NIBBLE.                              047000
           MOVE WS-HEX-DIGIT(WS-HW-HIGH-NIBBLE + 1)                     047100
                                   TO WS-CLE-PAIR(WS-SUB1)(1:1).        047200
           MOVE WS-HEX-DIGIT(WS-HW-LOW-NIBBLE + 1)                      047300
                                   TO WS-CLE-PAIR(WS-SUB1)(2:1).        047400
                                                                        047500
       P03080-EXIT.                                                     047600
           EXIT.                                                        047700
           EJECT                                                        047800
      ***************************************************************** 047900
      *                                                               * 048000
      *    PARAGRAPH:  P04000-BUILD-SEQ-FALLBACK                      * 048100
      *                                                               * 048200
      *    FUNCTION :  NO KEY FIELD WAS PRESENT ON THIS ORDER -- FOLD * 048300
      *                THE ORDER-SEQUENCE NUMBER INSTEAD SO THE CLE   * 048400
      *                IS STILL UNIQUE WITHIN THE BATCH.              * 048500
      *                                                               * 048600
      ***************************************************************** 048700
                                                                        048800
       P04000-BUILD-SEQ-FALLBACK.                                       048900
                                                                        049000
           MOVE ZERO                  TO WS-SF-SEQ.                     049100
           MOVE LS-CLE-ORDER-SEQ      TO WS-SF-SEQ.                     049200
           MOVE SPACES                TO WS-KEY-STRING.                 049300
           MOVE WS-SEQ-FALLBACK       TO WS-KEY-STRING(1:16).           049400
                                                                        049500
       P04000-EXIT.                                                     049600
           EXIT.                                                        049700
