      ****************************************************************  000100
      *  CVPRDVIN  --  CIRCLE PRODUCT / VINTAGE-RANGE REFERENCE       *  000200
      *  FILE      :  CVPRDIN  (SEQUENTIAL, FIXED, 70 BYTES)          *  000300
      *  SORTED BY PRD-CODE.  LOADED ONCE AT START OF JOB INTO        *  000400
      *  WS-PRD-ENTRY (CVTABLES.cpy).  START/END VINTAGE OF 'ND'      *  000500
      *  MEANS NOT DEFINED (NO LOWER / UPPER BOUND).                  *  000600
      ****************************************************************  000700
       01  CV-PRODUCT-VINTAGE-RECORD.                                    000800
           05  PRD-CODE                PIC X(20).                        000900
           05  PRD-START-VINT          PIC X(04).                        001000
           05  PRD-END-VINT            PIC X(04).                        001100
           05  PRD-EXCL-CNT            PIC 9(02).                        001200
           05  PRD-EXCL-VINT           PIC X(04) OCCURS 10 TIMES.        001300
      ****************************************************************  001400
      *  RECORD LENGTH = 70 -- NO FILLER SLACK REMAINS.                *  001500
      ****************************************************************  001600
