       IDENTIFICATION DIVISION.                                          000100
       PROGRAM-ID. COVB01.                                               000200
       AUTHOR. R. DELACROIX.                                             000300
       INSTALLATION. CIRCLE EXCHANGE SERVICES.                           000400
       DATE-WRITTEN. 03/01/1991.                                         000500
       DATE-COMPILED.                                                    000600
       SECURITY.  CIRCLE EXCHANGE SERVICES -- PROPRIETARY.  NOT FOR      000700
           DISTRIBUTION OUTSIDE THE MEMBER CASTLES, MERCHANTS AND        000800
           WAREHOUSES PARTY TO THE CIRCLE EXCHANGE AGREEMENT.            000900
      *                                                                  001000
      ***************************************************************** 001100
      *              CIRCLE ORDER VALIDATION & LIFECYCLE (COVL)        * 001200
      *                   CIRCLE EXCHANGE SERVICES                     * 001300
      *                                                                * 001400
      * PROGRAM :   COVB01                                             * 001500
      *                                                                * 001600
      * FUNCTION:   COVB01 IS THE MAIN BATCH DRIVER FOR THE ORDER      * 001700
      *             VALIDATION AND LIFECYCLE RUN.  IT LOADS THE        * 001800
      *             ALLOWED-VALUES, PRODUCT AND RULE REFERENCE TABLES, * 001900
      *             THEN READS THE ORDER TRANSACTION FILE, GROUPING    * 002000
      *             CONSECUTIVE RECORDS SHARING ONE ORD-SEQ INTO ONE   * 002100
      *             ORDER, AND DISPATCHES EACH ORDER ON ITS ACTION     * 002200
      *             CODE (C = CREATE, U = UPDATE, T = TRANSITION).     * 002300
      *             VALID CREATES ARE KEYED WITH A NEW CLE AND ADDED   * 002400
      *             TO THE IN-MEMORY ORDER MASTER; INVALID ORDERS ARE  * 002500
      *             REPORTED AND LEFT OUT.  AT END OF FILE THE MASTER  * 002600
      *             TABLE IS WRITTEN TO CVMSTOUT AND CONTROL TOTALS    * 002700
      *             ARE PRINTED.                                       * 002800
      *                                                                * 002900
      * FILES   :   CVREFIN   ALLOWED VALUES REFERENCE   (INPUT)       * 003000
      *             CVPRDIN   PRODUCT / VINTAGE RANGE     (INPUT)      * 003100
      *             CVRULIN   RULE CONFIGURATION          (INPUT)      * 003200
      *             CVORDIN   ORDER TRANSACTIONS           (INPUT)     * 003300
      *             CVMSTOUT  ORDER MASTER                 (OUTPUT)    * 003400
      *             CVHSTOUT  ORDER HISTORY                (OUTPUT)    * 003500
      *             CVRPT01O  REJECTION & CONTROL REPORT   (OUTPUT)    * 003600
      *                                                                * 003700
      * CALLS   :   COVS01  (CLE GENERATION)                           * 003800
      *             COVS02  (ORDER VALIDATOR)                          * 003900
      *                                                                * 004000
      ***************************************************************** 004100
      *             PROGRAM CHANGE LOG                                 * 004200
      *             -------------------                                * 004300
      *                                                                * 004400
      *  DATE       UPDATED BY            CHANGE DESCRIPTION           * 004500
      *  --------   --------------------  --------------------------  * 004600
      *  03/01/91   R. DELACROIX          COVL-0001 INITIAL VERSION -- * 004700
      *                                   SINGLE ORDER-CREATE PASS     * 004800
      *                                   ONLY, NO MASTER FILE YET.    * 004900
      *  04/15/91   R. DELACROIX          COVL-0009 CALLS THE NEW CLE  * 005000
      *                                   GENERATOR SUBPROGRAM COVS01. * 005100
      *  04/22/91   R. DELACROIX          COVL-0010 CALLS THE NEW      * 005200
      *                                   ORDER VALIDATOR SUBPROGRAM   * 005300
      *                                   COVS02 IN PLACE OF INLINE    * 005400
      *                                   VALIDATION LOGIC.            * 005500
      *  11/03/92   M. FONTAINE           COVL-0088 ADDED ORDER-UPDATE * 005600
      *                                   (ACTION U) PROCESSING.       * 005700
      *  09/02/93   M. FONTAINE           COVL-0114 ADDED ORDER-       * 005800
      *                                   TRANSITION (ACTION T)        * 005900
      *                                   PROCESSING.                  * 006000
      *  02/11/96   J. OKONKWO            COVL-0287 DUPLICATE-CLE      * 006100
      *                                   CHECK ADDED ON ORDER CREATE. * 006200
      *  11/30/98   S. VANHOUTTE          Y2K-0040 REPORT TITLE DATE   * 006300
      *                                   WIDENED TO 4-DIGIT YEAR.     * 006400
      *                                   CERTIFIED Y2K COMPLIANT.     * 006500
      *  06/07/01   P. ESCARRA            COVL-0502 PER-RULE-TYPE      * 006600
      *                                   CONTROL TOTALS ADDED TO THE  * 006700
      *                                   END-OF-JOB REPORT SECTION.   * 006800
      *  03/19/04   T. BRISBOIS           COVL-0640 MASTER TABLE       * 006900
      *                                   CAPACITY RAISED TO 1000      * 007000
      *                                   ENTRIES FOR THE MERGED       * 007100
      *                                   CASTLE BATCH WINDOW.         * 007200
      *  XX/XX/XX   XXX                   XXXXXXXXXXXXXXXXXXXXXXXXXX   * 007300
      ***************************************************************** 007400
           EJECT                                                         007500
       ENVIRONMENT DIVISION.                                             007600
                                                                         007700
       CONFIGURATION SECTION.                                            007800
                                                                         007900
       SPECIAL-NAMES.                                                    008000
           C01 IS TOP-OF-FORM.                                           008100
                                                                         008200
       INPUT-OUTPUT SECTION.                                             008300
                                                                         008400
       FILE-CONTROL.                                                     008500
                                                                         008600
           SELECT CV-REF-FILE          ASSIGN TO CVREFIN                 008700
                                       FILE STATUS IS WS-REF-FILE-STATUS. 008800
                                                                         008900
           SELECT CV-PRD-FILE          ASSIGN TO CVPRDIN                 009000
                                       FILE STATUS IS WS-PRD-FILE-STATUS. 009100
                                                                         009200
           SELECT CV-RUL-FILE          ASSIGN TO CVRULIN                 009300
                                       FILE STATUS IS WS-RUL-FILE-STATUS. 009400
                                                                         009500
           SELECT CV-ORD-FILE          ASSIGN TO CVORDIN                 009600
                                       FILE STATUS IS WS-ORD-FILE-STATUS. 009700
                                                                         009800
           SELECT CV-MST-FILE          ASSIGN TO CVMSTOUT                009900
                                       FILE STATUS IS WS-MST-FILE-STATUS. 010000
                                                                         010100
           SELECT CV-HST-FILE          ASSIGN TO CVHSTOUT                010200
                                       FILE STATUS IS WS-HST-FILE-STATUS. 010300
                                                                         010400
           SELECT CV-RPT-FILE          ASSIGN TO CVRPT01O                010500
                                       FILE STATUS IS WS-RPT-FILE-STATUS. 010600
           EJECT                                                         010700
       DATA DIVISION.                                                    010800
                                                                         010900
       FILE SECTION.                                                     011000
                                                                         011100
       FD  CV-REF-FILE                                                   011200
           LABEL RECORDS ARE STANDARD                                    011300
           RECORDING MODE IS F                                           011400
           RECORD CONTAINS 24 CHARACTERS.                                011500
       01  CV-REF-FILE-REC             PIC X(24).                        011600
                                                                         011700
       FD  CV-PRD-FILE                                                   011800
           LABEL RECORDS ARE STANDARD                                    011900
           RECORDING MODE IS F                                           012000
           RECORD CONTAINS 70 CHARACTERS.                                012100
       01  CV-PRD-FILE-REC             PIC X(70).                        012200
                                                                         012300
       FD  CV-RUL-FILE                                                   012400
           LABEL RECORDS ARE STANDARD                                    012500
           RECORDING MODE IS F                                           012600
           RECORD CONTAINS 213 CHARACTERS.                               012700
       01  CV-RUL-FILE-REC             PIC X(213).                       012800
                                                                         012900
       FD  CV-ORD-FILE                                                   013000
           LABEL RECORDS ARE STANDARD                                    013100
           RECORDING MODE IS F                                           013200
           RECORD CONTAINS 289 CHARACTERS.                               013300
       01  CV-ORD-FILE-REC             PIC X(289).                       013400
                                                                         013500
       FD  CV-MST-FILE                                                   013600
           LABEL RECORDS ARE STANDARD                                    013700
           RECORDING MODE IS F                                           013800
           RECORD CONTAINS 4218 CHARACTERS.                              013900
       01  CV-MST-FILE-REC             PIC X(4218).                      014000
                                                                         014100
       FD  CV-HST-FILE                                                   014200
           LABEL RECORDS ARE STANDARD                                    014300
           RECORDING MODE IS F                                           014400
           RECORD CONTAINS 96 CHARACTERS.                                014500
       01  CV-HST-FILE-REC             PIC X(96).                        014600
                                                                         014700
       FD  CV-RPT-FILE                                                   014800
           LABEL RECORDS ARE STANDARD                                    014900
           RECORDING MODE IS F                                           015000
           RECORD CONTAINS 132 CHARACTERS.                               015100
       01  CV-RPT-FILE-REC             PIC X(132).                       015200
           EJECT                                                         015300
       WORKING-STORAGE SECTION.                                          015400
                                                                         015500
      ***************************************************************** 015600
      *    SWITCHES                                                   * 015700
      ***************************************************************** 015800
                                                                         015900
       01  WS-SWITCHES.                                                  016000
           05  WS-ORD-EOF-SW           PIC X VALUE 'N'.                  016100
               88  ORD-FILE-EOF                VALUE 'Y'.                016200
               88  ORD-FILE-NOT-EOF             VALUE 'N'.               016300
           05  WS-MST-FOUND-SW         PIC X VALUE 'N'.                  016400
               88  MASTER-FOUND                VALUE 'Y'.                016500
               88  MASTER-NOT-FOUND             VALUE 'N'.               016600
           05  WS-DUP-KEY-SW           PIC X VALUE 'N'.                  016700
               88  DUPLICATE-KEY-FOUND         VALUE 'Y'.                016800
               88  NO-DUPLICATE-KEY             VALUE 'N'.               016900
           05  WS-CO-FIELD-FOUND-SW    PIC X VALUE 'N'.                  017000
               88  CO-FIELD-WAS-FOUND          VALUE 'Y'.                017100
               88  CO-FIELD-NOT-FOUND           VALUE 'N'.               017200
           05  FILLER                  PIC X(04).                        017250
                                                                         017300
      ***************************************************************** 017400
      *    FILE STATUS AREAS                                          * 017500
      ***************************************************************** 017600
                                                                         017700
       01  WS-FILE-STATUS-AREA.                                          017800
           05  WS-REF-FILE-STATUS      PIC XX VALUE SPACES.              017900
               88  REF-FILE-OK                 VALUE '00'.               018000
               88  REF-FILE-END                VALUE '10'.               018100
           05  WS-PRD-FILE-STATUS      PIC XX VALUE SPACES.              018200
               88  PRD-FILE-OK                 VALUE '00'.               018300
               88  PRD-FILE-END                VALUE '10'.               018400
           05  WS-RUL-FILE-STATUS      PIC XX VALUE SPACES.              018500
               88  RUL-FILE-OK                 VALUE '00'.               018600
               88  RUL-FILE-END                VALUE '10'.               018700
           05  WS-ORD-FILE-STATUS      PIC XX VALUE SPACES.              018800
               88  ORD-FILE-OK                 VALUE '00'.               018900
               88  ORD-FILE-END                VALUE '10'.               019000
           05  WS-MST-FILE-STATUS      PIC XX VALUE SPACES.              019100
               88  MST-FILE-OK                 VALUE '00'.               019200
           05  WS-HST-FILE-STATUS      PIC XX VALUE SPACES.              019300
               88  HST-FILE-OK                 VALUE '00'.               019400
           05  WS-RPT-FILE-STATUS      PIC XX VALUE SPACES.              019500
               88  RPT-FILE-OK                 VALUE '00'.               019600
           05  FILLER                  PIC X(04).                        019650
           EJECT                                                         019700
      ***************************************************************** 019800
      *    MISCELLANEOUS WORK FIELDS                                  * 019900
      ***************************************************************** 020000
                                                                         020100
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.          020200
       77  WS-SUB2                     PIC S9(4) COMP VALUE +0.          020300
       01  WS-HOLD-SEQ-AREA.                                              020400
           05  WS-HOLD-SEQ             PIC 9(04) VALUE ZERO.             020410
           05  WS-HOLD-SEQ-R REDEFINES WS-HOLD-SEQ.                      020420
               10  WS-HOLD-SEQ-1ST     PIC 9(01).                        020430
               10  WS-HOLD-SEQ-REST    PIC 9(03).                        020440
           05  FILLER                  PIC X(04).                        020450
                                                                         020460
       01  WS-DUP-CLE-HOLD             PIC X(16) VALUE SPACES.           020500
       01  WS-DUP-CLE-HOLD-R REDEFINES WS-DUP-CLE-HOLD.                  020510
           05  WS-DUP-CLE-HOLD-1ST     PIC X(01).                        020520
           05  WS-DUP-CLE-HOLD-REST    PIC X(15).                        020530
                                                                         020540
       77  WS-LINE-CNT                 PIC S9(4) COMP VALUE +0.          020600
       77  WS-MSG-NUM-H                 PIC ZZ9.                          020650
                                                                         020700
       01  WS-BATCH-TOTALS.                                              020800
           05  WS-ORDERS-READ          PIC S9(6) COMP VALUE +0.          020900
           05  WS-ORDERS-CREATED       PIC S9(6) COMP VALUE +0.          021000
           05  WS-ORDERS-UPDATED       PIC S9(6) COMP VALUE +0.          021100
           05  WS-ORDERS-TRANSITIONED  PIC S9(6) COMP VALUE +0.          021200
           05  WS-ORDERS-REJECTED      PIC S9(6) COMP VALUE +0.          021300
           05  WS-TOTAL-ERROR-LINES    PIC S9(6) COMP VALUE +0.          021400
           05  FILLER                  PIC X(04).                        021450
                                                                         021500
       01  WS-BATCH-RULE-COUNTS.                                         021600
           05  WS-BAT-CNT-SV           PIC 9(06) COMP-3 VALUE ZERO.             021700
           05  WS-BAT-CNT-DU           PIC 9(06) COMP-3 VALUE ZERO.             021800
           05  WS-BAT-CNT-FV           PIC 9(06) COMP-3 VALUE ZERO.             021900
           05  WS-BAT-CNT-MV           PIC 9(06) COMP-3 VALUE ZERO.             022000
           05  WS-BAT-CNT-DB           PIC 9(06) COMP-3 VALUE ZERO.             022100
           05  WS-BAT-CNT-DC           PIC 9(06) COMP-3 VALUE ZERO.             022200
           05  WS-BAT-CNT-DP           PIC 9(06) COMP-3 VALUE ZERO.             022300
           05  WS-BAT-CNT-EX           PIC 9(06) COMP-3 VALUE ZERO.             022400
           05  WS-BAT-CNT-CV           PIC 9(06) COMP-3 VALUE ZERO.             022500
           05  WS-BAT-CNT-PRODUCT      PIC 9(06) COMP-3 VALUE ZERO.             022600
           05  FILLER                  PIC X(04).                        022650
                                                                         022700
       01  WS-RUN-DATE-AREA.                                             022800
           05  WS-RD-CURRENT-DATE      PIC 9(08).                        022900
           05  WS-RD-CURRENT-DATE-R REDEFINES WS-RD-CURRENT-DATE.        023000
               10  WS-RD-CUR-YEAR      PIC 9(04).                        023100
               10  WS-RD-CUR-MONTH     PIC 9(02).                        023200
               10  WS-RD-CUR-DAY       PIC 9(02).                        023300
           05  FILLER                  PIC X(04).                        023310
                                                                         023315
      ***************************************************************** 023320
      *    CALL PARAMETER AREA FOR COVS01 (CLE GENERATOR).  KEEP THIS   * 023340
      *    IN STEP WITH COVS01'S OWN LINKAGE SECTION COPY -- COVL-0009. * 023360
      ***************************************************************** 023380
       01  LS-COVS01-PARMS.                                              023400
           05  LS-CLE-ORDER-SEQ        PIC 9(04).                        023410
           05  LS-CLE-C0-VALUE         PIC X(20).                        023420
           05  LS-CLE-C0-PRESENT       PIC X.                            023430
               88  LS-CLE-C0-IS-PRESENT       VALUE 'Y'.                 023440
           05  LS-CLE-C1-VALUE         PIC X(20).                        023450
           05  LS-CLE-C1-PRESENT       PIC X.                            023460
               88  LS-CLE-C1-IS-PRESENT       VALUE 'Y'.                 023470
           05  LS-CLE-C10-VALUE        PIC X(20).                        023480
           05  LS-CLE-C10-PRESENT      PIC X.                            023490
               88  LS-CLE-C10-IS-PRESENT      VALUE 'Y'.                 023500
           05  LS-CLE-C11-VALUE        PIC X(20).                        023510
           05  LS-CLE-C11-PRESENT      PIC X.                            023520
               88  LS-CLE-C11-IS-PRESENT      VALUE 'Y'.                 023530
           05  LS-CLE-RESULT           PIC X(16).                        023540
           05  FILLER                  PIC X(04).                        023550
           EJECT                                                         023400
      ***************************************************************** 023500
      *    IN-MEMORY ORDER MASTER TABLE (ONE ENTRY PER ACCEPTED         * 023600
      *    ORDER, SAME LAYOUT ROW-FOR-ROW AS CV-ORDER-MASTER-RECORD --  * 023700
      *    A GROUP MOVE TO/FROM THE FD-ADJACENT COPY IS VALID).         * 023800
      ***************************************************************** 023900
                                                                         024000
       01  WS-MASTER-TABLE.                                              024100
           05  WS-MST-COUNT            PIC S9(04) COMP VALUE ZERO.       024200
           05  WS-MST-ENTRY OCCURS 1000 TIMES INDEXED BY WS-MST-IDX.     024300
               10  WS-MST-CLE              PIC X(16).                   024400
               10  WS-MST-HOLDER           PIC X(20).                   024500
               10  WS-MST-STATUS           PIC X(20).                   024600
               10  WS-MST-CREATED-BY       PIC X(20).                   024700
               10  WS-MST-MODIFIED-BY      PIC X(20).                   024800
               10  WS-MST-FIELD-CNT        PIC 9(02) COMP-3.            024900
               10  WS-MST-FIELD OCCURS 20 TIMES.                        025000
                   15  WS-MST-FLD-CODE        PIC X(04).                025100
                   15  WS-MST-FLD-VALUE-CNT   PIC 9(02) COMP-3.         025200
                   15  WS-MST-FLD-VALUE       PIC X(20) OCCURS 10 TIMES.025300
           EJECT                                                         025400
      ***************************************************************** 025500
      *    RECORD LAYOUTS FOR THE FLAT REFERENCE, RULE, TRANSACTION,   * 025600
      *    MASTER AND HISTORY FILES                                    * 025700
      ***************************************************************** 025800
                                                                         025900
           COPY CVREFVAL.                                                026000
           EJECT                                                         026100
           COPY CVPRDVIN.                                                026200
           EJECT                                                         026300
           COPY CVRULCFG.                                                026400
           EJECT                                                         026500
           COPY CVORDTRN.                                                026600
           EJECT                                                         026700
           COPY CVORDMST.                                                026800
           EJECT                                                         026900
           COPY CVORDHST.                                                027000
           EJECT                                                         027100
      ***************************************************************** 027200
      *    IN-MEMORY WORK TABLES SHARED WITH COVS02                    * 027300
      ***************************************************************** 027400
                                                                         027500
           COPY CVTABLES.                                                027600
           EJECT                                                         027700
      ***************************************************************** 027800
      *    PRINT LINE LAYOUTS                                          * 027900
      ***************************************************************** 028000
                                                                         028100
           COPY CVRPTLIN.                                                028200
           EJECT                                                         028300
      ***************************************************************** 028400
      *    GENERAL FILE-STATUS ERROR TRACE (BATCH ABEND)               * 028500
      ***************************************************************** 028600
                                                                         028700
           COPY CVERRWS.                                                 028800
           EJECT                                                         028900
      ***************************************************************** 029000
      *    P R O C E D U R E    D I V I S I O N                        * 029100
      ***************************************************************** 029200
                                                                         029300
       PROCEDURE DIVISION.                                               029400
                                                                         029500
      ***************************************************************** 029600
      *                                                                * 029700
      *    PARAGRAPH:  P00000-MAINLINE                                 * 029800
      *                                                                * 029900
      *    FUNCTION :  PROGRAM ENTRY.  LOAD REFERENCE TABLES, RUN THE  * 030000
      *                ORDER LOOP, WRITE THE MASTER FILE AND PRINT     * 030100
      *                CONTROL TOTALS.                                 * 030200
      *                                                                * 030300
      ***************************************************************** 030400
                                                                         030500
       P00000-MAINLINE.                                                  030600
                                                                         030700
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RD-CURRENT-DATE.        030800
                                                                         030900
           PERFORM P05000-INITIALIZATION   THRU P05000-EXIT.             031000
           PERFORM P10000-ORDER-LOOP       THRU P10000-EXIT              031100
               UNTIL ORD-FILE-EOF.                                       031200
           PERFORM P90000-END-OF-JOB       THRU P90000-EXIT.             031300
                                                                         031400
           CLOSE CV-REF-FILE                                             031500
                 CV-PRD-FILE                                             031600
                 CV-RUL-FILE                                             031700
                 CV-ORD-FILE                                             031800
                 CV-MST-FILE                                             031900
                 CV-HST-FILE                                             032000
                 CV-RPT-FILE.                                            032100
                                                                         032200
           GOBACK.                                                       032300
                                                                         032400
       P00000-EXIT.                                                      032500
           EXIT.                                                         032600
           EJECT                                                         032700
      ***************************************************************** 032800
      *                                                                * 032900
      *    PARAGRAPH:  P05000-INITIALIZATION                          * 033000
      *                                                                * 033100
      *    FUNCTION :  OPEN ALL FILES, LOAD THE ALLOWED-VALUES,        * 033200
      *                PRODUCT AND RULE TABLES, PRIME THE ORDER READ,  * 033300
      *                WRITE THE REPORT TITLE AND HEADING.             * 033400
      *                                                                * 033500
      ***************************************************************** 033600
                                                                         033700
       P05000-INITIALIZATION.                                            033800
                                                                         033900
           OPEN INPUT  CV-REF-FILE                                       034000
                       CV-PRD-FILE                                       034100
                       CV-RUL-FILE                                       034200
                       CV-ORD-FILE                                       034300
                OUTPUT CV-MST-FILE                                       034400
                       CV-HST-FILE                                       034500
                       CV-RPT-FILE.                                      034600
                                                                         034700
           PERFORM P05100-LOAD-REF-VALUES  THRU P05100-EXIT.             034800
           PERFORM P05200-LOAD-PRODUCTS    THRU P05200-EXIT.             034900
           PERFORM P05300-LOAD-RULES       THRU P05300-EXIT.             035000
                                                                         035100
           MOVE WS-RD-CUR-MONTH TO WRT-RUN-MONTH.                        035200
           MOVE WS-RD-CUR-DAY   TO WRT-RUN-DAY.                          035300
           MOVE WS-RD-CUR-YEAR  TO WRT-RUN-YEAR.                         035400
           WRITE CV-RPT-FILE-REC FROM WS-RPT-TITLE-LINE.                 035500
           WRITE CV-RPT-FILE-REC FROM WS-RPT-HEADING-LINE.               035600
                                                                         035700
           PERFORM P10100-READ-ORDER-RECORD THRU P10100-EXIT.            035800
                                                                         035900
       P05000-EXIT.                                                      036000
           EXIT.                                                         036100
           EJECT                                                         036200
      ***************************************************************** 036300
      *    LOAD THE ALLOWED-VALUES REFERENCE TABLE                     * 036400
      ***************************************************************** 036500
                                                                         036600
       P05100-LOAD-REF-VALUES.                                           036700
                                                                         036800
           MOVE ZERO TO WS-REF-COUNT.                                    036900
           READ CV-REF-FILE INTO CV-REF-VALUE-RECORD.                    037000
           PERFORM P05110-ADD-REF-ENTRY THRU P05110-EXIT                 037100
               UNTIL REF-FILE-END.                                       037200
                                                                         037300
       P05100-EXIT.                                                      037400
           EXIT.                                                         037500
                                                                         037600
       P05110-ADD-REF-ENTRY.                                             037700
                                                                         037800
           ADD 1 TO WS-REF-COUNT.                                        037900
           MOVE REF-FIELD-CODE TO WS-REF-CODE(WS-REF-COUNT).             038000
           MOVE REF-VALUE      TO WS-REF-VALUE(WS-REF-COUNT).            038100
           READ CV-REF-FILE INTO CV-REF-VALUE-RECORD.                    038200
                                                                         038300
       P05110-EXIT.                                                      038400
           EXIT.                                                         038500
           EJECT                                                         038600
      ***************************************************************** 038700
      *    LOAD THE PRODUCT / VINTAGE-RANGE TABLE                      * 038800
      ***************************************************************** 038900
                                                                         039000
       P05200-LOAD-PRODUCTS.                                             039100
                                                                         039200
           MOVE ZERO TO WS-PRD-COUNT.                                    039300
           READ CV-PRD-FILE INTO CV-PRODUCT-VINTAGE-RECORD.              039400
           PERFORM P05210-ADD-PRD-ENTRY THRU P05210-EXIT                 039500
               UNTIL PRD-FILE-END.                                       039600
                                                                         039700
       P05200-EXIT.                                                      039800
           EXIT.                                                         039900
                                                                         040000
       P05210-ADD-PRD-ENTRY.                                             040100
                                                                         040200
           ADD 1 TO WS-PRD-COUNT.                                        040300
           MOVE PRD-CODE       TO WS-PRD-CODE(WS-PRD-COUNT).             040400
           MOVE PRD-START-VINT TO WS-PRD-START-VINT(WS-PRD-COUNT).       040500
           MOVE PRD-END-VINT   TO WS-PRD-END-VINT(WS-PRD-COUNT).         040600
           MOVE PRD-EXCL-CNT   TO WS-PRD-EXCL-CNT(WS-PRD-COUNT).         040700
           MOVE PRD-EXCL-VINT  TO WS-PRD-EXCL-VINT(WS-PRD-COUNT, 1).     040800
           READ CV-PRD-FILE INTO CV-PRODUCT-VINTAGE-RECORD.              040900
                                                                         041000
       P05210-EXIT.                                                      041100
           EXIT.                                                         041200
           EJECT                                                         041300
      ***************************************************************** 041400
      *    LOAD THE RULE CONFIGURATION TABLE, FILE ORDER PRESERVED.    * 041500
      *    UNRECOGNISED RUL-TYPE CODES ARE LOADED WITHOUT COMPLAINT --  * 041600
      *    COVS02 P13500 SKIPS THEM SILENTLY AT APPLY TIME.            * 041700
      ***************************************************************** 041800
                                                                         041900
       P05300-LOAD-RULES.                                                042000
                                                                         042100
           MOVE ZERO TO WS-RUL-COUNT.                                    042200
           READ CV-RUL-FILE INTO CV-RULE-CONFIG-RECORD.                  042300
           PERFORM P05310-ADD-RUL-ENTRY THRU P05310-EXIT                 042400
               UNTIL RUL-FILE-END.                                       042500
                                                                         042600
       P05300-EXIT.                                                      042700
           EXIT.                                                         042800
                                                                         042900
       P05310-ADD-RUL-ENTRY.                                             043000
                                                                         043100
           ADD 1 TO WS-RUL-COUNT.                                        043200
           MOVE RUL-FIELD-CODE TO WS-RUL-FIELD-CODE(WS-RUL-COUNT).       043300
           MOVE RUL-TYPE       TO WS-RUL-TYPE(WS-RUL-COUNT).             043400
           MOVE RUL-PARAM-CNT  TO WS-RUL-PARAM-CNT(WS-RUL-COUNT).        043500
           MOVE RUL-PARAM      TO WS-RUL-PARAM(WS-RUL-COUNT, 1).         043600
           MOVE RUL-SRC-CODE   TO WS-RUL-SRC-CODE(WS-RUL-COUNT).         043700
           MOVE RUL-SRC-VALUE  TO WS-RUL-SRC-VALUE(WS-RUL-COUNT).        043800
           MOVE RUL-TGT-VALUE  TO WS-RUL-TGT-VALUE(WS-RUL-COUNT).        043900
           MOVE RUL-MATCH-LEN  TO WS-RUL-MATCH-LEN(WS-RUL-COUNT).        044000
           READ CV-RUL-FILE INTO CV-RULE-CONFIG-RECORD.                  044100
                                                                         044200
       P05310-EXIT.                                                      044300
           EXIT.                                                         044400
           EJECT                                                         044500
      ***************************************************************** 044600
      *                                                                * 044700
      *    PARAGRAPH:  P10000-ORDER-LOOP                               * 044800
      *                                                                * 044900
      *    FUNCTION :  ONE ITERATION = ONE ORDER (A GROUP OF ORDER     * 045000
      *                TRANSACTION RECORDS SHARING ONE ORD-SEQ).       * 045100
      *                                                                * 045200
      ***************************************************************** 045300
                                                                         045400
       P10000-ORDER-LOOP.                                                045500
                                                                         045600
           PERFORM P10200-BUILD-ORDER-GROUP THRU P10200-EXIT.            045700
           ADD 1 TO WS-ORDERS-READ.                                      045800
           PERFORM P10300-DISPATCH-ACTION   THRU P10300-EXIT.            045900
                                                                         046000
       P10000-EXIT.                                                      046100
           EXIT.                                                         046200
           EJECT                                                         046300
      ***************************************************************** 046400
      *    READ ONE ORDER TRANSACTION RECORD                          * 046500
      ***************************************************************** 046600
                                                                         046700
       P10100-READ-ORDER-RECORD.                                         046800
                                                                         046900
           READ CV-ORD-FILE INTO CV-ORDER-TRANS-RECORD.                  047000
           IF ORD-FILE-END                                               047100
               GO TO P10100-EXIT.                                        047200
           IF NOT ORD-FILE-OK                                            047300
               MOVE 'P10100'                TO WCFE-PARAGRAPH             047400
               MOVE 'CVORDIN '               TO WCFE-FILE-NAME           047500
               MOVE WS-ORD-FILE-STATUS       TO WCFE-FILE-STATUS         047600
               PERFORM P95000-FILE-ERROR-ABEND THRU P95000-EXIT.         047700
                                                                         047800
       P10100-EXIT.                                                      047900
           EXIT.                                                         048000
           EJECT                                                         048100
      ***************************************************************** 048200
      *    BUILD ONE ORDER'S FIELD ENTRIES FROM CONSECUTIVE RECORDS    * 048300
      *    SHARING ONE ORD-SEQ.  THE READ-AHEAD RECORD FROM THE        * 048400
      *    PREVIOUS GROUP (OR THE PRIMING READ) IS ALREADY IN          * 048500
      *    CV-ORDER-TRANS-RECORD WHEN THIS PARAGRAPH IS ENTERED.       * 048600
      ***************************************************************** 048700
                                                                         048800
       P10200-BUILD-ORDER-GROUP.                                         048900
                                                                         049000
           MOVE ORD-SEQ                TO WS-HOLD-SEQ.                   049100
           MOVE ZERO                   TO WS-CO-FIELD-CNT.               049200
           PERFORM P10210-ADD-FIELD-ENTRY THRU P10210-EXIT               049300
               UNTIL ORD-FILE-EOF                                        049400
                  OR ORD-SEQ NOT = WS-HOLD-SEQ.                          049500
                                                                         049600
       P10200-EXIT.                                                      049700
           EXIT.                                                         049800
                                                                         049900
       P10210-ADD-FIELD-ENTRY.                                           050000
                                                                         050100
           MOVE WS-HOLD-SEQ             TO WS-CO-SEQ.                    050200
           MOVE ORD-ACTION              TO WS-CO-ACTION.                 050300
           MOVE ORD-CLE-REF             TO WS-CO-CLE-REF.                050400
           MOVE ORD-SENDER              TO WS-CO-SENDER.                 050500
           MOVE ORD-RECEIVER            TO WS-CO-RECEIVER.               050600
           MOVE ORD-NEW-STATUS          TO WS-CO-NEW-STATUS.             050700
                                                                         050800
           ADD 1 TO WS-CO-FIELD-CNT.                                     050900
           MOVE ORD-FIELD-CODE  TO WS-CO-FLD-CODE(WS-CO-FIELD-CNT).      051000
           MOVE ORD-VALUE-CNT   TO WS-CO-FLD-VALUE-CNT(WS-CO-FIELD-CNT). 051100
           MOVE ORD-VALUE       TO WS-CO-FLD-VALUE(WS-CO-FIELD-CNT, 1).  051200
                                                                         051300
           PERFORM P10100-READ-ORDER-RECORD THRU P10100-EXIT.            051400
                                                                         051500
       P10210-EXIT.                                                      051600
           EXIT.                                                         051700
           EJECT                                                         051800
      ***************************************************************** 051900
      *                                                                * 052000
      *    PARAGRAPH:  P10300-DISPATCH-ACTION                         * 052100
      *                                                                * 052200
      *    FUNCTION :  ROUTE THE ASSEMBLED ORDER TO ITS CREATE,        * 052300
      *                UPDATE OR TRANSITION PROCESSING PARAGRAPH.      * 052400
      *                                                                * 052500
      ***************************************************************** 052600
                                                                         052700
       P10300-DISPATCH-ACTION.                                           052800
                                                                         052900
           EVALUATE WS-CO-ACTION                                         053000
               WHEN 'C'                                                  053100
                   PERFORM P11000-PROCESS-CREATE THRU P11000-EXIT        053200
               WHEN 'U'                                                  053300
                   PERFORM P12000-PROCESS-UPDATE THRU P12000-EXIT        053400
               WHEN 'T'                                                  053500
                   PERFORM P13000-PROCESS-TRANSITION THRU P13000-EXIT    053600
               WHEN OTHER                                                053700
                   NEXT SENTENCE                                         053800
           END-EVALUATE.                                                 053900
                                                                         054000
       P10300-EXIT.                                                      054100
           EXIT.                                                         054200
           EJECT                                                         054300
      ***************************************************************** 054400
      *                                                                * 054500
      *    PARAGRAPH:  P11000-PROCESS-CREATE  (ORD-ACTION = 'C')       * 054600
      *                                                                * 054700
      ***************************************************************** 054800
                                                                         054900
       P11000-PROCESS-CREATE.                                            055000
                                                                         055100
           PERFORM P18000-CALL-VALIDATOR THRU P18000-EXIT.               055200
                                                                         055300
           IF WS-VR-ORDER-INVALID                                        055400
               PERFORM P15000-WRITE-REJECTION THRU P15000-EXIT           055500
               PERFORM P16000-WRITE-HISTORY THRU P16000-EXIT             055600
                   WITH TEST BEFORE                                      055700
               ADD 1 TO WS-ORDERS-REJECTED                               055800
               GO TO P11000-EXIT.                                        055900
                                                                         056000
           PERFORM P17000-GENERATE-CLE THRU P17000-EXIT.                 056100
           PERFORM P14000-FIND-MASTER-BY-CLE THRU P14000-EXIT.           056200
                                                                         056300
           IF MASTER-FOUND                                               056400
               MOVE WS-CO-CLE-REF          TO WS-DUP-CLE-HOLD            056500
               PERFORM P15100-WRITE-DUPKEY-REJECTION THRU P15100-EXIT    056600
               ADD 1 TO WS-ORDERS-REJECTED                               056700
               GO TO P11000-EXIT.                                        056800
                                                                         056900
           ADD 1 TO WS-MST-COUNT.                                        057000
           MOVE WS-CO-CLE-REF           TO WS-MST-CLE(WS-MST-COUNT).     057100
           MOVE WS-CO-RECEIVER          TO WS-MST-HOLDER(WS-MST-COUNT).  057200
           MOVE 'NEW'                   TO WS-MST-STATUS(WS-MST-COUNT).  057300
           MOVE WS-CO-SENDER            TO WS-MST-CREATED-BY(WS-MST-COUNT) 057400
                                            WS-MST-MODIFIED-BY(WS-MST-COUNT).057500
           MOVE WS-CO-FIELD-CNT         TO WS-MST-FIELD-CNT(WS-MST-COUNT).057600
           MOVE WS-CO-FIELD             TO WS-MST-FIELD(WS-MST-COUNT, 1).057700
                                                                         057800
           MOVE 'CREATED'               TO HST-ACTION.                  057900
           MOVE SPACES                  TO HST-DETAIL.                  058000
           PERFORM P16000-WRITE-HISTORY THRU P16000-EXIT.                058100
           ADD 1 TO WS-ORDERS-CREATED.                                   058200
                                                                         058300
       P11000-EXIT.                                                      058400
           EXIT.                                                         058500
           EJECT                                                         058600
      ***************************************************************** 058700
      *                                                                * 058800
      *    PARAGRAPH:  P12000-PROCESS-UPDATE  (ORD-ACTION = 'U')       * 058900
      *                                                                * 059000
      ***************************************************************** 059100
                                                                         059200
       P12000-PROCESS-UPDATE.                                            059300
                                                                         059400
           PERFORM P14000-FIND-MASTER-BY-CLE THRU P14000-EXIT.           059500
                                                                         059600
           IF MASTER-NOT-FOUND                                           059700
               PERFORM P15200-WRITE-NOTFOUND-REJECTION THRU P15200-EXIT  059800
               ADD 1 TO WS-ORDERS-REJECTED                               059900
               GO TO P12000-EXIT.                                        060000
                                                                         060100
           PERFORM P18000-CALL-VALIDATOR THRU P18000-EXIT.               060200
                                                                         060300
           IF WS-VR-ORDER-INVALID                                        060400
               PERFORM P15000-WRITE-REJECTION THRU P15000-EXIT           060500
               ADD 1 TO WS-ORDERS-REJECTED                               060600
               GO TO P12000-EXIT.                                        060700
                                                                         060800
           MOVE WS-CO-FIELD-CNT   TO WS-MST-FIELD-CNT(WS-MST-IDX).       060900
           MOVE WS-CO-FIELD       TO WS-MST-FIELD(WS-MST-IDX, 1).        061000
           MOVE WS-CO-SENDER      TO WS-MST-MODIFIED-BY(WS-MST-IDX).     061100
                                                                         061200
           MOVE WS-MST-CLE(WS-MST-IDX)  TO HST-CLE.                      061300
           MOVE WS-CO-SENDER            TO HST-ACTOR.                    061400
           MOVE 'AMENDED'                TO HST-ACTION.                  061500
           MOVE SPACES                   TO HST-DETAIL.                  061600
           PERFORM P16100-WRITE-HISTORY-REC THRU P16100-EXIT.            061700
           ADD 1 TO WS-ORDERS-UPDATED.                                   061800
                                                                         061900
       P12000-EXIT.                                                      062000
           EXIT.                                                         062100
           EJECT                                                         062200
      ***************************************************************** 062300
      *                                                                * 062400
      *    PARAGRAPH:  P13000-PROCESS-TRANSITION  (ORD-ACTION = 'T')   * 062500
      *                                                                * 062600
      *    FUNCTION :  NO RE-VALIDATION -- STATUS/HOLDER CHANGE ONLY.  * 062700
      *                                                                * 062800
      ***************************************************************** 062900
                                                                         063000
       P13000-PROCESS-TRANSITION.                                        063100
                                                                         063200
           PERFORM P14000-FIND-MASTER-BY-CLE THRU P14000-EXIT.           063300
                                                                         063400
           IF MASTER-NOT-FOUND                                           063500
               PERFORM P15200-WRITE-NOTFOUND-REJECTION THRU P15200-EXIT  063600
               ADD 1 TO WS-ORDERS-REJECTED                               063700
               GO TO P13000-EXIT.                                        063800
                                                                         063900
           MOVE WS-CO-NEW-STATUS  TO WS-MST-STATUS(WS-MST-IDX).          064000
           MOVE WS-CO-RECEIVER    TO WS-MST-HOLDER(WS-MST-IDX).          064100
           MOVE WS-CO-SENDER      TO WS-MST-MODIFIED-BY(WS-MST-IDX).     064200
                                                                         064300
           MOVE WS-MST-CLE(WS-MST-IDX)  TO HST-CLE.                      064400
           MOVE WS-CO-SENDER            TO HST-ACTOR.                    064500
           MOVE 'TRANSITION'             TO HST-ACTION.                  064600
           MOVE WS-CO-NEW-STATUS         TO HST-DETAIL.                  064700
           PERFORM P16100-WRITE-HISTORY-REC THRU P16100-EXIT.            064800
           ADD 1 TO WS-ORDERS-TRANSITIONED.                              064900
                                                                         065000
       P13000-EXIT.                                                      065100
           EXIT.                                                         065200
           EJECT                                                         065300
      ***************************************************************** 065400
      *    LOCATE THE MASTER ENTRY FOR WS-CO-CLE-REF (SEQUENTIAL --    * 065500
      *    THE TABLE IS NOT MAINTAINED IN CLE ORDER).  LEAVES          * 065600
      *    WS-MST-IDX POSITIONED ON THE MATCH WHEN FOUND.              * 065700
      ***************************************************************** 065800
                                                                         065900
       P14000-FIND-MASTER-BY-CLE.                                        066000
                                                                         066100
           MOVE 'N' TO WS-MST-FOUND-SW.                                  066200
           SET WS-MST-IDX TO 1.                                          066300
           SEARCH WS-MST-ENTRY                                           066400
               AT END                                                    066500
                   MOVE 'N' TO WS-MST-FOUND-SW                           066600
               WHEN WS-MST-CLE(WS-MST-IDX) = WS-CO-CLE-REF               066700
                   MOVE 'Y' TO WS-MST-FOUND-SW.                          066800
                                                                         066900
       P14000-EXIT.                                                      067000
           EXIT.                                                         067100
           EJECT                                                         067200
      ***************************************************************** 067300
      *                                                                * 067400
      *    PARAGRAPH:  P15000-WRITE-REJECTION                         * 067500
      *                                                                * 067600
      *    FUNCTION :  PRINT ONE DETAIL LINE PER VALIDATION ERROR,     * 067700
      *                THEN THE CONTROL-BREAK REJECT SUMMARY LINE,     * 067800
      *                THEN FOLD THE ORDER'S PER-RULE-TYPE COUNTS      * 067900
      *                INTO THE BATCH TOTALS.                          * 068000
      *                                                                * 068100
      ***************************************************************** 068200
                                                                         068300
       P15000-WRITE-REJECTION.                                           068400
                                                                         068500
           PERFORM P15010-WRITE-ERROR-LINE THRU P15010-EXIT              068600
               VARYING WS-SUB1 FROM 1 BY 1                               068700
               UNTIL WS-SUB1 > WS-VR-ERROR-CNT.                          068800
                                                                         068900
           MOVE WS-CO-SEQ          TO WRJ-ORDER-SEQ.                     069000
           MOVE WS-VR-ERROR-CNT    TO WRJ-ERROR-CNT.                     069100
           WRITE CV-RPT-FILE-REC FROM WS-RPT-REJECT-LINE.                069200
                                                                         069300
           ADD WS-VR-ERROR-CNT     TO WS-TOTAL-ERROR-LINES.              069400
           ADD WS-VR-CNT-SV        TO WS-BAT-CNT-SV.                     069500
           ADD WS-VR-CNT-DU        TO WS-BAT-CNT-DU.                     069600
           ADD WS-VR-CNT-FV        TO WS-BAT-CNT-FV.                     069700
           ADD WS-VR-CNT-MV        TO WS-BAT-CNT-MV.                     069800
           ADD WS-VR-CNT-DB        TO WS-BAT-CNT-DB.                     069900
           ADD WS-VR-CNT-DC        TO WS-BAT-CNT-DC.                     070000
           ADD WS-VR-CNT-DP        TO WS-BAT-CNT-DP.                     070100
           ADD WS-VR-CNT-EX        TO WS-BAT-CNT-EX.                     070200
           ADD WS-VR-CNT-CV        TO WS-BAT-CNT-CV.                     070300
           ADD WS-VR-CNT-PRODUCT   TO WS-BAT-CNT-PRODUCT.                070400
                                                                         070500
       P15000-EXIT.                                                      070600
           EXIT.                                                         070700
                                                                         070800
       P15010-WRITE-ERROR-LINE.                                          070900
                                                                         071000
           MOVE WS-CO-SEQ                    TO WRE-ORDER-SEQ.           071100
           MOVE WS-VR-FIELD-CODE(WS-SUB1)    TO WRE-FIELD-CODE.          071200
           MOVE WS-VR-RULE-TYPE(WS-SUB1)     TO WRE-RULE-TYPE.           071300
           MOVE WS-VR-MESSAGE(WS-SUB1)       TO WRE-MESSAGE.             071400
           WRITE CV-RPT-FILE-REC FROM WS-RPT-ERROR-LINE.                 071500
                                                                         071600
       P15010-EXIT.                                                      071700
           EXIT.                                                         071800
           EJECT                                                         071900
      ***************************************************************** 072000
      *    DUPLICATE ORDER KEY ON CREATE -- CLE ALREADY ON THE MASTER  * 072100
      ***************************************************************** 072200
                                                                         072300
       P15100-WRITE-DUPKEY-REJECTION.                                    072400
                                                                         072500
           MOVE WS-CO-SEQ           TO WRE-ORDER-SEQ.                    072600
           MOVE SPACES              TO WRE-FIELD-CODE.                   072700
           MOVE 'DK'                TO WRE-RULE-TYPE.                    072800
           STRING 'DUPLICATE ORDER KEY '  DELIMITED BY SIZE              072900
                  WS-DUP-CLE-HOLD          DELIMITED BY SIZE              073000
                  ' ALREADY EXISTS ON THE MASTER'                        073100
                                           DELIMITED BY SIZE              073200
               INTO WRE-MESSAGE.                                         073300
           WRITE CV-RPT-FILE-REC FROM WS-RPT-ERROR-LINE.                 073400
                                                                         073500
           MOVE WS-CO-SEQ           TO WRJ-ORDER-SEQ.                    073600
           MOVE 1                   TO WRJ-ERROR-CNT.                    073700
           WRITE CV-RPT-FILE-REC FROM WS-RPT-REJECT-LINE.                073800
           ADD 1 TO WS-TOTAL-ERROR-LINES.                                073900
                                                                         074000
       P15100-EXIT.                                                      074100
           EXIT.                                                         074200
           EJECT                                                         074300
      ***************************************************************** 074400
      *    MASTER RECORD NOT FOUND FOR AN UPDATE OR TRANSITION         * 074500
      ***************************************************************** 074600
                                                                         074700
       P15200-WRITE-NOTFOUND-REJECTION.                                  074800
                                                                         074900
           MOVE WS-CO-SEQ           TO WRE-ORDER-SEQ.                    075000
           MOVE SPACES              TO WRE-FIELD-CODE.                   075100
           MOVE 'NF'                TO WRE-RULE-TYPE.                    075200
           STRING 'ORDER NOT FOUND FOR CLE REFERENCE '                   075300
                                    DELIMITED BY SIZE                    075400
                  WS-CO-CLE-REF     DELIMITED BY SIZE                    075500
               INTO WRE-MESSAGE.                                         075600
           WRITE CV-RPT-FILE-REC FROM WS-RPT-ERROR-LINE.                 075700
                                                                         075800
           MOVE WS-CO-SEQ           TO WRJ-ORDER-SEQ.                    075900
           MOVE 1                   TO WRJ-ERROR-CNT.                    076000
           WRITE CV-RPT-FILE-REC FROM WS-RPT-REJECT-LINE.                076100
           ADD 1 TO WS-TOTAL-ERROR-LINES.                                076200
                                                                         076300
       P15200-EXIT.                                                      076400
           EXIT.                                                         076500
           EJECT                                                         076600
      ***************************************************************** 076700
      *                                                                * 076800
      *    PARAGRAPH:  P16000-WRITE-HISTORY                            * 076900
      *                                                                * 077000
      *    FUNCTION :  WRITE ONE HISTORY RECORD FOR A CREATE-PATH      * 077100
      *                EVENT (CREATED OR REJECTED).  HST-ACTION IS     * 077200
      *                SET BY THE CALLER BEFORE THIS IS PERFORMED,     * 077300
      *                EXCEPT ON REJECTION WHERE IT IS SET HERE.       * 077400
      *                                                                * 077500
      ***************************************************************** 077600
                                                                         077700
       P16000-WRITE-HISTORY.                                             077800
                                                                         077900
           IF WS-VR-ORDER-INVALID                                        078000
               MOVE SPACES              TO HST-CLE                       078100
               MOVE WS-CO-SENDER        TO HST-ACTOR                     078200
               MOVE 'REJECTED'          TO HST-ACTION                    078300
               MOVE WS-VR-ERROR-CNT     TO WS-MSG-NUM-H                  078400
               STRING WS-MSG-NUM-H DELIMITED BY SIZE                     078500
                      ' ERROR(S) ON CREATE' DELIMITED BY SIZE            078600
                   INTO HST-DETAIL                                       078700
           ELSE                                                          078800
               MOVE WS-CO-CLE-REF       TO HST-CLE                       078900
               MOVE WS-CO-SENDER        TO HST-ACTOR.                    079000
                                                                         079100
           PERFORM P16100-WRITE-HISTORY-REC THRU P16100-EXIT.            079200
                                                                         079300
       P16000-EXIT.                                                      079400
           EXIT.                                                         079500
                                                                         079600
       P16100-WRITE-HISTORY-REC.                                         079700
                                                                         079800
           WRITE CV-HST-FILE-REC FROM CV-ORDER-HISTORY-RECORD.           079900
                                                                         080000
       P16100-EXIT.                                                      080100
           EXIT.                                                         080200
           EJECT                                                         080300
      ***************************************************************** 080400
      *                                                                * 080500
      *    PARAGRAPH:  P17000-GENERATE-CLE                            * 080600
      *                                                                * 080700
      *    FUNCTION :  LOCATE THE ORDER'S C0/C1/C10/C11 ENTRIES (IF    * 080800
      *                PRESENT) AND CALL COVS01 TO FOLD THEM INTO A    * 080900
      *                16-CHARACTER HEX ORDER KEY.                     * 081000
      *                                                                * 081100
      ***************************************************************** 081200
                                                                         081300
       P17000-GENERATE-CLE.                                              081400
                                                                         081500
           MOVE SPACES TO LS-COVS01-PARMS.                               081600
           MOVE WS-CO-SEQ TO LS-CLE-ORDER-SEQ.                           081700
                                                                         081800
           MOVE 'C0  ' TO WS-SEARCH-CODE.                                081900
           PERFORM P17100-FIND-CO-FIELD THRU P17100-EXIT.                082000
           IF CO-FIELD-WAS-FOUND                                         082100
               MOVE 'Y' TO LS-CLE-C0-PRESENT                             082200
               MOVE WS-CO-FLD-VALUE(WS-CO-IDX, 1) TO LS-CLE-C0-VALUE.    082300
                                                                         082400
           MOVE 'C1  ' TO WS-SEARCH-CODE.                                082500
           PERFORM P17100-FIND-CO-FIELD THRU P17100-EXIT.                082600
           IF CO-FIELD-WAS-FOUND                                         082700
               MOVE 'Y' TO LS-CLE-C1-PRESENT                             082800
               MOVE WS-CO-FLD-VALUE(WS-CO-IDX, 1) TO LS-CLE-C1-VALUE.    082900
                                                                         083000
           MOVE 'C10 ' TO WS-SEARCH-CODE.                                083100
           PERFORM P17100-FIND-CO-FIELD THRU P17100-EXIT.                083200
           IF CO-FIELD-WAS-FOUND                                         083300
               MOVE 'Y' TO LS-CLE-C10-PRESENT                            083400
               MOVE WS-CO-FLD-VALUE(WS-CO-IDX, 1) TO LS-CLE-C10-VALUE.   083500
                                                                         083600
           MOVE 'C11 ' TO WS-SEARCH-CODE.                                083700
           PERFORM P17100-FIND-CO-FIELD THRU P17100-EXIT.                083800
           IF CO-FIELD-WAS-FOUND                                         083900
               MOVE 'Y' TO LS-CLE-C11-PRESENT                            084000
               MOVE WS-CO-FLD-VALUE(WS-CO-IDX, 1) TO LS-CLE-C11-VALUE.   084100
                                                                         084200
           CALL 'COVS01' USING LS-COVS01-PARMS.                          084300
           MOVE LS-CLE-RESULT TO WS-CO-CLE-REF.                          084400
                                                                         084500
       P17000-EXIT.                                                      084600
           EXIT.                                                         084700
                                                                         084800
       P17100-FIND-CO-FIELD.                                             084900
                                                                         085000
           MOVE 'N' TO WS-CO-FIELD-FOUND-SW.                             085100
           SET WS-CO-IDX TO 1.                                           085200
           SEARCH WS-CO-FIELD                                            085300
               AT END                                                    085400
                   MOVE 'N' TO WS-CO-FIELD-FOUND-SW                      085500
               WHEN WS-CO-FLD-CODE(WS-CO-IDX) = WS-SEARCH-CODE           085600
                   MOVE 'Y' TO WS-CO-FIELD-FOUND-SW.                     085700
                                                                         085800
       P17100-EXIT.                                                      085900
           EXIT.                                                         086000
           EJECT                                                         086100
      ***************************************************************** 086200
      *                                                                * 086300
      *    PARAGRAPH:  P18000-CALL-VALIDATOR                          * 086400
      *                                                                * 086500
      *    FUNCTION :  CALL COVS02 AGAINST THE CURRENT ORDER.          * 086600
      *                                                                * 086700
      ***************************************************************** 086800
                                                                         086900
       P18000-CALL-VALIDATOR.                                            087000
                                                                         087100
           CALL 'COVS02' USING WS-CUR-ORDER-AREA                         087200
                                WS-RULE-TABLE                            087300
                                WS-REF-VALUE-TABLE                       087400
                                WS-PRODUCT-TABLE                         087500
                                WS-VALIDATION-RESULT.                    087600
                                                                         087700
       P18000-EXIT.                                                      087800
           EXIT.                                                         087900
           EJECT                                                         088000
      ***************************************************************** 088100
      *                                                                * 088200
      *    PARAGRAPH:  P90000-END-OF-JOB                               * 088300
      *                                                                * 088400
      *    FUNCTION :  WRITE THE MASTER FILE, PRINT CONTROL TOTALS.    * 088500
      *                                                                * 088600
      ***************************************************************** 088700
                                                                         088800
       P90000-END-OF-JOB.                                                088900
                                                                         089000
           PERFORM P90100-WRITE-ONE-MASTER THRU P90100-EXIT              089100
               VARYING WS-MST-IDX FROM 1 BY 1                            089200
               UNTIL WS-MST-IDX > WS-MST-COUNT.                          089300
                                                                         089400
           PERFORM P90200-PRINT-TOTALS THRU P90200-EXIT.                 089500
                                                                         089600
       P90000-EXIT.                                                      089700
           EXIT.                                                         089800
                                                                         089900
       P90100-WRITE-ONE-MASTER.                                          090000
                                                                         090100
           MOVE WS-MST-ENTRY(WS-MST-IDX) TO CV-ORDER-MASTER-RECORD.      090200
           WRITE CV-MST-FILE-REC FROM CV-ORDER-MASTER-RECORD.            090300
                                                                         090400
       P90100-EXIT.                                                      090500
           EXIT.                                                         090600
           EJECT                                                         090700
      ***************************************************************** 090800
      *    END-OF-JOB CONTROL TOTALS AND PER-RULE-TYPE ERROR COUNTS   * 090900
      ***************************************************************** 091000
                                                                         091100
       P90200-PRINT-TOTALS.                                              091200
                                                                         091300
           MOVE '1'                     TO WRT2-CC.                      091400
           MOVE 'ORDERS READ'           TO WRT2-LABEL.                   091500
           MOVE WS-ORDERS-READ          TO WRT2-COUNT.                   091600
           WRITE CV-RPT-FILE-REC FROM WS-RPT-TOTAL-LINE.                 091700
                                                                         091800
           MOVE ' '                     TO WRT2-CC.                      091900
           MOVE 'ORDERS CREATED'        TO WRT2-LABEL.                   092000
           MOVE WS-ORDERS-CREATED       TO WRT2-COUNT.                   092100
           WRITE CV-RPT-FILE-REC FROM WS-RPT-TOTAL-LINE.                 092200
                                                                         092300
           MOVE 'ORDERS UPDATED'        TO WRT2-LABEL.                   092400
           MOVE WS-ORDERS-UPDATED       TO WRT2-COUNT.                   092500
           WRITE CV-RPT-FILE-REC FROM WS-RPT-TOTAL-LINE.                 092600
                                                                         092700
           MOVE 'ORDERS TRANSITIONED'   TO WRT2-LABEL.                   092800
           MOVE WS-ORDERS-TRANSITIONED  TO WRT2-COUNT.                   092900
           WRITE CV-RPT-FILE-REC FROM WS-RPT-TOTAL-LINE.                 093000
                                                                         093100
           MOVE 'ORDERS REJECTED'       TO WRT2-LABEL.                   093200
           MOVE WS-ORDERS-REJECTED      TO WRT2-COUNT.                   093300
           WRITE CV-RPT-FILE-REC FROM WS-RPT-TOTAL-LINE.                 093400
                                                                         093500
           MOVE 'TOTAL ERROR LINES'     TO WRT2-LABEL.                   093600
           MOVE WS-TOTAL-ERROR-LINES    TO WRT2-COUNT.                   093700
           WRITE CV-RPT-FILE-REC FROM WS-RPT-TOTAL-LINE.                 093800
                                                                         093900
           MOVE 'SV'  TO WRR-RULE-TYPE.                                  094000
           MOVE WS-BAT-CNT-SV      TO WRR-RULE-COUNT.                    094100
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            094200
                                                                         094300
           MOVE 'DU'  TO WRR-RULE-TYPE.                                  094400
           MOVE WS-BAT-CNT-DU      TO WRR-RULE-COUNT.                    094500
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            094600
                                                                         094700
           MOVE 'FV'  TO WRR-RULE-TYPE.                                  094800
           MOVE WS-BAT-CNT-FV      TO WRR-RULE-COUNT.                    094900
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            095000
                                                                         095100
           MOVE 'MV'  TO WRR-RULE-TYPE.                                  095200
           MOVE WS-BAT-CNT-MV      TO WRR-RULE-COUNT.                    095300
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            095400
                                                                         095500
           MOVE 'DB'  TO WRR-RULE-TYPE.                                  095600
           MOVE WS-BAT-CNT-DB      TO WRR-RULE-COUNT.                    095700
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            095800
                                                                         095900
           MOVE 'DC'  TO WRR-RULE-TYPE.                                  096000
           MOVE WS-BAT-CNT-DC      TO WRR-RULE-COUNT.                    096100
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            096200
                                                                         096300
           MOVE 'DP'  TO WRR-RULE-TYPE.                                  096400
           MOVE WS-BAT-CNT-DP      TO WRR-RULE-COUNT.                    096500
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            096600
                                                                         096700
           MOVE 'EX'  TO WRR-RULE-TYPE.                                  096800
           MOVE WS-BAT-CNT-EX      TO WRR-RULE-COUNT.                    096900
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            097000
                                                                         097100
           MOVE 'CV'  TO WRR-RULE-TYPE.                                  097200
           MOVE WS-BAT-CNT-CV      TO WRR-RULE-COUNT.                    097300
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            097400
                                                                         097500
           MOVE 'PRODUCT'  TO WRR-RULE-TYPE.                             097600
           MOVE WS-BAT-CNT-PRODUCT TO WRR-RULE-COUNT.                    097700
           WRITE CV-RPT-FILE-REC FROM WS-RPT-RULE-COUNT-LINE.            097800
                                                                         097900
       P90200-EXIT.                                                      098000
           EXIT.                                                         098100
           EJECT                                                         098200
      ***************************************************************** 098300
      *                                                                * 098400
      *    PARAGRAPH:  P95000-FILE-ERROR-ABEND                        * 098500
      *                                                                * 098600
      *    FUNCTION :  DISPLAY THE FILE-STATUS TRACE AND END THE RUN.  * 098700
      *                                                                * 098800
      ***************************************************************** 098900
                                                                         099000
       P95000-FILE-ERROR-ABEND.                                          099100
                                                                         099200
           MOVE 'COVB01' TO WCFE-PROGRAM-ID.                             099300
           DISPLAY WCEA-ERROR-01.                                        099400
           DISPLAY WCEA-ERROR-02.                                        099500
           DISPLAY WCEA-ERROR-03.                                        099600
           DISPLAY WS-CV-FILE-ERROR-01.                                  099700
           DISPLAY WS-CV-FILE-ERROR-02.                                  099800
           MOVE 4 TO RETURN-CODE.                                        099900
           STOP RUN.                                                     100000
                                                                         100100
       P95000-EXIT.                                                      100200
           EXIT.                                                         100300
