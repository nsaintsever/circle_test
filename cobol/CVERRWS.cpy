      ****************************************************************  000100
      *  CVERRWS  --  CIRCLE EXCHANGE SERVICES                        *  000200
      *                                                                *  000300
      *  BATCH ABEND-TRACE WORK AREA FOR: SEQUENTIAL FILE STATUS       *  000400
      *  ERRORS.  ADAPTED FROM THE SHOP'S GENERAL FILE-ERROR-TRACE BOX *  000500
      *  (WHICH ALSO COVERED ON-LINE/TP AND DATA BASE ERRORS -- NONE   *  000600
      *  OF THAT APPLIES TO A FLAT-FILE BATCH RUN SO ONLY THE          *  000700
      *  FILE-STATUS SECTION SURVIVES HERE).                           *  000750
      ****************************************************************  000800

       77  WS-CV-ERROR-LENGTH          PIC S9(04)      COMP  VALUE +80.  000900

       01  WS-CV-ERROR-AREA.                                             001000
           05  WCEA-ERROR-01           PIC X(80)       VALUE ALL '*'.    001100
           05  WCEA-ERROR-02.                                            001200
               10 FILLER               PIC X(01)       VALUE '*'.        001300
               10 FILLER               PIC X(78)       VALUE             001400
               '   CIRCLE EXCHANGE SERVICES -- BATCH FILE ERROR '.       001500
               10 FILLER               PIC X(01)       VALUE '*'.        001600
           05  WCEA-ERROR-03           PIC X(80)       VALUE ALL '*'.    001700

      ****************************************************************  001800
      *    CIRCLE FILE-STATUS TRACE LINE                              *  001900
      ****************************************************************  002000

       01  WS-CV-FILE-ERROR-01.                                          002100
           05  FILLER                  PIC X(01)       VALUE SPACES.     002200
           05  FILLER                  PIC X(12)       VALUE             002300
               'FILE ERROR: '.                                           002400
           05  FILLER                  PIC X(10)       VALUE             002500
               'PROGRAM = '.                                             002600
           05  WCFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.     002700
           05  FILLER                  PIC X(14)       VALUE             002800
               ', PARAGRAPH = '.                                         002900
           05  WCFE-PARAGRAPH          PIC X(06)       VALUE SPACES.     003000
           05  FILLER                  PIC X(15)       VALUE             003100
               ', FILE-NAME = '.                                         003200
           05  WCFE-FILE-NAME          PIC X(08)       VALUE SPACES.     003300
      *                                                                  003400
       01  WS-CV-FILE-ERROR-02.                                          003500
           05  FILLER                  PIC X(01)       VALUE SPACES.     003600
           05  FILLER                  PIC X(14)       VALUE             003700
               'FILE-STATUS = '.                                         003800
           05  WCFE-FILE-STATUS        PIC XX          VALUE SPACES.     003900
           05  FILLER                  PIC X(97)       VALUE SPACES.     004000
